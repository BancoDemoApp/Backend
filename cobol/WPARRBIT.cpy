000100*----------------------------------------------------------------*
000200* WPARRBIT - TARJETA DE PARAMETROS DEL REPORTE DE BITACORA      *
000300* ARCHIVO PARRBIT.DAT - UN SOLO REGISTRO POR CORRIDA             *
000400*----------------------------------------------------------------*
000500 01  REG-PARRBIT.
000600     05 PRB-OPERADOR-ID           PIC 9(09).
000700     05 PRB-ACCION-CONT            PIC X(30).
000800     05 PRB-DESCRIP-CONT           PIC X(120).
000900     05 PRB-FECHA-DESDE            PIC X(10).
001000     05 PRB-FECHA-HASTA            PIC X(10).
001100     05 FILLER                    PIC X(01).
