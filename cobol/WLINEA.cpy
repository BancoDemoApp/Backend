000100*----------------------------------------------------------------*
000200* WLINEA - LINEA DE IMPRESION DEL REPORTE DE MOVIMIENTOS        *
000300* ARCHIVO REPTMOV.DAT - 132 COLUMNAS                             *
000400*----------------------------------------------------------------*
000500 01  WLINEA.
000600     05 P1                        PIC X(09).
000700     05 FILLER                    PIC X(01).
000800     05 P11                       PIC X(10).
000900     05 FILLER                    PIC X(01).
001000     05 P22                       PIC X(13).
001100     05 FILLER                    PIC X(01).
001200     05 P36                       PIC X(14).
001300     05 FILLER                    PIC X(01).
001400     05 P51                       PIC X(14).
001500     05 FILLER                    PIC X(01).
001600     05 P66                       PIC X(09).
001700     05 FILLER                    PIC X(01).
001800     05 P76                       PIC X(12).
001900     05 FILLER                    PIC X(01).
002000     05 P88                       PIC X(10).
002100     05 FILLER                    PIC X(35).
002200
002300 01  WLINEA-TITULOS REDEFINES WLINEA.
002400     05 PT1                       PIC X(09).
002500     05 FILLER                    PIC X(01).
002600     05 PT11                      PIC X(10).
002700     05 FILLER                    PIC X(01).
002800     05 PT22                      PIC X(13).
002900     05 FILLER                    PIC X(01).
003000     05 PT36                      PIC X(14).
003100     05 FILLER                    PIC X(01).
003200     05 PT51                      PIC X(14).
003300     05 FILLER                    PIC X(01).
003400     05 PT66                      PIC X(09).
003500     05 FILLER                    PIC X(01).
003600     05 PT76                      PIC X(12).
003700     05 FILLER                    PIC X(01).
003800     05 PT88                      PIC X(10).
003900     05 FILLER                    PIC X(35).
