000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    CTABUSCA.
000400 AUTHOR.        E. PALMEYRO.
000500 INSTALLATION.  BANCO DEL ISTMO S.A. - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.  03/03/97.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*-----------------------------------------------------------
001000* BUSQUEDA DE CLIENTES O DE CUENTAS SEGUN EL MODO INDICADO
001100* EN LA TARJETA DE PARAMETROS.  MODO 'C' BARRE EL MAESTRO DE
001200* USUARIOS Y LISTA LOS CLIENTES CUYO NOMBRE O CORREO
001300* CONTENGA LA CADENA DE BUSQUEDA (CADENA EN BLANCO LISTA
001400* TODOS LOS CLIENTES).  MODO 'A' BARRE EL MAESTRO DE CUENTAS
001500* Y LISTA LAS CUENTAS CUYO NUMERO CONTENGA LA CADENA DE
001600* BUSQUEDA (CADENA EN BLANCO NO DEVUELVE NINGUNA CUENTA).
001700*-----------------------------------------------------------
001800* HISTORIAL DE MODIFICACIONES
001900*-----------------------------------------------------------
002000* 03/03/97 EPA ORIGEN               - PROGRAMA ORIGINAL DE        ORIGEN  
002100*                                     BUSQUEDA DE CLIENTES        ORIGEN  
002200* 21/01/98 EPA OT-0661              - SE AGREGA EL MODO DE        OT0661  
002300*                                     BUSQUEDA DE CUENTAS         OT0661  
002400* 30/09/98 MFI OT-0749 (Y2K)        - FECHA DE ALTA DE            OT0749  
002500*                                     CLIENTE A 4 POSICIONES      OT0749  
002600*                                     DE ANIO                     OT0749  
002700*-----------------------------------------------------------
002800
002900 ENVIRONMENT DIVISION.
003000*--------------------
003100
003200 CONFIGURATION SECTION.
003300*---------------------
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800*--------------------
003900
004000 FILE-CONTROL.
004100*------------
004200
004300     SELECT PARBUSC          ASSIGN TO 'PARBUSC'
004400                             ORGANIZATION IS LINE SEQUENTIAL
004500                             FILE STATUS  IS FS-PARBUSC.
004600
004700     SELECT USUARIO          ASSIGN TO 'USUARIO'
004800                             ORGANIZATION IS INDEXED
004900                             ACCESS MODE  IS DYNAMIC
005000                             RECORD KEY   IS USR-ID-FD
005100                             ALTERNATE KEY   USR-EMAIL-FD
005200                                             WITH DUPLICATES
005300                             FILE STATUS  IS FS-USUARIO.
005400
005500     SELECT CUENTA           ASSIGN TO 'CUENTA'
005600                             ORGANIZATION IS INDEXED
005700                             ACCESS MODE  IS DYNAMIC
005800                             RECORD KEY   IS CTA-ID-FD
005900                             ALTERNATE KEY   CTA-NUMERO-FD
006000                                             WITH DUPLICATES
006100                             FILE STATUS  IS FS-CUENTA.
006200
006300     SELECT REPTBUS          ASSIGN TO 'REPTBUS'
006400                             ORGANIZATION IS LINE SEQUENTIAL
006500                             FILE STATUS  IS FS-REPTBUS.
006600
006700 DATA DIVISION.
006800*-------------
006900
007000 FILE SECTION.
007100*------------
007200
007300 FD  PARBUSC
007400     RECORDING MODE IS F
007500     BLOCK 0.
007600 01  REG-PARBUSC-FD                PIC X(200).
007700
007800 FD  USUARIO
007900     RECORDING MODE IS F
008000     BLOCK 0.
008100 01  REG-USUARIO-FD.
008200     03 USR-ID-FD                  PIC 9(09).
008300     03 FILLER                     PIC X(100).
008400     03 USR-EMAIL-FD                PIC X(100).
008500     03 FILLER                     PIC X(41).
008600
008700 FD  CUENTA
008800     RECORDING MODE IS F
008900     BLOCK 0.
009000 01  REG-CUENTA-FD.
009100     03 CTA-ID-FD                  PIC 9(09).
009200     03 CTA-NUMERO-FD               PIC X(14).
009300     03 FILLER                     PIC X(45).
009400
009500 FD  REPTBUS
009600     RECORDING MODE IS F
009700     BLOCK 0.
009800 01  REG-REPTBUS-FD                 PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100*-----------------------
010200 77  CTE-PROGRAMA                  PIC X(20) VALUE 'CTABUSCA'.
010300
010400 77  FS-PARBUSC                    PIC X(02) VALUE ' '.
010500     88 88-FS-PARBUSC-OK                      VALUE '00'.
010600
010700 77  WS-OPEN-PARBUSC                PIC X     VALUE 'N'.
010800     88 88-OPEN-PARBUSC-SI                     VALUE 'S'.
010900     88 88-OPEN-PARBUSC-NO                      VALUE 'N'.
011000
011100 77  FS-USUARIO                    PIC X(02) VALUE ' '.
011200     88 88-FS-USUARIO-OK                      VALUE '00'.
011300     88 88-FS-USUARIO-EOF                     VALUE '10'.
011400     88 88-FS-USUARIO-NOKEY                    VALUE '23'.
011500
011600 77  WS-OPEN-USUARIO                PIC X     VALUE 'N'.
011700     88 88-OPEN-USUARIO-SI                     VALUE 'S'.
011800     88 88-OPEN-USUARIO-NO                      VALUE 'N'.
011900
012000 77  WS-LEIDOS-USUARIO               PIC 9(09) COMP VALUE 0.
012100
012200 77  FS-CUENTA                     PIC X(02) VALUE ' '.
012300     88 88-FS-CUENTA-OK                       VALUE '00'.
012400     88 88-FS-CUENTA-EOF                      VALUE '10'.
012500     88 88-FS-CUENTA-NOKEY                     VALUE '23'.
012600
012700 77  WS-OPEN-CUENTA                 PIC X     VALUE 'N'.
012800     88 88-OPEN-CUENTA-SI                      VALUE 'S'.
012900     88 88-OPEN-CUENTA-NO                       VALUE 'N'.
013000
013100 77  WS-LEIDOS-CUENTA                PIC 9(09) COMP VALUE 0.
013200
013300 77  FS-REPTBUS                    PIC X(02) VALUE ' '.
013400     88 88-FS-REPTBUS-OK                      VALUE '00'.
013500
013600 77  WS-OPEN-REPTBUS                PIC X     VALUE 'N'.
013700     88 88-OPEN-REPTBUS-SI                     VALUE 'S'.
013800     88 88-OPEN-REPTBUS-NO                      VALUE 'N'.
013900
014000 77  WS-GRABADOS-REPTBUS             PIC 9(09) COMP VALUE 0.
014100 77  WS-ENCONTRADOS                  PIC 9(09) COMP VALUE 0.
014200 77  WS-CM-CONTADOR-ED               PIC ZZZZZZZZ9.
014300 77  WS-PARRAFO                      PIC X(50) VALUE ' '.
014400
014500 77  WS-HOJA                         PIC 9(05) COMP VALUE 0.
014600 77  WS-HOJA-ED                      PIC ZZ,ZZ9.
014700 77  WS-LINEA                        PIC 9(02) COMP VALUE 80.
014800 77  WCN-LINEAS-MAX                   PIC 9(02) COMP VALUE 55.
014900
015000 77  WS-CUMPLE-FILTRO                 PIC X     VALUE 'N'.
015100     88 88-CUMPLE-FILTRO-SI                     VALUE 'S'.
015200     88 88-CUMPLE-FILTRO-NO                     VALUE 'N'.
015300
015400 77  WS-CONTIENE                      PIC X     VALUE 'N'.
015500     88 88-CONTIENE-SI                          VALUE 'S'.
015600     88 88-CONTIENE-NO                           VALUE 'N'.
015700
015800 77  WS-LARGO-PATRON                   PIC 9(03) COMP VALUE 0.
015900 77  WS-LARGO-CAMPO                    PIC 9(03) COMP VALUE 0.
016000 77  WS-SUB                            PIC 9(03) COMP VALUE 0.
016100
016200 01  WS-CAMPO-MAYUS.
016300     05 WS-CM-CAMPO                  PIC X(100).
016400
016500 01  WS-CAMPO-MAYUS-TABLA REDEFINES WS-CAMPO-MAYUS.
016600     05 WS-CM-CARACTER OCCURS 100 TIMES
016700                                 PIC X(01).
016800
016900 01  WS-PATRON-MAYUS.
017000     05 WS-PM-PATRON                 PIC X(100).
017100
017200 01  WS-FECHA-CORRIDA.
017300     05 WS-FA-ANIO2                  PIC 9(02).
017400     05 WS-FA-MES                    PIC 9(02).
017500     05 WS-FA-DIA                    PIC 9(02).
017600
017700 01  WS-FECHA-CORRIDA-ALFA REDEFINES WS-FECHA-CORRIDA.
017800     05 WS-FA-TEXTO                  PIC X(06).
017900
018000 77  WS-CTA-SALDO-ED                  PIC Z,ZZZ,ZZ9.99-.
018100 77  WS-CTA-USR-ID-ED                  PIC 9(09).
018200
018300*-----------------------------------------------
018400* DEFINICION DE LA TARJETA DE PARAMETROS
018500*-----------------------------------------------
018600 COPY WPARBUSC.
018700
018800*------------------------------------
018900* DEFINICION DEL MAESTRO DE USUARIOS
019000*------------------------------------
019100 COPY WUSUARIO.
019200
019300*------------------------------------
019400* DEFINICION DEL MAESTRO DE CUENTAS
019500*------------------------------------
019600 COPY WCUENTA.
019700
019800*------------------------------------
019900* DEFINICION DE LINEA DE IMPRESION
020000*------------------------------------
020100 COPY WLINBUS.
020200
020300*---------------------------------------------------
020400* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
020500*---------------------------------------------------
020600 COPY WCANCELA.
020700
020800 PROCEDURE DIVISION.
020900*------------------
021000
021100 00000-CUERPO-PRINCIPAL.
021200*-----------------------
021300
021400     PERFORM 10000-INICIO.
021500
021600     EVALUATE TRUE
021700         WHEN PBU-MODO-CLIENTE
021800              PERFORM 20000-BUSCO-CLIENTES
021900         WHEN PBU-MODO-CUENTA
022000              PERFORM 30000-BUSCO-CUENTAS
022100     END-EVALUATE.
022200
022300     PERFORM 40000-FINALIZO.
022400
022500     STOP RUN.
022600
022700 10000-INICIO.
022800*-------------
022900
023000     INITIALIZE WCANCELA.
023100     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
023200
023300     PERFORM 10100-ABRO-ARCHIVOS.
023400
023500     PERFORM 10200-LEO-PARAMETROS.
023600
023700     ACCEPT WS-FECHA-CORRIDA         FROM DATE.
023800
023900 FIN-10000.
024000     EXIT.
024100
024200 10100-ABRO-ARCHIVOS.
024300*-------------------
024400
024500     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
024600
024700     OPEN INPUT  PARBUSC.
024800     EVALUATE FS-PARBUSC
024900         WHEN '00'
025000              SET 88-OPEN-PARBUSC-SI TO TRUE
025100         WHEN OTHER
025200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
025300              MOVE 'PARBUSC '        TO WCANCELA-RECURSO
025400              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
025500              MOVE FS-PARBUSC        TO WCANCELA-CODRET
025600              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
025700              PERFORM 99999-CANCELO
025800     END-EVALUATE.
025900
026000     OPEN INPUT  USUARIO.
026100     EVALUATE FS-USUARIO
026200         WHEN '00'
026300              SET 88-OPEN-USUARIO-SI TO TRUE
026400         WHEN OTHER
026500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
026600              MOVE 'USUARIO '        TO WCANCELA-RECURSO
026700              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
026800              MOVE FS-USUARIO        TO WCANCELA-CODRET
026900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
027000              PERFORM 99999-CANCELO
027100     END-EVALUATE.
027200
027300     OPEN INPUT  CUENTA.
027400     EVALUATE FS-CUENTA
027500         WHEN '00'
027600              SET 88-OPEN-CUENTA-SI  TO TRUE
027700         WHEN OTHER
027800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
027900              MOVE 'CUENTA  '        TO WCANCELA-RECURSO
028000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
028100              MOVE FS-CUENTA         TO WCANCELA-CODRET
028200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
028300              PERFORM 99999-CANCELO
028400     END-EVALUATE.
028500
028600     OPEN OUTPUT REPTBUS.
028700     EVALUATE FS-REPTBUS
028800         WHEN '00'
028900              SET 88-OPEN-REPTBUS-SI TO TRUE
029000         WHEN OTHER
029100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
029200              MOVE 'REPTBUS '        TO WCANCELA-RECURSO
029300              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
029400              MOVE FS-REPTBUS        TO WCANCELA-CODRET
029500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
029600              PERFORM 99999-CANCELO
029700     END-EVALUATE.
029800
029900 FIN-10100.
030000     EXIT.
030100
030200 10200-LEO-PARAMETROS.
030300*---------------------
030400
030500     MOVE '10200-LEO-PARAMETROS'     TO WS-PARRAFO.
030600
030700     INITIALIZE REG-PARBUSC.
030800
030900     READ PARBUSC INTO REG-PARBUSC.
031000
031100     EVALUATE TRUE
031200         WHEN '00' = FS-PARBUSC
031300              CONTINUE
031400         WHEN OTHER
031500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
031600              MOVE 'PARBUSC'         TO WCANCELA-RECURSO
031700              MOVE 'READ'            TO WCANCELA-OPERACION
031800              MOVE FS-PARBUSC        TO WCANCELA-CODRET
031900              MOVE 'FALTA TARJETA DE PARAMETROS'
032000                                      TO WCANCELA-MENSAJE
032100              PERFORM 99999-CANCELO
032200     END-EVALUATE.
032300
032400 FIN-10200.
032500     EXIT.
032600
032700 20000-BUSCO-CLIENTES.
032800*---------------------
032900
033000     PERFORM 20100-IMPRIMO-TITULOS-CLIENTE.
033100
033200     PERFORM 20200-READ-USUARIO-PRIMERO.
033300
033400     PERFORM 21000-PROCESO-USUARIO
033500       UNTIL 88-FS-USUARIO-EOF.
033600
033700 FIN-20000.
033800     EXIT.
033900
034000 20100-IMPRIMO-TITULOS-CLIENTE.
034100*------------------------------
034200
034300     ADD 1                           TO WS-HOJA.
034400
034500     MOVE SPACES                     TO WLINBUS.
034600     MOVE 'CTABUSCA'                 TO G1.
034700     MOVE WS-FA-TEXTO                 TO G11 (1:6).
034800     MOVE 'BUSQUEDA DE CLIENTES'      TO G11 (8:20).
034900     MOVE WS-HOJA                     TO WS-HOJA-ED.
035000     MOVE WS-HOJA-ED                  TO G104.
035100     PERFORM 20900-WRITE-REPTBUS.
035200
035300     MOVE SPACES                     TO WLINBUS.
035400     MOVE 'BUSQ:'                     TO G1.
035500     MOVE PBU-CADENA-BUSQ              TO G11.
035600     PERFORM 20900-WRITE-REPTBUS.
035700
035800     MOVE SPACES                     TO WLINBUS.
035900     PERFORM 20900-WRITE-REPTBUS.
036000
036100     MOVE SPACES                     TO WLINBUS-CLIENTE.
036200     MOVE 'USR-ID'                    TO GC-USR-ID.
036300     MOVE 'NOMBRE'                     TO GC-NOMBRE.
036400     MOVE 'EMAIL'                      TO GC-EMAIL.
036500     MOVE 'TIPO'                       TO GC-TIPO.
036600     MOVE 'FECHA ALTA'                 TO GC-FEC-ALTA.
036700     PERFORM 20900-WRITE-REPTBUS.
036800
036900     MOVE SPACES                     TO WLINBUS.
037000     MOVE ALL '-'                     TO WLINBUS (1:115).
037100     PERFORM 20900-WRITE-REPTBUS.
037200
037300     MOVE 5                           TO WS-LINEA.
037400
037500 FIN-20100.
037600     EXIT.
037700
037800 20200-READ-USUARIO-PRIMERO.
037900*---------------------------
038000
038100     MOVE '20200-READ-USR-PRIMERO'   TO WS-PARRAFO.
038200
038300     MOVE LOW-VALUES                 TO USR-ID-FD.
038400
038500     START USUARIO KEY IS NOT LESS THAN USR-ID-FD.
038600
038700     EVALUATE TRUE
038800         WHEN 88-FS-USUARIO-OK
038900              PERFORM 20300-READ-USUARIO-SIGUIENTE
039000         WHEN 88-FS-USUARIO-NOKEY
039100              SET 88-FS-USUARIO-EOF   TO TRUE
039200         WHEN OTHER
039300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
039400              MOVE 'USUARIO '        TO WCANCELA-RECURSO
039500              MOVE 'START'           TO WCANCELA-OPERACION
039600              MOVE FS-USUARIO        TO WCANCELA-CODRET
039700              MOVE 'ERROR EN START'  TO WCANCELA-MENSAJE
039800              PERFORM 99999-CANCELO
039900     END-EVALUATE.
040000
040100 FIN-20200.
040200     EXIT.
040300
040400 20300-READ-USUARIO-SIGUIENTE.
040500*-----------------------------
040600
040700     MOVE '20300-READ-USR-SIGTE'     TO WS-PARRAFO.
040800
040900     READ USUARIO NEXT RECORD INTO REG-USUARIO.
041000
041100     EVALUATE TRUE
041200         WHEN 88-FS-USUARIO-OK
041300              ADD 1                  TO WS-LEIDOS-USUARIO
041400         WHEN 88-FS-USUARIO-EOF
041500              CONTINUE
041600         WHEN OTHER
041700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
041800              MOVE 'USUARIO '        TO WCANCELA-RECURSO
041900              MOVE 'READ NEXT'       TO WCANCELA-OPERACION
042000              MOVE FS-USUARIO        TO WCANCELA-CODRET
042100              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
042200              PERFORM 99999-CANCELO
042300     END-EVALUATE.
042400
042500 FIN-20300.
042600     EXIT.
042700
042800 21000-PROCESO-USUARIO.
042900*----------------------
043000
043100     PERFORM 21100-CUMPLE-FILTRO-CLIENTE.
043200
043300     IF  88-CUMPLE-FILTRO-SI
043400         PERFORM 21200-IMPRIMO-CLIENTE
043500     END-IF.
043600
043700     PERFORM 20300-READ-USUARIO-SIGUIENTE.
043800
043900 FIN-21000.
044000     EXIT.
044100
044200 21100-CUMPLE-FILTRO-CLIENTE.
044300*----------------------------
044400
044500     SET 88-CUMPLE-FILTRO-NO          TO TRUE.
044600
044700     IF  USR-ES-CLIENTE
044800         IF  PBU-CADENA-BUSQ = SPACES
044900             SET 88-CUMPLE-FILTRO-SI   TO TRUE
045000         ELSE
045100             MOVE USR-NOMBRE           TO WS-CM-CAMPO
045200             MOVE PBU-CADENA-BUSQ       TO WS-PM-PATRON
045300             PERFORM 21110-BUSCO-SUBCADENA
045400             IF 88-CONTIENE-SI
045500                 SET 88-CUMPLE-FILTRO-SI TO TRUE
045600             ELSE
045700                 MOVE USR-EMAIL          TO WS-CM-CAMPO
045800                 MOVE PBU-CADENA-BUSQ     TO WS-PM-PATRON
045900                 PERFORM 21110-BUSCO-SUBCADENA
046000                 IF 88-CONTIENE-SI
046100                     SET 88-CUMPLE-FILTRO-SI TO TRUE
046200                 END-IF
046300             END-IF
046400         END-IF
046500     END-IF.
046600
046700 FIN-21100.
046800     EXIT.
046900
047000 21110-BUSCO-SUBCADENA.
047100*----------------------
047200* 21/01/98 EPA - BUSQUEDA DE SUBCADENA SIN DISTINGUIR ENTRE
047300* MAYUSCULAS Y MINUSCULAS, MISMA TECNICA DE INSPECT TALLYING.
047400
047500     INSPECT WS-CM-CAMPO
047600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
047700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047800     INSPECT WS-PM-PATRON
047900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
048000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048100
048200     SET 88-CONTIENE-NO               TO TRUE.
048300
048400     INSPECT WS-PM-PATRON TALLYING WS-LARGO-PATRON
048500         FOR CHARACTERS BEFORE INITIAL SPACES.
048600     INSPECT WS-CM-CAMPO TALLYING WS-LARGO-CAMPO
048700         FOR CHARACTERS BEFORE INITIAL SPACES.
048800
048900     IF  WS-LARGO-PATRON > 0
049000     AND WS-LARGO-PATRON NOT > WS-LARGO-CAMPO
049100         MOVE 1                       TO WS-SUB
049200         PERFORM 21120-COMPARO-POSICION
049300           UNTIL 88-CONTIENE-SI
049400           OR WS-SUB > WS-LARGO-CAMPO - WS-LARGO-PATRON + 1
049500     END-IF.
049600
049700 FIN-21110.
049800     EXIT.
049900
050000 21120-COMPARO-POSICION.
050100*-----------------------
050200
050300     IF  WS-CM-CAMPO (WS-SUB:WS-LARGO-PATRON) =
050400             WS-PM-PATRON (1:WS-LARGO-PATRON)
050500         SET 88-CONTIENE-SI           TO TRUE
050600     ELSE
050700         ADD 1                        TO WS-SUB
050800     END-IF.
050900
051000 FIN-21120.
051100     EXIT.
051200
051300 21200-IMPRIMO-CLIENTE.
051400*----------------------
051500
051600     ADD 1                            TO WS-LINEA.
051700     ADD 1                            TO WS-ENCONTRADOS.
051800     IF  WS-LINEA > WCN-LINEAS-MAX
051900         PERFORM 20100-IMPRIMO-TITULOS-CLIENTE
052000     END-IF.
052100
052200     MOVE SPACES                     TO WLINBUS-CLIENTE.
052300     MOVE USR-ID                      TO GC-USR-ID.
052400     MOVE USR-NOMBRE (1:40)           TO GC-NOMBRE.
052500     MOVE USR-EMAIL (1:40)            TO GC-EMAIL.
052600     MOVE USR-TIPO                    TO GC-TIPO.
052700     MOVE USR-FEC-ALTA                TO GC-FEC-ALTA.
052800
052900     PERFORM 20900-WRITE-REPTBUS.
053000
053100 FIN-21200.
053200     EXIT.
053300
053400 20900-WRITE-REPTBUS.
053500*--------------------
053600
053700     MOVE '20900-WRITE-REPTBUS'      TO WS-PARRAFO.
053800
053900     WRITE REG-REPTBUS-FD FROM WLINBUS.
054000
054100     EVALUATE TRUE
054200         WHEN 88-FS-REPTBUS-OK
054300              ADD 1                  TO WS-GRABADOS-REPTBUS
054400         WHEN OTHER
054500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
054600              MOVE 'REPTBUS '        TO WCANCELA-RECURSO
054700              MOVE 'WRITE'           TO WCANCELA-OPERACION
054800              MOVE FS-REPTBUS        TO WCANCELA-CODRET
054900              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
055000              PERFORM 99999-CANCELO
055100     END-EVALUATE.
055200
055300 FIN-20900.
055400     EXIT.
055500
055600 30000-BUSCO-CUENTAS.
055700*--------------------
055800
055900     PERFORM 30100-IMPRIMO-TITULOS-CUENTA.
056000
056100     IF  PBU-CADENA-BUSQ NOT = SPACES
056200         PERFORM 30200-READ-CUENTA-PRIMERO
056300         PERFORM 31000-PROCESO-CUENTA
056400           UNTIL 88-FS-CUENTA-EOF
056500     END-IF.
056600
056700 FIN-30000.
056800     EXIT.
056900
057000 30100-IMPRIMO-TITULOS-CUENTA.
057100*-----------------------------
057200
057300     ADD 1                           TO WS-HOJA.
057400
057500     MOVE SPACES                     TO WLINBUS.
057600     MOVE 'CTABUSCA'                 TO G1.
057700     MOVE WS-FA-TEXTO                 TO G11 (1:6).
057800     MOVE 'BUSQUEDA DE CUENTAS'       TO G11 (8:20).
057900     MOVE WS-HOJA                     TO WS-HOJA-ED.
058000     MOVE WS-HOJA-ED                  TO G104.
058100     PERFORM 20900-WRITE-REPTBUS.
058200
058300     MOVE SPACES                     TO WLINBUS.
058400     MOVE 'BUSQ:'                     TO G1.
058500     MOVE PBU-CADENA-BUSQ              TO G11.
058600     PERFORM 20900-WRITE-REPTBUS.
058700
058800     MOVE SPACES                     TO WLINBUS.
058900     PERFORM 20900-WRITE-REPTBUS.
059000
059100     MOVE SPACES                     TO WLINBUS-CUENTA.
059200     MOVE 'NUMERO'                    TO GA-CTA-NUMERO.
059300     MOVE 'TIPO'                      TO GA-CTA-TIPO.
059400     MOVE 'ESTADO'                    TO GA-CTA-ESTADO.
059500     MOVE 'TITULAR'                   TO GA-CTA-USR-ID.
059600     MOVE 'SALDO'                     TO GA-CTA-SALDO.
059700     PERFORM 20900-WRITE-REPTBUS.
059800
059900     MOVE SPACES                     TO WLINBUS.
060000     MOVE ALL '-'                     TO WLINBUS (1:115).
060100     PERFORM 20900-WRITE-REPTBUS.
060200
060300     MOVE 5                           TO WS-LINEA.
060400
060500 FIN-30100.
060600     EXIT.
060700
060800 30200-READ-CUENTA-PRIMERO.
060900*--------------------------
061000
061100     MOVE '30200-READ-CTA-PRIMERO'   TO WS-PARRAFO.
061200
061300     MOVE LOW-VALUES                 TO CTA-ID-FD.
061400
061500     START CUENTA KEY IS NOT LESS THAN CTA-ID-FD.
061600
061700     EVALUATE TRUE
061800         WHEN 88-FS-CUENTA-OK
061900              PERFORM 30300-READ-CUENTA-SIGUIENTE
062000         WHEN 88-FS-CUENTA-NOKEY
062100              SET 88-FS-CUENTA-EOF    TO TRUE
062200         WHEN OTHER
062300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
062400              MOVE 'CUENTA  '        TO WCANCELA-RECURSO
062500              MOVE 'START'           TO WCANCELA-OPERACION
062600              MOVE FS-CUENTA         TO WCANCELA-CODRET
062700              MOVE 'ERROR EN START'  TO WCANCELA-MENSAJE
062800              PERFORM 99999-CANCELO
062900     END-EVALUATE.
063000
063100 FIN-30200.
063200     EXIT.
063300
063400 30300-READ-CUENTA-SIGUIENTE.
063500*----------------------------
063600
063700     MOVE '30300-READ-CTA-SIGTE'     TO WS-PARRAFO.
063800
063900     READ CUENTA NEXT RECORD INTO REG-CUENTA.
064000
064100     EVALUATE TRUE
064200         WHEN 88-FS-CUENTA-OK
064300              ADD 1                  TO WS-LEIDOS-CUENTA
064400         WHEN 88-FS-CUENTA-EOF
064500              CONTINUE
064600         WHEN OTHER
064700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
064800              MOVE 'CUENTA  '        TO WCANCELA-RECURSO
064900              MOVE 'READ NEXT'       TO WCANCELA-OPERACION
065000              MOVE FS-CUENTA         TO WCANCELA-CODRET
065100              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
065200              PERFORM 99999-CANCELO
065300     END-EVALUATE.
065400
065500 FIN-30300.
065600     EXIT.
065700
065800 31000-PROCESO-CUENTA.
065900*---------------------
066000
066100     PERFORM 31100-CUMPLE-FILTRO-CUENTA.
066200
066300     IF  88-CUMPLE-FILTRO-SI
066400         PERFORM 31200-IMPRIMO-CUENTA
066500     END-IF.
066600
066700     PERFORM 30300-READ-CUENTA-SIGUIENTE.
066800
066900 FIN-31000.
067000     EXIT.
067100
067200 31100-CUMPLE-FILTRO-CUENTA.
067300*---------------------------
067400
067500     MOVE SPACES                      TO WS-CM-CAMPO.
067600     MOVE CTA-NUMERO                  TO WS-CM-CAMPO (1:14).
067700     MOVE PBU-CADENA-BUSQ              TO WS-PM-PATRON.
067800
067900     PERFORM 21110-BUSCO-SUBCADENA.
068000
068100     SET 88-CUMPLE-FILTRO-NO           TO TRUE.
068200     IF 88-CONTIENE-SI
068300         SET 88-CUMPLE-FILTRO-SI       TO TRUE
068400     END-IF.
068500
068600 FIN-31100.
068700     EXIT.
068800
068900 31200-IMPRIMO-CUENTA.
069000*---------------------
069100
069200     ADD 1                            TO WS-LINEA.
069300     ADD 1                            TO WS-ENCONTRADOS.
069400     IF  WS-LINEA > WCN-LINEAS-MAX
069500         PERFORM 30100-IMPRIMO-TITULOS-CUENTA
069600     END-IF.
069700
069800     MOVE SPACES                     TO WLINBUS-CUENTA.
069900     MOVE CTA-NUMERO                  TO GA-CTA-NUMERO.
070000     MOVE CTA-TIPO                    TO GA-CTA-TIPO.
070100     MOVE CTA-ESTADO                  TO GA-CTA-ESTADO.
070200     MOVE CTA-USR-ID                  TO WS-CTA-USR-ID-ED.
070300     MOVE WS-CTA-USR-ID-ED              TO GA-CTA-USR-ID.
070400     MOVE CTA-SALDO                   TO WS-CTA-SALDO-ED.
070500     MOVE WS-CTA-SALDO-ED               TO GA-CTA-SALDO.
070600
070700     PERFORM 20900-WRITE-REPTBUS.
070800
070900 FIN-31200.
071000     EXIT.
071100
071200 40000-FINALIZO.
071300*--------------
071400
071500     MOVE SPACES                      TO WLINBUS.
071600     PERFORM 20900-WRITE-REPTBUS.
071700     MOVE SPACES                      TO WLINBUS.
071800     MOVE WS-ENCONTRADOS                TO WS-CM-CONTADOR-ED.
071900     STRING 'TOTAL DE REGISTROS ENCONTRADOS: ' DELIMITED BY SIZE
072000            WS-CM-CONTADOR-ED            DELIMITED BY SIZE
072100        INTO WLINBUS
072200     END-STRING.
072300     PERFORM 20900-WRITE-REPTBUS.
072400
072500     PERFORM 40100-TOTALES-CONTROL.
072600
072700     PERFORM 41000-CIERRO-ARCHIVOS.
072800
072900     STOP RUN.
073000
073100 FIN-40000.
073200     EXIT.
073300
073400 40100-TOTALES-CONTROL.
073500*---------------------
073600
073700     DISPLAY ' '.
073800     DISPLAY '*******************************************'.
073900     DISPLAY 'REPORTE DE CONTROL DE CORRIDA PGM: CTABUSCA'.
074000     DISPLAY '*******************************************'.
074100     DISPLAY '* USUARIOS LEIDOS                    : '
074200                                         WS-LEIDOS-USUARIO.
074300     DISPLAY '* CUENTAS LEIDAS                     : '
074400                                         WS-LEIDOS-CUENTA.
074500     DISPLAY '* REGISTROS ENCONTRADOS              : '
074600                                         WS-ENCONTRADOS.
074700     DISPLAY '* LINEAS GRABADAS EN EL REPORTE      : '
074800                                         WS-GRABADOS-REPTBUS.
074900     DISPLAY '*******************************************'.
075000     DISPLAY ' '.
075100
075200 FIN-40100.
075300     EXIT.
075400
075500 41000-CIERRO-ARCHIVOS.
075600*---------------------
075700
075800     MOVE '41000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
075900
076000     IF 88-OPEN-PARBUSC-SI
076100        SET 88-OPEN-PARBUSC-NO       TO TRUE
076200        CLOSE PARBUSC
076300     END-IF.
076400
076500     IF 88-OPEN-USUARIO-SI
076600        SET 88-OPEN-USUARIO-NO       TO TRUE
076700        CLOSE USUARIO
076800     END-IF.
076900
077000     IF 88-OPEN-CUENTA-SI
077100        SET 88-OPEN-CUENTA-NO        TO TRUE
077200        CLOSE CUENTA
077300     END-IF.
077400
077500     IF 88-OPEN-REPTBUS-SI
077600        SET 88-OPEN-REPTBUS-NO       TO TRUE
077700        CLOSE REPTBUS
077800     END-IF.
077900
078000 FIN-41000.
078100     EXIT.
078200
078300 99999-CANCELO.
078400
078500     PERFORM 41000-CIERRO-ARCHIVOS.
078600
078700     CALL 'CANCELA' USING WCANCELA.
078800
078900     STOP RUN.
079000
079100 FIN-99999.
079200     EXIT.
