000100*----------------------------------------------------------------*
000200* WLINBUS - LINEA DE IMPRESION DE LA BUSQUEDA DE CLIENTES/CTAS  *
000300* ARCHIVO REPTBUS.DAT - 132 COLUMNAS                             *
000400* REDEFINES SEGUN EL MODO DE BUSQUEDA (PBU-MODO)                 *
000500*----------------------------------------------------------------*
000600 01  WLINBUS.
000700     05 G1                        PIC X(09).
000800     05 FILLER                    PIC X(01).
000900     05 G11                       PIC X(40).
001000     05 FILLER                    PIC X(01).
001100     05 G52                       PIC X(40).
001200     05 FILLER                    PIC X(01).
001300     05 G93                       PIC X(10).
001400     05 FILLER                    PIC X(01).
001500     05 G104                      PIC X(12).
001600     05 FILLER                    PIC X(17).
001700
001800 01  WLINBUS-CLIENTE REDEFINES WLINBUS.
001900     05 GC-USR-ID                 PIC X(09).
002000     05 FILLER                    PIC X(01).
002100     05 GC-NOMBRE                  PIC X(40).
002200     05 FILLER                    PIC X(01).
002300     05 GC-EMAIL                   PIC X(40).
002400     05 FILLER                    PIC X(01).
002500     05 GC-TIPO                    PIC X(10).
002600     05 FILLER                    PIC X(01).
002700     05 GC-FEC-ALTA                PIC X(12).
002800     05 FILLER                    PIC X(17).
002900
003000 01  WLINBUS-CUENTA REDEFINES WLINBUS.
003100     05 GA-CTA-NUMERO              PIC X(09).
003200     05 FILLER                    PIC X(01).
003300     05 GA-CTA-TIPO                PIC X(40).
003400     05 FILLER                    PIC X(01).
003500     05 GA-CTA-ESTADO               PIC X(40).
003600     05 FILLER                    PIC X(01).
003700     05 GA-CTA-USR-ID               PIC X(10).
003800     05 FILLER                    PIC X(01).
003900     05 GA-CTA-SALDO                PIC X(12).
004000     05 FILLER                    PIC X(17).
