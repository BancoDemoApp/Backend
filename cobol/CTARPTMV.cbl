000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    CTARPTMV.
000400 AUTHOR.        M. FIGUEROA.
000500 INSTALLATION.  BANCO DEL ISTMO S.A. - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.  15/02/97.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*-----------------------------------------------------------
001000* LISTADO DE MOVIMIENTOS DEL DIARIO MOVIM.  EL SOLICITANTE
001100* PUEDE CONSULTAR COMO CLIENTE (VE SOLO LOS MOVIMIENTOS DE SU
001200* PROPIA CUENTA) O COMO OPERADOR (VE LOS MOVIMIENTOS QUE EL
001300* MISMO CONTABILIZO), CON FILTROS OPCIONALES DE TIPO, RANGO
001400* DE FECHAS Y OPERADOR.  SALIDA EN ORDEN DE FECHA DESCENDENTE
001500* (A IGUALDAD DE FECHA, NUMERO DE MOVIMIENTO DESCENDENTE) CON
001600* TOTALES POR TIPO Y POR ESTADO AL PIE DEL REPORTE.
001700*-----------------------------------------------------------
001800* HISTORIAL DE MODIFICACIONES
001900*-----------------------------------------------------------
002000* 15/02/97 MFI ORIGEN               - PROGRAMA ORIGINAL DE        ORIGEN  
002100*                                     LISTADO DE MOVIMIENTOS      ORIGEN  
002200* 17/01/98 MFI OT-0655              - SE AGREGA EL FILTRO DE      OT0655  
002300*                                     ROL CLIENTE/OPERADOR        OT0655  
002400* 30/09/98 MFI OT-0747 (Y2K)        - FECHA DE MOVIMIENTO A 4     OT0747  
002500*                                     POSICIONES DE ANIO          OT0747  
002600* 14/03/99 MFI OT-0760 (Y2K)        - PRUEBA DE CORRIDA CON       OT0760  
002700*                                     FECHAS 1999/2000            OT0760  
002800* 08/08/01 RSO OT-0851              - SE AGREGA FILTRO POR        OT0851  
002900*                                     OPERADOR Y POR RANGO DE     OT0851  
003000*                                     FECHAS                      OT0851  
003100* 20/01/04 RSO OT-0925              - SE ADECUA A LA LECTURA      OT0925  
003200*                                     DEL DIARIO MOVIM AHORA      OT0925  
003300*                                     INDEXADO (OT-0914)          OT0925  
003310* 05/08/04 RSO OT-0931              - EL FILTRO DE TIPO DE        OT0931  
003320*                                     MOVIMIENTO SE COMPARA EN    OT0931  
003330*                                     MAYUSCULAS PARA QUE NO      OT0931  
003340*                                     IMPORTE COMO LO ESCRIBA     OT0931  
003350*                                     EL OPERADOR EN EL PARAMETRO OT0931  
003400*-----------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700*--------------------
003800
003900 CONFIGURATION SECTION.
004000*---------------------
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500*--------------------
004600
004700 FILE-CONTROL.
004800*------------
004900
005000     SELECT PARRPMV          ASSIGN TO 'PARRPMV'
005100                             ORGANIZATION IS LINE SEQUENTIAL
005200                             FILE STATUS  IS FS-PARRPMV.
005300
005400     SELECT CUENTA           ASSIGN TO 'CUENTA'
005500                             ORGANIZATION IS INDEXED
005600                             ACCESS MODE  IS DYNAMIC
005700                             RECORD KEY   IS CTA-ID-FD
005800                             ALTERNATE KEY   CTA-NUMERO-FD
005900                                             WITH DUPLICATES
006000                             FILE STATUS  IS FS-CUENTA.
006100
006200     SELECT MOVIM             ASSIGN TO 'MOVIM'
006300                             ORGANIZATION IS INDEXED
006400                             ACCESS MODE  IS DYNAMIC
006500                             RECORD KEY   IS MOV-ID-FD
006600                             FILE STATUS  IS FS-MOVIM.
006700
006800     SELECT REPTMOV          ASSIGN TO 'REPTMOV'
006900                             ORGANIZATION IS LINE SEQUENTIAL
007000                             FILE STATUS  IS FS-REPTMOV.
007100
007200 DATA DIVISION.
007300*-------------
007400
007500 FILE SECTION.
007600*------------
007700
007800 FD  PARRPMV
007900     RECORDING MODE IS F
008000     BLOCK 0.
008100 01  REG-PARRPMV-FD               PIC X(53).
008200
008300 FD  CUENTA
008400     RECORDING MODE IS F
008500     BLOCK 0.
008600 01  REG-CUENTA-FD.
008700     03 CTA-ID-FD                  PIC 9(09).
008800     03 CTA-NUMERO-FD               PIC X(14).
008900     03 FILLER                     PIC X(45).
009000
009100 FD  MOVIM
009200     RECORDING MODE IS F
009300     BLOCK 0.
009400 01  REG-MOVIM-FD.
009500     03 MOV-ID-FD                  PIC 9(09).
009600     03 FILLER                     PIC X(79).
009700
009800 FD  REPTMOV
009900     RECORDING MODE IS F
010000     BLOCK 0.
010100 01  REG-REPTMOV-FD                PIC X(133).
010200
010300 WORKING-STORAGE SECTION.
010400*-----------------------
010500 77  CTE-PROGRAMA                  PIC X(20) VALUE 'CTARPTMV'.
010600
010700 77  FS-PARRPMV                    PIC X(02) VALUE ' '.
010800     88 88-FS-PARRPMV-OK                      VALUE '00'.
010900
011000 77  WS-OPEN-PARRPMV                PIC X     VALUE 'N'.
011100     88 88-OPEN-PARRPMV-SI                     VALUE 'S'.
011200     88 88-OPEN-PARRPMV-NO                     VALUE 'N'.
011300
011400 77  FS-CUENTA                     PIC X(02) VALUE ' '.
011500     88 88-FS-CUENTA-OK                       VALUE '00'.
011600     88 88-FS-CUENTA-EOF                      VALUE '10'.
011700     88 88-FS-CUENTA-INVALIDKEY                VALUE '21'.
011800     88 88-FS-CUENTA-NOKEY                     VALUE '23'.
011900
012000 77  WS-OPEN-CUENTA                 PIC X     VALUE 'N'.
012100     88 88-OPEN-CUENTA-SI                      VALUE 'S'.
012200     88 88-OPEN-CUENTA-NO                       VALUE 'N'.
012300
012400 77  WS-LEIDOS-CUENTA                PIC 9(09) COMP VALUE 0.
012500
012600 77  FS-MOVIM                      PIC X(02) VALUE ' '.
012700     88 88-FS-MOVIM-OK                        VALUE '00'.
012800     88 88-FS-MOVIM-EOF                       VALUE '10'.
012900     88 88-FS-MOVIM-NOKEY                      VALUE '23'.
013000
013100 77  WS-OPEN-MOVIM                  PIC X     VALUE 'N'.
013200     88 88-OPEN-MOVIM-SI                       VALUE 'S'.
013300     88 88-OPEN-MOVIM-NO                       VALUE 'N'.
013400
013500 77  WS-LEIDOS-MOVIM                 PIC 9(09) COMP VALUE 0.
013600 77  WS-SELECCIONADOS-MOVIM          PIC 9(09) COMP VALUE 0.
013700 77  WS-DESCARTADOS-CAPACIDAD        PIC 9(05) COMP VALUE 0.
013800
013900 77  FS-REPTMOV                    PIC X(02) VALUE ' '.
014000     88 88-FS-REPTMOV-OK                      VALUE '00'.
014100
014200 77  WS-OPEN-REPTMOV                PIC X     VALUE 'N'.
014300     88 88-OPEN-REPTMOV-SI                     VALUE 'S'.
014400     88 88-OPEN-REPTMOV-NO                     VALUE 'N'.
014500
014600 77  WS-GRABADOS-REPTMOV             PIC 9(09) COMP VALUE 0.
014700 77  WS-PARRAFO                      PIC X(50) VALUE ' '.
014800
014900 77  WS-HOJA                         PIC 9(05) COMP VALUE 0.
015000 77  WS-HOJA-ED                      PIC ZZ,ZZ9.
015100 77  WS-LINEA                        PIC 9(02) COMP VALUE 80.
015200 77  WCN-LINEAS-MAX                   PIC 9(02) COMP VALUE 55.
015300
015400 77  WCN-MAX-TABLA                   PIC 9(04) COMP VALUE 2000.
015500 77  WS-I                            PIC 9(04) COMP VALUE 0.
015600 77  WS-J                            PIC 9(04) COMP VALUE 0.
015700 77  WS-CANT-TABLA                   PIC 9(04) COMP VALUE 0.
015800 77  WS-HUBO-CAMBIO                  PIC X     VALUE 'N'.
015900     88 88-HUBO-CAMBIO-SI                      VALUE 'S'.
016000     88 88-HUBO-CAMBIO-NO                       VALUE 'N'.
016100
016200 77  WCN-MAX-CTAS-CLIENTE             PIC 9(02) COMP VALUE 20.
016300 77  WS-CANT-CTAS-CLIENTE             PIC 9(02) COMP VALUE 0.
016400 77  WS-K                             PIC 9(02) COMP VALUE 0.
016500
016600 77  WS-CUMPLE-FILTRO                 PIC X     VALUE 'N'.
016700     88 88-CUMPLE-FILTRO-SI                     VALUE 'S'.
016800     88 88-CUMPLE-FILTRO-NO                     VALUE 'N'.
016900
017000 77  WS-CTA-DE-CLIENTE                PIC X     VALUE 'N'.
017100     88 88-CTA-DE-CLIENTE-SI                     VALUE 'S'.
017200     88 88-CTA-DE-CLIENTE-NO                     VALUE 'N'.
017300
017310* 05/08/04 RSO OT-0931 - FILTRO DE TIPO DE MOVIMIENTO EN MAYUSC.  OT0931  
017320 77  WS-MT-TIPO-MAYUS                 PIC X(13) VALUE SPACES.
017330 77  WS-PRM-TIPO-MAYUS                PIC X(13) VALUE SPACES.
017340
017400 77  WS-CANT-DEPOSITO                 PIC 9(07) COMP VALUE 0.
017500 77  WS-CANT-RETIRO                   PIC 9(07) COMP VALUE 0.
017600 77  WS-CANT-TRANSFER                 PIC 9(07) COMP VALUE 0.
017700 77  WS-CANT-COMPLETADA                PIC 9(07) COMP VALUE 0.
017800 77  WS-CANT-CANCELADA                 PIC 9(07) COMP VALUE 0.
017900 77  WS-CANT-PENDIENTE                 PIC 9(07) COMP VALUE 0.
018000
018100 77  WS-TOT-DEPOSITO                  PIC S9(10)V9(02) COMP-3
018200                                      VALUE 0.
018300 77  WS-TOT-RETIRO                    PIC S9(10)V9(02) COMP-3
018400                                      VALUE 0.
018500 77  WS-TOT-TRANSFER                  PIC S9(10)V9(02) COMP-3
018600                                      VALUE 0.
018700
018800 77  WS-CANT-ED                       PIC ZZZ,ZZ9.
018900 77  WS-TOT-ED                        PIC Z,ZZZ,ZZZ,ZZ9.99-.
019000 77  WS-IMPORTE-DETALLE-ED             PIC ZZZZZZZ9.99-.
019100
019200 01  WS-CTAS-CLIENTE-TABLA.
019300     05 WS-CTA-CLIENTE OCCURS 20 TIMES
019400                                 PIC 9(09) COMP.
019500
019600 01  WS-CTAS-CLIENTE-ALFA REDEFINES WS-CTAS-CLIENTE-TABLA.
019700     05 FILLER                      PIC X(80).
019800
019900 01  WS-FECHA-CORRIDA.
020000     05 WS-FA-ANIO2                 PIC 9(02).
020100     05 WS-FA-MES                   PIC 9(02).
020200     05 WS-FA-DIA                   PIC 9(02).
020300
020400 01  WS-FECHA-CORRIDA-ALFA REDEFINES WS-FECHA-CORRIDA.
020500     05 WS-FA-TEXTO                 PIC X(06).
020600
020700 01  WS-TABLA-MOVIM.
020800     05 WS-MOV-TABLA OCCURS 2000 TIMES.
020900        10 WS-MT-ID                PIC 9(09) COMP.
021000        10 WS-MT-TIPO               PIC X(13).
021100        10 WS-MT-IMPORTE             PIC S9(08)V9(02).
021200        10 WS-MT-FECHA               PIC X(10).
021300        10 WS-MT-ESTADO              PIC X(10).
021400        10 WS-MT-CTA-ID              PIC 9(09) COMP.
021500        10 WS-MT-OPERADOR-ID          PIC 9(09) COMP.
021600        10 WS-MT-CTA-DESTINO-ID       PIC 9(09) COMP.
021700        10 FILLER                    PIC X(05).
021800
021900 01  WS-AUX-TABLA.
022000     05 WS-AUX-ID                   PIC 9(09) COMP.
022100     05 WS-AUX-TIPO                  PIC X(13).
022200     05 WS-AUX-IMPORTE                PIC S9(08)V9(02).
022300     05 WS-AUX-FECHA                  PIC X(10).
022400     05 WS-AUX-ESTADO                 PIC X(10).
022500     05 WS-AUX-CTA-ID                 PIC 9(09) COMP.
022600     05 WS-AUX-OPERADOR-ID             PIC 9(09) COMP.
022700     05 WS-AUX-CTA-DESTINO-ID          PIC 9(09) COMP.
022800     05 FILLER                       PIC X(05).
022900
023000*-----------------------------------------------
023100* DEFINICION DE LA TARJETA DE PARAMETROS
023200*-----------------------------------------------
023300 COPY WPARRPMV.
023400
023500*------------------------------------
023600* DEFINICION DEL MAESTRO DE CUENTAS
023700*------------------------------------
023800 COPY WCUENTA.
023900
024000*------------------------------------
024100* DEFINICION DEL DIARIO DE MOVIMIENTOS
024200*------------------------------------
024300 COPY WMOVIM.
024400
024500*------------------------------------
024600* DEFINICION DE LINEA DE IMPRESION
024700*------------------------------------
024800 COPY WLINEA.
024900
025000*---------------------------------------------------
025100* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
025200*---------------------------------------------------
025300 COPY WCANCELA.
025400
025500 PROCEDURE DIVISION.
025600*------------------
025700
025800 00000-CUERPO-PRINCIPAL.
025900*-----------------------
026000
026100     PERFORM 10000-INICIO.
026200
026300     PERFORM 20000-PROCESO
026400       UNTIL 88-FS-MOVIM-EOF.
026500
026600     PERFORM 25000-ORDENO-TABLA.
026700
026800     PERFORM 40000-IMPRIMO-REPORTE.
026900
027000     PERFORM 30000-FINALIZO.
027100
027200     STOP RUN.
027300
027400 10000-INICIO.
027500*-------------
027600
027700     INITIALIZE WCANCELA.
027800     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
027900
028000     PERFORM 10100-ABRO-ARCHIVOS.
028100
028200     PERFORM 10200-LEO-PARAMETROS.
028300
028400     ACCEPT WS-FECHA-CORRIDA         FROM DATE.
028500
028600     IF  PRM-ROL-CLIENTE
028700         PERFORM 10300-BUSCO-CTAS-CLIENTE
028800     END-IF.
028900
029000     PERFORM 11160-READ-MOVIM-PRIMERO.
029100
029200 FIN-10000.
029300     EXIT.
029400
029500 10100-ABRO-ARCHIVOS.
029600*-------------------
029700
029800     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
029900
030000     OPEN INPUT  PARRPMV.
030100     EVALUATE FS-PARRPMV
030200         WHEN '00'
030300              SET 88-OPEN-PARRPMV-SI TO TRUE
030400         WHEN OTHER
030500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
030600              MOVE 'PARRPMV '        TO WCANCELA-RECURSO
030700              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
030800              MOVE FS-PARRPMV        TO WCANCELA-CODRET
030900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
031000              PERFORM 99999-CANCELO
031100     END-EVALUATE.
031200
031300     OPEN INPUT  CUENTA.
031400     EVALUATE FS-CUENTA
031500         WHEN '00'
031600              SET 88-OPEN-CUENTA-SI  TO TRUE
031700         WHEN OTHER
031800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
031900              MOVE 'CUENTA  '        TO WCANCELA-RECURSO
032000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
032100              MOVE FS-CUENTA         TO WCANCELA-CODRET
032200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
032300              PERFORM 99999-CANCELO
032400     END-EVALUATE.
032500
032600     OPEN INPUT  MOVIM.
032700     EVALUATE FS-MOVIM
032800         WHEN '00'
032900              SET 88-OPEN-MOVIM-SI   TO TRUE
033000         WHEN OTHER
033100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
033200              MOVE 'MOVIM   '        TO WCANCELA-RECURSO
033300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
033400              MOVE FS-MOVIM          TO WCANCELA-CODRET
033500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
033600              PERFORM 99999-CANCELO
033700     END-EVALUATE.
033800
033900     OPEN OUTPUT REPTMOV.
034000     EVALUATE FS-REPTMOV
034100         WHEN '00'
034200              SET 88-OPEN-REPTMOV-SI TO TRUE
034300         WHEN OTHER
034400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
034500              MOVE 'REPTMOV '        TO WCANCELA-RECURSO
034600              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
034700              MOVE FS-REPTMOV        TO WCANCELA-CODRET
034800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
034900              PERFORM 99999-CANCELO
035000     END-EVALUATE.
035100
035200 FIN-10100.
035300     EXIT.
035400
035500 10200-LEO-PARAMETROS.
035600*---------------------
035700
035800     MOVE '10200-LEO-PARAMETROS'     TO WS-PARRAFO.
035900
036000     INITIALIZE REG-PARRPMV.
036100
036200     READ PARRPMV INTO REG-PARRPMV.
036300
036400     EVALUATE TRUE
036500         WHEN '00' = FS-PARRPMV
036600              CONTINUE
036700         WHEN OTHER
036800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
036900              MOVE 'PARRPMV'         TO WCANCELA-RECURSO
037000              MOVE 'READ'            TO WCANCELA-OPERACION
037100              MOVE FS-PARRPMV        TO WCANCELA-CODRET
037200              MOVE 'FALTA TARJETA DE PARAMETROS'
037300                                      TO WCANCELA-MENSAJE
037400              PERFORM 99999-CANCELO
037500     END-EVALUATE.
037600
037700 FIN-10200.
037800     EXIT.
037900
038000 10300-BUSCO-CTAS-CLIENTE.
038100*-------------------------
038200* 17/01/98 MFI - SE BARRE EL MAESTRO DE CUENTAS PARA UBICAR
038300* LAS CUENTAS CUYO TITULAR ES EL CLIENTE SOLICITANTE.  SE
038400* GUARDAN HASTA WCN-MAX-CTAS-CLIENTE NUMEROS DE CUENTA.
038500
038600     MOVE LOW-VALUES                 TO CTA-ID-FD.
038700
038800     START CUENTA KEY IS NOT LESS THAN CTA-ID-FD.
038900
039000     IF 88-FS-CUENTA-NOKEY
039100        SET 88-FS-CUENTA-EOF          TO TRUE
039200     ELSE
039300        PERFORM 10310-LEO-CTA-SIGUIENTE
039400     END-IF.
039500
039600     PERFORM 10320-ACUMULO-CTA-CLIENTE
039700       UNTIL 88-FS-CUENTA-EOF.
039800
039900 FIN-10300.
040000     EXIT.
040100
040200 10310-LEO-CTA-SIGUIENTE.
040300*-----------------------
040400
040500     MOVE '10310-LEO-CTA-SIGTE'      TO WS-PARRAFO.
040600
040700     READ CUENTA NEXT RECORD INTO REG-CUENTA.
040800
040900     EVALUATE TRUE
041000         WHEN 88-FS-CUENTA-OK
041100              ADD 1                  TO WS-LEIDOS-CUENTA
041200         WHEN 88-FS-CUENTA-EOF
041300              CONTINUE
041400         WHEN OTHER
041500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
041600              MOVE 'CUENTA'          TO WCANCELA-RECURSO
041700              MOVE 'READ NEXT'       TO WCANCELA-OPERACION
041800              MOVE FS-CUENTA         TO WCANCELA-CODRET
041900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
042000              PERFORM 99999-CANCELO
042100     END-EVALUATE.
042200
042300 FIN-10310.
042400     EXIT.
042500
042600 10320-ACUMULO-CTA-CLIENTE.
042700*--------------------------
042800
042900     IF  CTA-USR-ID = PRM-USR-ID
043000     AND WS-CANT-CTAS-CLIENTE < WCN-MAX-CTAS-CLIENTE
043100         ADD 1                       TO WS-CANT-CTAS-CLIENTE
043200         MOVE CTA-ID TO WS-CTA-CLIENTE (WS-CANT-CTAS-CLIENTE)
043300     END-IF.
043400
043500     PERFORM 10310-LEO-CTA-SIGUIENTE.
043600
043700 FIN-10320.
043800     EXIT.
043900
044000 11160-READ-MOVIM-PRIMERO.
044100*-------------------------
044200
044300     MOVE '11160-READ-MOV-PRIMERO'   TO WS-PARRAFO.
044400
044500     MOVE LOW-VALUES                 TO MOV-ID-FD IN REG-MOVIM-FD.
044600
044700     START MOVIM KEY IS NOT LESS THAN MOV-ID-FD.
044800
044900     EVALUATE TRUE
045000         WHEN 88-FS-MOVIM-OK
045100              PERFORM 11170-READ-MOVIM-SIGUIENTE
045200         WHEN 88-FS-MOVIM-NOKEY
045300              SET 88-FS-MOVIM-EOF     TO TRUE
045400         WHEN OTHER
045500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
045600              MOVE 'MOVIM   '        TO WCANCELA-RECURSO
045700              MOVE 'START'           TO WCANCELA-OPERACION
045800              MOVE FS-MOVIM          TO WCANCELA-CODRET
045900              MOVE 'ERROR EN START'  TO WCANCELA-MENSAJE
046000              PERFORM 99999-CANCELO
046100     END-EVALUATE.
046200
046300 FIN-11160.
046400     EXIT.
046500
046600 11170-READ-MOVIM-SIGUIENTE.
046700*---------------------------
046800
046900     MOVE '11170-READ-MOV-SIGTE'     TO WS-PARRAFO.
047000
047100     READ MOVIM NEXT RECORD INTO REG-MOVIM.
047200
047300     EVALUATE TRUE
047400         WHEN 88-FS-MOVIM-OK
047500              ADD 1                  TO WS-LEIDOS-MOVIM
047600         WHEN 88-FS-MOVIM-EOF
047700              CONTINUE
047800         WHEN OTHER
047900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
048000              MOVE 'MOVIM   '        TO WCANCELA-RECURSO
048100              MOVE 'READ NEXT'       TO WCANCELA-OPERACION
048200              MOVE FS-MOVIM          TO WCANCELA-CODRET
048300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
048400              PERFORM 99999-CANCELO
048500     END-EVALUATE.
048600
048700 FIN-11170.
048800     EXIT.
048900
049000 20000-PROCESO.
049100*-------------
049200
049300     PERFORM 20100-CUMPLE-FILTROS.
049400
049500     IF  88-CUMPLE-FILTRO-SI
049600         PERFORM 20200-CARGO-TABLA
049700     END-IF.
049800
049900     PERFORM 11170-READ-MOVIM-SIGUIENTE.
050000
050100 FIN-20000.
050200     EXIT.
050300
050400 20100-CUMPLE-FILTROS.
050500*---------------------
050600
050700     SET 88-CUMPLE-FILTRO-SI         TO TRUE.
050800
050900     IF  PRM-ROL-CLIENTE
051000         SET 88-CTA-DE-CLIENTE-NO    TO TRUE
051100         MOVE 1                      TO WS-K
051200         PERFORM 20110-BUSCO-CTA-CLIENTE
051300           UNTIL WS-K > WS-CANT-CTAS-CLIENTE
051400         IF  88-CTA-DE-CLIENTE-NO
051500             SET 88-CUMPLE-FILTRO-NO TO TRUE
051600         END-IF
051700     ELSE
051800         IF  MOV-OPERADOR-ID NOT = PRM-USR-ID
051900             SET 88-CUMPLE-FILTRO-NO TO TRUE
052000         END-IF
052100         IF  PRM-OPERADOR-ID NOT = 0
052200         AND MOV-OPERADOR-ID NOT = PRM-OPERADOR-ID
052300             SET 88-CUMPLE-FILTRO-NO TO TRUE
052400         END-IF
052500     END-IF.
052600
052700     IF  88-CUMPLE-FILTRO-SI
052800     AND PRM-TIPO-MOV NOT = SPACES
052850         MOVE MOV-TIPO               TO WS-MT-TIPO-MAYUS
052860         MOVE PRM-TIPO-MOV           TO WS-PRM-TIPO-MAYUS
052870         INSPECT WS-MT-TIPO-MAYUS
052880             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
052890                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
052900         INSPECT WS-PRM-TIPO-MAYUS
052910             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
052920                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
052930         IF  WS-MT-TIPO-MAYUS NOT = WS-PRM-TIPO-MAYUS
053000             SET 88-CUMPLE-FILTRO-NO TO TRUE
053050         END-IF
053100     END-IF.
053200
053300     IF  88-CUMPLE-FILTRO-SI
053400     AND PRM-FECHA-DESDE NOT = SPACES
053500     AND PRM-FECHA-HASTA NOT = SPACES
053600         IF  MOV-FECHA < PRM-FECHA-DESDE
053700         OR  MOV-FECHA > PRM-FECHA-HASTA
053800             SET 88-CUMPLE-FILTRO-NO TO TRUE
053900         END-IF
054000     END-IF.
054100
054200 FIN-20100.
054300     EXIT.
054400
054500 20110-BUSCO-CTA-CLIENTE.
054600*------------------------
054700
054800     IF  MOV-CTA-ID = WS-CTA-CLIENTE (WS-K)
054900         SET 88-CTA-DE-CLIENTE-SI    TO TRUE
055000     END-IF.
055100
055200     ADD 1                           TO WS-K.
055300
055400 FIN-20110.
055500     EXIT.
055600
055700 20200-CARGO-TABLA.
055800*------------------
055900
056000     IF  WS-CANT-TABLA < WCN-MAX-TABLA
056100         ADD 1                       TO WS-CANT-TABLA
056200         ADD 1                       TO WS-SELECCIONADOS-MOVIM
056300         MOVE MOV-ID                 TO WS-MT-ID (WS-CANT-TABLA)
056400         MOVE MOV-TIPO               TO WS-MT-TIPO (WS-CANT-TABLA)
056500         MOVE MOV-IMPORTE              TO
056600                                     WS-MT-IMPORTE (WS-CANT-TABLA)
056700         MOVE MOV-FECHA                TO
056800                                     WS-MT-FECHA (WS-CANT-TABLA)
056900         MOVE MOV-ESTADO                TO
057000                                     WS-MT-ESTADO (WS-CANT-TABLA)
057100         MOVE MOV-CTA-ID                 TO
057200                                     WS-MT-CTA-ID (WS-CANT-TABLA)
057300         MOVE MOV-OPERADOR-ID              TO
057400                                 WS-MT-OPERADOR-ID (WS-CANT-TABLA)
057500         MOVE MOV-CTA-DESTINO-ID             TO
057600                             WS-MT-CTA-DESTINO-ID (WS-CANT-TABLA)
057700     ELSE
057800         ADD 1                       TO WS-DESCARTADOS-CAPACIDAD
057900     END-IF.
058000
058100 FIN-20200.
058200     EXIT.
058300
058400 25000-ORDENO-TABLA.
058500*-------------------
058600* 15/02/97 MFI - BURBUJEO SOBRE LA TABLA EN MEMORIA.  ORDEN
058700* DESCENDENTE POR FECHA Y, A IGUALDAD DE FECHA, POR NUMERO
058800* DE MOVIMIENTO (MAS RECIENTE PRIMERO).
058900
059000     IF  WS-CANT-TABLA > 1
059100         SET 88-HUBO-CAMBIO-SI       TO TRUE
059200         PERFORM 25100-PASADA-BURBUJEO
059300           UNTIL 88-HUBO-CAMBIO-NO
059400     END-IF.
059500
059600 FIN-25000.
059700     EXIT.
059800
059900 25100-PASADA-BURBUJEO.
060000*----------------------
060100
060200     SET 88-HUBO-CAMBIO-NO           TO TRUE.
060300
060400     MOVE 1                          TO WS-I.
060500
060600     PERFORM 25110-COMPARO-Y-PERMUTO
060700       UNTIL WS-I NOT < WS-CANT-TABLA.
060800
060900 FIN-25100.
061000     EXIT.
061100
061200 25110-COMPARO-Y-PERMUTO.
061300*------------------------
061400
061500     IF  WS-MT-FECHA (WS-I) <  WS-MT-FECHA (WS-I + 1)
061600     OR (WS-MT-FECHA (WS-I) =  WS-MT-FECHA (WS-I + 1)
061700     AND WS-MT-ID    (WS-I) <  WS-MT-ID    (WS-I + 1))
061800         MOVE WS-MOV-TABLA (WS-I)     TO WS-AUX-TABLA
061900         MOVE WS-MOV-TABLA (WS-I + 1) TO WS-MOV-TABLA (WS-I)
062000         MOVE WS-AUX-TABLA             TO
062100                                   WS-MOV-TABLA (WS-I + 1)
062200         SET 88-HUBO-CAMBIO-SI        TO TRUE
062300     END-IF.
062400
062500     ADD 1                           TO WS-I.
062600
062700 FIN-25110.
062800     EXIT.
062900
063000 40000-IMPRIMO-REPORTE.
063100*----------------------
063200
063300     MOVE 1                          TO WS-I.
063400
063500     PERFORM 40050-IMPRIMO-DETALLE-TABLA
063600       UNTIL WS-I > WS-CANT-TABLA.
063700
063800     PERFORM 40900-IMPRIMO-TOTALES.
063900
064000 FIN-40000.
064100     EXIT.
064200
064300 40050-IMPRIMO-DETALLE-TABLA.
064400*-----------------------------
064500
064600     PERFORM 40100-IMPRIMO-DETALLE.
064700
064800     ADD 1                           TO WS-I.
064900
065000 FIN-40050.
065100     EXIT.
065200
065300 40100-IMPRIMO-DETALLE.
065400*----------------------
065500
065600     ADD 1                           TO WS-LINEA.
065700     IF  WS-LINEA > WCN-LINEAS-MAX
065800         PERFORM 40200-IMPRIMO-TITULOS
065900     END-IF.
066000
066100     MOVE SPACES                     TO WLINEA.
066200
066300     MOVE WS-MT-ID (WS-I)            TO P1.
066400     MOVE WS-MT-FECHA (WS-I)         TO P11.
066500     MOVE WS-MT-TIPO (WS-I)          TO P22.
066600
066700     PERFORM 40300-BUSCO-NUMERO-ORIGEN.
066800     MOVE CTA-NUMERO                 TO P36.
066900
067000     IF  WS-MT-CTA-DESTINO-ID (WS-I) NOT = 0
067100         PERFORM 40400-BUSCO-NUMERO-DESTINO
067200         MOVE CTA-NUMERO             TO P51
067300     ELSE
067400         MOVE SPACES                 TO P51
067500     END-IF.
067600
067700     IF  WS-MT-OPERADOR-ID (WS-I) NOT = 0
067800         MOVE WS-MT-OPERADOR-ID (WS-I) TO P66
067900     ELSE
068000         MOVE SPACES                 TO P66
068100     END-IF.
068200
068300     MOVE WS-MT-IMPORTE (WS-I)       TO WS-IMPORTE-DETALLE-ED.
068400     MOVE WS-IMPORTE-DETALLE-ED       TO P76.
068500     MOVE WS-MT-ESTADO (WS-I)        TO P88.
068600
068700     PERFORM 40800-WRITE-REPTMOV.
068800
068900     PERFORM 40500-ACUMULO-TOTALES.
069000
069100 FIN-40100.
069200     EXIT.
069300
069400 40200-IMPRIMO-TITULOS.
069500*----------------------
069600
069700     ADD 1                           TO WS-HOJA.
069800
069900     MOVE SPACES                     TO WLINEA.
070000     MOVE 'CTARPTMV'                 TO PT1.
070100     MOVE WS-FA-TEXTO                TO PT11.
070200     MOVE 'REPORTE DE MOVIMIENTOS DE CUENTA'
070300                                      TO PT22.
070400     MOVE WS-HOJA                    TO WS-HOJA-ED.
070500     MOVE WS-HOJA-ED                 TO PT88.
070600     PERFORM 40800-WRITE-REPTMOV.
070700
070800     MOVE SPACES                     TO WLINEA.
070900     IF  PRM-ROL-CLIENTE
071000         MOVE 'FILTRO: CLIENTE '     TO PT1
071100         MOVE PRM-USR-ID              TO PT22
071200     ELSE
071300         MOVE 'FILTRO: OPERADOR'     TO PT1
071400         MOVE PRM-USR-ID              TO PT22
071500     END-IF.
071600     IF  PRM-TIPO-MOV NOT = SPACES
071700         MOVE PRM-TIPO-MOV            TO PT36
071800     END-IF.
071900     IF  PRM-FECHA-DESDE NOT = SPACES
072000         MOVE PRM-FECHA-DESDE          TO PT51
072100         MOVE PRM-FECHA-HASTA          TO PT66
072200     END-IF.
072300     PERFORM 40800-WRITE-REPTMOV.
072400
072500     MOVE SPACES                     TO WLINEA.
072600     PERFORM 40800-WRITE-REPTMOV.
072700
072800     MOVE SPACES                     TO WLINEA.
072900     MOVE 'TXN-ID'                   TO PT1.
073000     MOVE 'FECHA'                    TO PT11.
073100     MOVE 'TIPO'                     TO PT22.
073200     MOVE 'CUENTA'                   TO PT36.
073300     MOVE 'CTA DESTINO'              TO PT51.
073400     MOVE 'OPERADOR'                 TO PT66.
073500     MOVE 'IMPORTE'                  TO PT76.
073600     MOVE 'ESTADO'                   TO PT88.
073700     PERFORM 40800-WRITE-REPTMOV.
073800
073900     MOVE SPACES                     TO WLINEA.
074000     MOVE ALL '-'                    TO WLINEA (1:98).
074100     PERFORM 40800-WRITE-REPTMOV.
074200
074300     MOVE 5                          TO WS-LINEA.
074400
074500 FIN-40200.
074600     EXIT.
074700
074800 40300-BUSCO-NUMERO-ORIGEN.
074900*--------------------------
075000
075100     MOVE '40300-BUSCO-NRO-ORIGEN'   TO WS-PARRAFO.
075200
075300     INITIALIZE REG-CUENTA.
075400     MOVE WS-MT-CTA-ID (WS-I)        TO CTA-ID-FD.
075500
075600     READ CUENTA INTO REG-CUENTA
075700          KEY IS CTA-ID-FD.
075800
075900     EVALUATE TRUE
076000         WHEN 88-FS-CUENTA-OK
076100              CONTINUE
076200         WHEN 88-FS-CUENTA-INVALIDKEY
076300              MOVE 'CUENTA INEXISTENTE' TO CTA-NUMERO
076400         WHEN OTHER
076500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
076600              MOVE 'CUENTA'          TO WCANCELA-RECURSO
076700              MOVE 'READ'            TO WCANCELA-OPERACION
076800              MOVE FS-CUENTA         TO WCANCELA-CODRET
076900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
077000              PERFORM 99999-CANCELO
077100     END-EVALUATE.
077200
077300 FIN-40300.
077400     EXIT.
077500
077600 40400-BUSCO-NUMERO-DESTINO.
077700*---------------------------
077800
077900     MOVE '40400-BUSCO-NRO-DESTINO'  TO WS-PARRAFO.
078000
078100     INITIALIZE REG-CUENTA.
078200     MOVE WS-MT-CTA-DESTINO-ID (WS-I) TO
078300                                 CTA-ID-FD IN REG-CUENTA-FD.
078400
078500     READ CUENTA INTO REG-CUENTA
078600          KEY IS CTA-ID-FD.
078700
078800     EVALUATE TRUE
078900         WHEN 88-FS-CUENTA-OK
079000              CONTINUE
079100         WHEN 88-FS-CUENTA-INVALIDKEY
079200              MOVE 'CUENTA INEXISTENTE' TO CTA-NUMERO
079300         WHEN OTHER
079400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
079500              MOVE 'CUENTA'          TO WCANCELA-RECURSO
079600              MOVE 'READ'            TO WCANCELA-OPERACION
079700              MOVE FS-CUENTA         TO WCANCELA-CODRET
079800              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
079900              PERFORM 99999-CANCELO
080000     END-EVALUATE.
080100
080200 FIN-40400.
080300     EXIT.
080400
080500 40500-ACUMULO-TOTALES.
080600*----------------------
080700
080800     EVALUATE TRUE
080900         WHEN WS-MT-TIPO (WS-I) = 'Deposito     '
081000              ADD 1                  TO WS-CANT-DEPOSITO
081100              ADD WS-MT-IMPORTE (WS-I) TO WS-TOT-DEPOSITO
081200         WHEN WS-MT-TIPO (WS-I) = 'Retiro       '
081300              ADD 1                  TO WS-CANT-RETIRO
081400              ADD WS-MT-IMPORTE (WS-I) TO WS-TOT-RETIRO
081500         WHEN WS-MT-TIPO (WS-I) = 'Transferencia'
081600              ADD 1                  TO WS-CANT-TRANSFER
081700              ADD WS-MT-IMPORTE (WS-I) TO WS-TOT-TRANSFER
081800     END-EVALUATE.
081900
082000     EVALUATE TRUE
082100         WHEN WS-MT-ESTADO (WS-I) = 'Completada'
082200              ADD 1                  TO WS-CANT-COMPLETADA
082300         WHEN WS-MT-ESTADO (WS-I) = 'Cancelada '
082400              ADD 1                  TO WS-CANT-CANCELADA
082500         WHEN WS-MT-ESTADO (WS-I) = 'Pendiente '
082600              ADD 1                  TO WS-CANT-PENDIENTE
082700     END-EVALUATE.
082800
082900 FIN-40500.
083000     EXIT.
083100
083200 40800-WRITE-REPTMOV.
083300*--------------------
083400
083500     MOVE '40800-WRITE-REPTMOV'      TO WS-PARRAFO.
083600
083700     WRITE REG-REPTMOV-FD FROM WLINEA.
083800
083900     EVALUATE TRUE
084000         WHEN 88-FS-REPTMOV-OK
084100              ADD 1                  TO WS-GRABADOS-REPTMOV
084200         WHEN OTHER
084300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
084400              MOVE 'REPTMOV '        TO WCANCELA-RECURSO
084500              MOVE 'WRITE'           TO WCANCELA-OPERACION
084600              MOVE FS-REPTMOV        TO WCANCELA-CODRET
084700              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
084800              PERFORM 99999-CANCELO
084900     END-EVALUATE.
085000
085100 FIN-40800.
085200     EXIT.
085300
085400 40900-IMPRIMO-TOTALES.
085500*----------------------
085600
085700     MOVE SPACES                     TO WLINEA.
085800     PERFORM 40800-WRITE-REPTMOV.
085900
086000     MOVE SPACES                     TO WLINEA.
086100     STRING 'TOTALES POR TIPO' DELIMITED BY SIZE
086200        INTO WLINEA
086300     END-STRING.
086400     PERFORM 40800-WRITE-REPTMOV.
086500
086600     MOVE SPACES                     TO WLINEA.
086700     MOVE WS-CANT-DEPOSITO           TO WS-CANT-ED.
086800     MOVE WS-TOT-DEPOSITO             TO WS-TOT-ED.
086900     STRING 'DEPOSITO      CANT: ' DELIMITED BY SIZE
087000            WS-CANT-ED              DELIMITED BY SIZE
087100            '  IMPORTE: '           DELIMITED BY SIZE
087200            WS-TOT-ED               DELIMITED BY SIZE
087300        INTO WLINEA
087400     END-STRING.
087500     PERFORM 40800-WRITE-REPTMOV.
087600
087700     MOVE SPACES                     TO WLINEA.
087800     MOVE WS-CANT-RETIRO              TO WS-CANT-ED.
087900     MOVE WS-TOT-RETIRO               TO WS-TOT-ED.
088000     STRING 'RETIRO        CANT: ' DELIMITED BY SIZE
088100            WS-CANT-ED              DELIMITED BY SIZE
088200            '  IMPORTE: '           DELIMITED BY SIZE
088300            WS-TOT-ED               DELIMITED BY SIZE
088400        INTO WLINEA
088500     END-STRING.
088600     PERFORM 40800-WRITE-REPTMOV.
088700
088800     MOVE SPACES                     TO WLINEA.
088900     MOVE WS-CANT-TRANSFER             TO WS-CANT-ED.
089000     MOVE WS-TOT-TRANSFER              TO WS-TOT-ED.
089100     STRING 'TRANSFERENCIA CANT: ' DELIMITED BY SIZE
089200            WS-CANT-ED              DELIMITED BY SIZE
089300            '  IMPORTE: '           DELIMITED BY SIZE
089400            WS-TOT-ED               DELIMITED BY SIZE
089500        INTO WLINEA
089600     END-STRING.
089700     PERFORM 40800-WRITE-REPTMOV.
089800
089900     MOVE SPACES                     TO WLINEA.
090000     STRING 'TOTALES POR ESTADO' DELIMITED BY SIZE
090100        INTO WLINEA
090200     END-STRING.
090300     PERFORM 40800-WRITE-REPTMOV.
090400
090500     MOVE SPACES                     TO WLINEA.
090600     MOVE WS-CANT-COMPLETADA          TO WS-CANT-ED.
090700     STRING 'COMPLETADA    CANT: ' DELIMITED BY SIZE
090800            WS-CANT-ED              DELIMITED BY SIZE
090900        INTO WLINEA
091000     END-STRING.
091100     PERFORM 40800-WRITE-REPTMOV.
091200
091300     MOVE SPACES                     TO WLINEA.
091400     MOVE WS-CANT-CANCELADA           TO WS-CANT-ED.
091500     STRING 'CANCELADA     CANT: ' DELIMITED BY SIZE
091600            WS-CANT-ED              DELIMITED BY SIZE
091700        INTO WLINEA
091800     END-STRING.
091900     PERFORM 40800-WRITE-REPTMOV.
092000
092100     MOVE SPACES                     TO WLINEA.
092200     MOVE WS-CANT-PENDIENTE           TO WS-CANT-ED.
092300     STRING 'PENDIENTE     CANT: ' DELIMITED BY SIZE
092400            WS-CANT-ED              DELIMITED BY SIZE
092500        INTO WLINEA
092600     END-STRING.
092700     PERFORM 40800-WRITE-REPTMOV.
092800
092900     MOVE SPACES                     TO WLINEA.
093000     MOVE WS-CANT-TABLA                TO WS-CANT-ED.
093100     STRING 'TOTAL GENERAL DE MOVIMIENTOS: ' DELIMITED BY SIZE
093200            WS-CANT-ED                       DELIMITED BY SIZE
093300        INTO WLINEA
093400     END-STRING.
093500     PERFORM 40800-WRITE-REPTMOV.
093600
093700 FIN-40900.
093800     EXIT.
093900
094000 30000-FINALIZO.
094100*--------------
094200
094300     PERFORM 30100-TOTALES-CONTROL.
094400
094500     PERFORM 31000-CIERRO-ARCHIVOS.
094600
094700     STOP RUN.
094800
094900 FIN-30000.
095000     EXIT.
095100
095200 30100-TOTALES-CONTROL.
095300*---------------------
095400
095500     DISPLAY ' '.
095600     DISPLAY '*******************************************'.
095700     DISPLAY 'REPORTE DE CONTROL DE CORRIDA PGM: CTARPTMV'.
095800     DISPLAY '*******************************************'.
095900     DISPLAY '* MOVIMIENTOS LEIDOS DEL DIARIO      : '
096000                                         WS-LEIDOS-MOVIM.
096100     DISPLAY '* MOVIMIENTOS SELECCIONADOS          : '
096200                                         WS-SELECCIONADOS-MOVIM.
096300     DISPLAY '* DESCARTADOS POR CAPACIDAD DE TABLA : '
096400                                         WS-DESCARTADOS-CAPACIDAD.
096500     DISPLAY '* LINEAS GRABADAS EN EL REPORTE      : '
096600                                         WS-GRABADOS-REPTMOV.
096700     DISPLAY '*******************************************'.
096800     DISPLAY ' '.
096900
097000 FIN-30100.
097100     EXIT.
097200
097300 31000-CIERRO-ARCHIVOS.
097400*---------------------
097500
097600     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
097700
097800     IF 88-OPEN-PARRPMV-SI
097900        SET 88-OPEN-PARRPMV-NO       TO TRUE
098000        CLOSE PARRPMV
098100     END-IF.
098200
098300     IF 88-OPEN-CUENTA-SI
098400        SET 88-OPEN-CUENTA-NO        TO TRUE
098500        CLOSE CUENTA
098600     END-IF.
098700
098800     IF 88-OPEN-MOVIM-SI
098900        SET 88-OPEN-MOVIM-NO         TO TRUE
099000        CLOSE MOVIM
099100     END-IF.
099200
099300     IF 88-OPEN-REPTMOV-SI
099400        SET 88-OPEN-REPTMOV-NO       TO TRUE
099500        CLOSE REPTMOV
099600     END-IF.
099700
099800 FIN-31000.
099900     EXIT.
100000
100100 99999-CANCELO.
100200
100300     PERFORM 31000-CIERRO-ARCHIVOS.
100400
100500     CALL 'CANCELA' USING WCANCELA.
100600
100700     STOP RUN.
100800
100900 FIN-99999.
101000     EXIT.
