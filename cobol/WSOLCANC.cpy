000100*----------------------------------------------------------------*
000200* WSOLCANC - SOLICITUD DE CANCELACION DE TRANSACCION             *
000300* ARCHIVO SOLCANC.DAT - SECUENCIAL, ORDEN DE LLEGADA             *
000400* LONGITUD DE REGISTRO: 24                                       *
000500*----------------------------------------------------------------*
000600 01  REG-SOLCANC.
000700     05 SCN-OPERADOR-ID           PIC 9(09).
000800     05 SCN-MOV-ID                 PIC 9(09).
000900     05 FILLER                    PIC X(06).
