000100*----------------------------------------------------------------*
000200* WMOVIM - BITACORA DE MOVIMIENTOS (DIARIO DE TRANSACCIONES)    *
000300* ARCHIVO MOVIM.DAT - CLAVE PRIMARIA MOV-ID                      *
000400* LONGITUD DE REGISTRO: 88                                       *
000500*----------------------------------------------------------------*
000600 01  REG-MOVIM.
000700     05 MOV-ID                   PIC 9(09).
000800     05 MOV-TIPO                  PIC X(13).
000900        88 MOV-ES-DEPOSITO                 VALUE 'Deposito     '.
001000        88 MOV-ES-RETIRO                   VALUE 'Retiro       '.
001100        88 MOV-ES-TRANSFER                 VALUE 'Transferencia'.
001200     05 MOV-IMPORTE               PIC S9(08)V9(02).
001300     05 MOV-FECHA                 PIC X(10).
001400     05 MOV-ESTADO                PIC X(10).
001500        88 MOV-COMPLETADA                  VALUE 'Completada'.
001600        88 MOV-CANCELADA                   VALUE 'Cancelada '.
001700        88 MOV-PENDIENTE                   VALUE 'Pendiente '.
001800     05 MOV-CTA-ID                PIC 9(09).
001900     05 MOV-OPERADOR-ID           PIC 9(09).
002000     05 MOV-CTA-DESTINO-ID        PIC 9(09).
002100     05 FILLER                    PIC X(09).
