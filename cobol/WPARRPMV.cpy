000100*----------------------------------------------------------------*
000200* WPARRPMV - TARJETA DE PARAMETROS DEL REPORTE DE MOVIMIENTOS   *
000300* ARCHIVO PARRPMV.DAT - UN SOLO REGISTRO POR CORRIDA             *
000400*----------------------------------------------------------------*
000500 01  REG-PARRPMV.
000600     05 PRM-ROL                  PIC X(08).
000700        88 PRM-ROL-CLIENTE                 VALUE 'Cliente '.
000800        88 PRM-ROL-OPERADOR                VALUE 'Operador'.
000900     05 PRM-USR-ID                 PIC 9(09).
001000     05 PRM-TIPO-MOV               PIC X(13).
001100     05 PRM-FECHA-DESDE            PIC X(10).
001200     05 PRM-FECHA-HASTA            PIC X(10).
001300     05 PRM-OPERADOR-ID            PIC 9(09).
001400     05 FILLER                    PIC X(05).
