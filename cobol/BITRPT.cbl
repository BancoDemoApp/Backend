000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    BITRPT.
000400 AUTHOR.        M. FIGUEROA.
000500 INSTALLATION.  BANCO DEL ISTMO S.A. - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.  22/02/97.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*-----------------------------------------------------------
001000* LISTADO DE LA BITACORA DE AUDITORIA.  UN OPERADOR SOLO
001100* PUEDE CONSULTAR SUS PROPIOS REGISTROS DE BITACORA, CON
001200* FILTROS OPCIONALES DE ACCION (CONTIENE), DESCRIPCION
001300* (CONTIENE) Y RANGO DE FECHAS.  SE RECHAZA LA CORRIDA SI
001400* LA FECHA DESDE U HASTA NO VIENE EN FORMATO AAAA-MM-DD.
001500* SALIDA EN ORDEN DE FECHA DESCENDENTE (MAS RECIENTE PRIMERO).
001600*-----------------------------------------------------------
001700* HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------
001900* 22/02/97 MFI ORIGEN               - PROGRAMA ORIGINAL DE        ORIGEN  
002000*                                     LISTADO DE BITACORA         ORIGEN  
002100* 19/01/98 MFI OT-0658              - SE AGREGAN LOS FILTROS      OT0658  
002200*                                     DE ACCION Y DESCRIPCION     OT0658  
002300*                                     POR CONTENIDO               OT0658  
002400* 30/09/98 MFI OT-0748 (Y2K)        - FECHA A 4 POSICIONES        OT0748  
002500*                                     DE ANIO                     OT0748  
002600* 14/03/99 MFI OT-0761 (Y2K)        - PRUEBA DE CORRIDA CON       OT0761  
002700*                                     FECHAS 1999/2000            OT0761  
002800* 09/08/01 RSO OT-0852              - SE INVOCA UTLVNUM PARA      OT0852  
002900*                                     RECHAZAR FECHAS MAL         OT0852  
003000*                                     FORMADAS ANTES DE           OT0852  
003100*                                     PROCESAR LA BITACORA        OT0852  
003200*-----------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500*--------------------
003600
003700 CONFIGURATION SECTION.
003800*---------------------
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300*--------------------
004400
004500 FILE-CONTROL.
004600*------------
004700
004800     SELECT PARRBIT          ASSIGN TO 'PARRBIT'
004900                             ORGANIZATION IS LINE SEQUENTIAL
005000                             FILE STATUS  IS FS-PARRBIT.
005100
005200     SELECT BITACORA         ASSIGN TO 'BITACORA'
005300                             ORGANIZATION IS LINE SEQUENTIAL
005400                             FILE STATUS  IS FS-BITACORA.
005500
005600     SELECT REPTBIT          ASSIGN TO 'REPTBIT'
005700                             ORGANIZATION IS LINE SEQUENTIAL
005800                             FILE STATUS  IS FS-REPTBIT.
005900
006000 DATA DIVISION.
006100*-------------
006200
006300 FILE SECTION.
006400*------------
006500
006600 FD  PARRBIT
006700     RECORDING MODE IS F
006800     BLOCK 0.
006900 01  REG-PARRBIT-FD                PIC X(171).
007000
007100 FD  BITACORA
007200     RECORDING MODE IS F
007300     BLOCK 0.
007400 01  REG-BITACORA-FD                PIC X(179).
007500
007600 FD  REPTBIT
007700     RECORDING MODE IS F
007800     BLOCK 0.
007900 01  REG-REPTBIT-FD                 PIC X(129).
008000
008100 WORKING-STORAGE SECTION.
008200*-----------------------
008300 77  CTE-PROGRAMA                  PIC X(20) VALUE 'BITRPT'.
008400
008500 77  FS-PARRBIT                    PIC X(02) VALUE ' '.
008600     88 88-FS-PARRBIT-OK                      VALUE '00'.
008700
008800 77  WS-OPEN-PARRBIT                PIC X     VALUE 'N'.
008900     88 88-OPEN-PARRBIT-SI                     VALUE 'S'.
009000     88 88-OPEN-PARRBIT-NO                      VALUE 'N'.
009100
009200 77  FS-BITACORA                   PIC X(02) VALUE ' '.
009300     88 88-FS-BITACORA-OK                     VALUE '00'.
009400     88 88-FS-BITACORA-EOF                    VALUE '10'.
009500
009600 77  WS-OPEN-BITACORA               PIC X     VALUE 'N'.
009700     88 88-OPEN-BITACORA-SI                    VALUE 'S'.
009800     88 88-OPEN-BITACORA-NO                     VALUE 'N'.
009900
010000 77  WS-LEIDOS-BITACORA              PIC 9(09) COMP VALUE 0.
010100 77  WS-SELECCIONADOS-BITACORA       PIC 9(09) COMP VALUE 0.
010200 77  WS-DESCARTADOS-CAPACIDAD        PIC 9(05) COMP VALUE 0.
010300
010400 77  FS-REPTBIT                    PIC X(02) VALUE ' '.
010500     88 88-FS-REPTBIT-OK                      VALUE '00'.
010600
010700 77  WS-OPEN-REPTBIT                PIC X     VALUE 'N'.
010800     88 88-OPEN-REPTBIT-SI                     VALUE 'S'.
010900     88 88-OPEN-REPTBIT-NO                      VALUE 'N'.
011000
011100 77  WS-GRABADOS-REPTBIT             PIC 9(09) COMP VALUE 0.
011200 77  WS-PARRAFO                      PIC X(50) VALUE ' '.
011300
011400 77  WS-HOJA                         PIC 9(05) COMP VALUE 0.
011500 77  WS-HOJA-ED                      PIC ZZ,ZZ9.
011600 77  WS-LINEA                        PIC 9(02) COMP VALUE 80.
011700 77  WCN-LINEAS-MAX                   PIC 9(02) COMP VALUE 55.
011800
011900 77  WCN-MAX-TABLA                   PIC 9(04) COMP VALUE 2000.
012000 77  WS-I                            PIC 9(04) COMP VALUE 0.
012100 77  WS-CANT-TABLA                   PIC 9(04) COMP VALUE 0.
012200 77  WS-HUBO-CAMBIO                  PIC X     VALUE 'N'.
012300     88 88-HUBO-CAMBIO-SI                      VALUE 'S'.
012400     88 88-HUBO-CAMBIO-NO                       VALUE 'N'.
012500
012600 77  WS-CUMPLE-FILTRO                 PIC X     VALUE 'N'.
012700     88 88-CUMPLE-FILTRO-SI                     VALUE 'S'.
012800     88 88-CUMPLE-FILTRO-NO                     VALUE 'N'.
012900
013000 77  WS-CONTIENE                      PIC X     VALUE 'N'.
013100     88 88-CONTIENE-SI                          VALUE 'S'.
013200     88 88-CONTIENE-NO                           VALUE 'N'.
013300
013400 77  WS-TALLY                         PIC 9(04) COMP VALUE 0.
013500 77  WS-LARGO-PATRON                   PIC 9(03) COMP VALUE 0.
013600 77  WS-LARGO-CAMPO                    PIC 9(03) COMP VALUE 0.
013700 77  WS-SUB                            PIC 9(03) COMP VALUE 0.
013800
013900 77  WS-CANT-ED                       PIC ZZZ,ZZ9.
014000
014100 01  WS-CAMPO-MAYUS.
014200     05 WS-CM-CAMPO                  PIC X(120).
014300
014400 01  WS-CAMPO-MAYUS-TABLA REDEFINES WS-CAMPO-MAYUS.
014500     05 WS-CM-CARACTER OCCURS 120 TIMES
014600                                 PIC X(01).
014700
014800 01  WS-PATRON-MAYUS.
014900     05 WS-PM-PATRON                 PIC X(30).
015000
015100 01  WS-FECHA-CORRIDA.
015200     05 WS-FA-ANIO2                  PIC 9(02).
015300     05 WS-FA-MES                    PIC 9(02).
015400     05 WS-FA-DIA                    PIC 9(02).
015500
015600 01  WS-FECHA-CORRIDA-ALFA REDEFINES WS-FECHA-CORRIDA.
015700     05 WS-FA-TEXTO                  PIC X(06).
015800
015900 01  WS-TABLA-BITACORA.
016000     05 WS-BT-TABLA OCCURS 2000 TIMES.
016100        10 WS-BT-ID                 PIC 9(09) COMP.
016200        10 WS-BT-USR-ID              PIC 9(09) COMP.
016300        10 WS-BT-ACCION              PIC X(30).
016400        10 WS-BT-DESCRIP             PIC X(120).
016500        10 WS-BT-FECHA               PIC X(10).
016600        10 FILLER                    PIC X(05).
016700
016800 01  WS-AUX-TABLA.
016900     05 WS-AUX-ID                    PIC 9(09) COMP.
017000     05 WS-AUX-USR-ID                 PIC 9(09) COMP.
017100     05 WS-AUX-ACCION                 PIC X(30).
017200     05 WS-AUX-DESCRIP                PIC X(120).
017300     05 WS-AUX-FECHA                  PIC X(10).
017400     05 FILLER                       PIC X(05).
017500
017600*-----------------------------------------------
017700* DEFINICION DE LA TARJETA DE PARAMETROS
017800*-----------------------------------------------
017900 COPY WPARRBIT.
018000
018100*------------------------------------
018200* DEFINICION DE LA BITACORA
018300*------------------------------------
018400 COPY WBITACOR.
018500
018600*------------------------------------
018700* DEFINICION DE LINEA DE IMPRESION
018800*------------------------------------
018900 COPY WLINBIT.
019000
019100*---------------------------------------------------
019200* AREA DE COMUNICACION CON LA RUTINA UTLVNUM
019300*---------------------------------------------------
019400 COPY WVALDATE.
019500
019600*---------------------------------------------------
019700* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
019800*---------------------------------------------------
019900 COPY WCANCELA.
020000
020100 PROCEDURE DIVISION.
020200*------------------
020300
020400 00000-CUERPO-PRINCIPAL.
020500*-----------------------
020600
020700     PERFORM 10000-INICIO.
020800
020900     PERFORM 20000-PROCESO
021000       UNTIL 88-FS-BITACORA-EOF.
021100
021200     PERFORM 25000-ORDENO-TABLA.
021300
021400     PERFORM 40000-IMPRIMO-REPORTE.
021500
021600     PERFORM 30000-FINALIZO.
021700
021800     STOP RUN.
021900
022000 10000-INICIO.
022100*-------------
022200
022300     INITIALIZE WCANCELA.
022400     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
022500
022600     PERFORM 10200-LEO-PARAMETROS.
022700
022800     PERFORM 10400-VALIDO-FECHAS.
022900
023000     PERFORM 10100-ABRO-ARCHIVOS.
023100
023200     ACCEPT WS-FECHA-CORRIDA         FROM DATE.
023300
023400     PERFORM 11170-READ-BITACORA-SIGUIENTE.
023500
023600 FIN-10000.
023700     EXIT.
023800
023900 10100-ABRO-ARCHIVOS.
024000*-------------------
024100
024200     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
024300
024400     OPEN INPUT  BITACORA.
024500     EVALUATE FS-BITACORA
024600         WHEN '00'
024700              SET 88-OPEN-BITACORA-SI TO TRUE
024800         WHEN OTHER
024900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
025000              MOVE 'BITACORA'        TO WCANCELA-RECURSO
025100              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
025200              MOVE FS-BITACORA       TO WCANCELA-CODRET
025300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
025400              PERFORM 99999-CANCELO
025500     END-EVALUATE.
025600
025700     OPEN OUTPUT REPTBIT.
025800     EVALUATE FS-REPTBIT
025900         WHEN '00'
026000              SET 88-OPEN-REPTBIT-SI TO TRUE
026100         WHEN OTHER
026200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
026300              MOVE 'REPTBIT '        TO WCANCELA-RECURSO
026400              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
026500              MOVE FS-REPTBIT        TO WCANCELA-CODRET
026600              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
026700              PERFORM 99999-CANCELO
026800     END-EVALUATE.
026900
027000 FIN-10100.
027100     EXIT.
027200
027300 10200-LEO-PARAMETROS.
027400*---------------------
027500
027600     MOVE '10200-LEO-PARAMETROS'     TO WS-PARRAFO.
027700
027800     OPEN INPUT  PARRBIT.
027900     EVALUATE FS-PARRBIT
028000         WHEN '00'
028100              SET 88-OPEN-PARRBIT-SI TO TRUE
028200         WHEN OTHER
028300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
028400              MOVE 'PARRBIT '        TO WCANCELA-RECURSO
028500              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
028600              MOVE FS-PARRBIT        TO WCANCELA-CODRET
028700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
028800              PERFORM 99999-CANCELO
028900     END-EVALUATE.
029000
029100     INITIALIZE REG-PARRBIT.
029200
029300     READ PARRBIT INTO REG-PARRBIT.
029400
029500     EVALUATE TRUE
029600         WHEN '00' = FS-PARRBIT
029700              CONTINUE
029800         WHEN OTHER
029900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
030000              MOVE 'PARRBIT'         TO WCANCELA-RECURSO
030100              MOVE 'READ'            TO WCANCELA-OPERACION
030200              MOVE FS-PARRBIT        TO WCANCELA-CODRET
030300              MOVE 'FALTA TARJETA DE PARAMETROS'
030400                                      TO WCANCELA-MENSAJE
030500              PERFORM 99999-CANCELO
030600     END-EVALUATE.
030700
030800     SET 88-OPEN-PARRBIT-NO          TO TRUE.
030900     CLOSE PARRBIT.
031000
031100 FIN-10200.
031200     EXIT.
031300
031400 10400-VALIDO-FECHAS.
031500*--------------------
031600* 09/08/01 RSO - SE RECHAZA LA CORRIDA SI CUALQUIERA DE LAS
031700* DOS FECHAS DE LA TARJETA DE PARAMETROS NO VIENE EN FORMATO
031800* AAAA-MM-DD.  SI AMBAS VIENEN EN BLANCO NO HAY RESTRICCION
031900* DE FECHAS Y NO SE VALIDA NADA.
032000
032100     IF  PRB-FECHA-DESDE NOT = SPACES
032200         MOVE PRB-FECHA-DESDE        TO VDT-FECHA
032300         CALL 'UTLVNUM' USING WVALDATE
032400         IF  VDT-FECHA-INVALIDA
032500             MOVE '10400-VALIDO-FECHAS' TO WS-PARRAFO
032600             MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
032700             MOVE 'PARRBIT '         TO WCANCELA-RECURSO
032800             MOVE 'VALIDACION'       TO WCANCELA-OPERACION
032900             MOVE '9999'             TO WCANCELA-CODRET
033000             MOVE 'FECHA DESDE MAL FORMADA'
033100                                      TO WCANCELA-MENSAJE
033200             PERFORM 99999-CANCELO
033300         END-IF
033400     END-IF.
033500
033600     IF  PRB-FECHA-HASTA NOT = SPACES
033700         MOVE PRB-FECHA-HASTA        TO VDT-FECHA
033800         CALL 'UTLVNUM' USING WVALDATE
033900         IF  VDT-FECHA-INVALIDA
034000             MOVE '10400-VALIDO-FECHAS' TO WS-PARRAFO
034100             MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
034200             MOVE 'PARRBIT '         TO WCANCELA-RECURSO
034300             MOVE 'VALIDACION'       TO WCANCELA-OPERACION
034400             MOVE '9999'             TO WCANCELA-CODRET
034500             MOVE 'FECHA HASTA MAL FORMADA'
034600                                      TO WCANCELA-MENSAJE
034700             PERFORM 99999-CANCELO
034800         END-IF
034900     END-IF.
035000
035100 FIN-10400.
035200     EXIT.
035300
035400 11170-READ-BITACORA-SIGUIENTE.
035500*------------------------------
035600
035700     MOVE '11170-READ-BIT-SIGTE'     TO WS-PARRAFO.
035800
035900     READ BITACORA INTO REG-BITACOR.
036000
036100     EVALUATE TRUE
036200         WHEN 88-FS-BITACORA-OK
036300              ADD 1                  TO WS-LEIDOS-BITACORA
036400         WHEN 88-FS-BITACORA-EOF
036500              CONTINUE
036600         WHEN OTHER
036700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
036800              MOVE 'BITACORA'        TO WCANCELA-RECURSO
036900              MOVE 'READ'            TO WCANCELA-OPERACION
037000              MOVE FS-BITACORA       TO WCANCELA-CODRET
037100              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
037200              PERFORM 99999-CANCELO
037300     END-EVALUATE.
037400
037500 FIN-11170.
037600     EXIT.
037700
037800 20000-PROCESO.
037900*-------------
038000
038100     PERFORM 20100-CUMPLE-FILTROS.
038200
038300     IF  88-CUMPLE-FILTRO-SI
038400         PERFORM 20200-CARGO-TABLA
038500     END-IF.
038600
038700     PERFORM 11170-READ-BITACORA-SIGUIENTE.
038800
038900 FIN-20000.
039000     EXIT.
039100
039200 20100-CUMPLE-FILTROS.
039300*---------------------
039400
039500     SET 88-CUMPLE-FILTRO-SI         TO TRUE.
039600
039700     IF  BIT-USR-ID NOT = PRB-OPERADOR-ID
039800         SET 88-CUMPLE-FILTRO-NO     TO TRUE
039900     END-IF.
040000
040100     IF  88-CUMPLE-FILTRO-SI
040200     AND PRB-ACCION-CONT NOT = SPACES
040300         MOVE BIT-ACCION              TO WS-CM-CAMPO (1:30)
040400         MOVE SPACES                   TO WS-CM-CAMPO (31:90)
040500         MOVE PRB-ACCION-CONT           TO WS-PM-PATRON
040600         PERFORM 20300-BUSCO-SUBCADENA
040700         IF 88-CONTIENE-NO
040800             SET 88-CUMPLE-FILTRO-NO  TO TRUE
040900         END-IF
041000     END-IF.
041100
041200     IF  88-CUMPLE-FILTRO-SI
041300     AND PRB-DESCRIP-CONT NOT = SPACES
041400         MOVE BIT-DESCRIP              TO WS-CM-CAMPO
041500         MOVE PRB-DESCRIP-CONT          TO WS-PM-PATRON
041600         PERFORM 20300-BUSCO-SUBCADENA
041700         IF 88-CONTIENE-NO
041800             SET 88-CUMPLE-FILTRO-NO  TO TRUE
041900         END-IF
042000     END-IF.
042100
042200     IF  88-CUMPLE-FILTRO-SI
042300     AND PRB-FECHA-DESDE NOT = SPACES
042400     AND PRB-FECHA-HASTA NOT = SPACES
042500         IF  BIT-FECHA < PRB-FECHA-DESDE
042600         OR  BIT-FECHA > PRB-FECHA-HASTA
042700             SET 88-CUMPLE-FILTRO-NO TO TRUE
042800         END-IF
042900     END-IF.
043000
043100 FIN-20100.
043200     EXIT.
043300
043400 20200-CARGO-TABLA.
043500*------------------
043600
043700     IF  WS-CANT-TABLA < WCN-MAX-TABLA
043800         ADD 1                       TO WS-CANT-TABLA
043900         ADD 1                       TO WS-SELECCIONADOS-BITACORA
044000         MOVE BIT-ID                  TO WS-BT-ID (WS-CANT-TABLA)
044100         MOVE BIT-USR-ID               TO
044200                                     WS-BT-USR-ID (WS-CANT-TABLA)
044300         MOVE BIT-ACCION                TO
044400                                     WS-BT-ACCION (WS-CANT-TABLA)
044500         MOVE BIT-DESCRIP                TO
044600                                     WS-BT-DESCRIP (WS-CANT-TABLA)
044700         MOVE BIT-FECHA                   TO
044800                                     WS-BT-FECHA (WS-CANT-TABLA)
044900     ELSE
045000         ADD 1                       TO WS-DESCARTADOS-CAPACIDAD
045100     END-IF.
045200
045300 FIN-20200.
045400     EXIT.
045500
045600 20300-BUSCO-SUBCADENA.
045700*----------------------
045800* 19/01/98 MFI - BUSQUEDA DE SUBCADENA SIN DISTINGUIR ENTRE
045900* MAYUSCULAS Y MINUSCULAS.  SE NORMALIZA EL CAMPO Y EL
046000* PATRON A MAYUSCULAS Y SE USA INSPECT TALLYING PARA
046100* DETECTAR LA PRIMERA OCURRENCIA DEL PATRON DENTRO DEL
046200* CAMPO.  MISMA RUTINA QUE LA YA USADA EN CTABUSCA.
046300
046400     INSPECT WS-CM-CAMPO
046500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
046600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046700     INSPECT WS-PM-PATRON
046800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
046900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047000
047100     SET 88-CONTIENE-NO              TO TRUE.
047200
047300     INSPECT WS-PM-PATRON TALLYING WS-LARGO-PATRON
047400         FOR CHARACTERS BEFORE INITIAL SPACES.
047500     INSPECT WS-CM-CAMPO TALLYING WS-LARGO-CAMPO
047600         FOR CHARACTERS BEFORE INITIAL SPACES.
047700
047800     IF  WS-LARGO-PATRON > 0
047900     AND WS-LARGO-PATRON NOT > WS-LARGO-CAMPO
048000         MOVE 1                      TO WS-SUB
048100         PERFORM 20310-COMPARO-POSICION
048200           UNTIL 88-CONTIENE-SI
048300           OR WS-SUB > WS-LARGO-CAMPO - WS-LARGO-PATRON + 1
048400     END-IF.
048500
048600 FIN-20300.
048700     EXIT.
048800
048900 20310-COMPARO-POSICION.
049000*-----------------------
049100
049200     IF  WS-CM-CAMPO (WS-SUB:WS-LARGO-PATRON) =
049300             WS-PM-PATRON (1:WS-LARGO-PATRON)
049400         SET 88-CONTIENE-SI          TO TRUE
049500     ELSE
049600         ADD 1                       TO WS-SUB
049700     END-IF.
049800
049900 FIN-20310.
050000     EXIT.
050100
050200 25000-ORDENO-TABLA.
050300*-------------------
050400* 22/02/97 MFI - BURBUJEO SOBRE LA TABLA EN MEMORIA.  ORDEN
050500* DESCENDENTE POR FECHA Y, A IGUALDAD DE FECHA, POR NUMERO
050600* DE REGISTRO DE BITACORA (MAS RECIENTE PRIMERO).
050700
050800     IF  WS-CANT-TABLA > 1
050900         SET 88-HUBO-CAMBIO-SI       TO TRUE
051000         PERFORM 25100-PASADA-BURBUJEO
051100           UNTIL 88-HUBO-CAMBIO-NO
051200     END-IF.
051300
051400 FIN-25000.
051500     EXIT.
051600
051700 25100-PASADA-BURBUJEO.
051800*----------------------
051900
052000     SET 88-HUBO-CAMBIO-NO           TO TRUE.
052100
052200     MOVE 1                          TO WS-I.
052300
052400     PERFORM 25110-COMPARO-Y-PERMUTO
052500       UNTIL WS-I NOT < WS-CANT-TABLA.
052600
052700 FIN-25100.
052800     EXIT.
052900
053000 25110-COMPARO-Y-PERMUTO.
053100*------------------------
053200
053300     IF  WS-BT-FECHA (WS-I) <  WS-BT-FECHA (WS-I + 1)
053400     OR (WS-BT-FECHA (WS-I) =  WS-BT-FECHA (WS-I + 1)
053500     AND WS-BT-ID    (WS-I) <  WS-BT-ID    (WS-I + 1))
053600         MOVE WS-BT-TABLA (WS-I)     TO WS-AUX-TABLA
053700         MOVE WS-BT-TABLA (WS-I + 1) TO WS-BT-TABLA (WS-I)
053800         MOVE WS-AUX-TABLA             TO
053900                                   WS-BT-TABLA (WS-I + 1)
054000         SET 88-HUBO-CAMBIO-SI        TO TRUE
054100     END-IF.
054200
054300     ADD 1                           TO WS-I.
054400
054500 FIN-25110.
054600     EXIT.
054700
054800 40000-IMPRIMO-REPORTE.
054900*----------------------
055000
055100     MOVE 1                          TO WS-I.
055200
055300     PERFORM 40050-IMPRIMO-DETALLE-TABLA
055400       UNTIL WS-I > WS-CANT-TABLA.
055500
055600     MOVE SPACES                     TO WLINBIT.
055700     PERFORM 40800-WRITE-REPTBIT.
055800     MOVE SPACES                     TO WLINBIT.
055900     MOVE WS-CANT-TABLA                TO WS-CANT-ED.
056000     STRING 'TOTAL DE REGISTROS LISTADOS: ' DELIMITED BY SIZE
056100            WS-CANT-ED                      DELIMITED BY SIZE
056200        INTO WLINBIT
056300     END-STRING.
056400     PERFORM 40800-WRITE-REPTBIT.
056500
056600 FIN-40000.
056700     EXIT.
056800
056900 40050-IMPRIMO-DETALLE-TABLA.
057000*-----------------------------
057100
057200     PERFORM 40100-IMPRIMO-DETALLE.
057300
057400     ADD 1                           TO WS-I.
057500
057600 FIN-40050.
057700     EXIT.
057800
057900 40100-IMPRIMO-DETALLE.
058000*----------------------
058100
058200     ADD 1                           TO WS-LINEA.
058300     IF  WS-LINEA > WCN-LINEAS-MAX
058400         PERFORM 40200-IMPRIMO-TITULOS
058500     END-IF.
058600
058700     MOVE SPACES                     TO WLINBIT.
058800     MOVE WS-BT-ID (WS-I)            TO B1.
058900     MOVE WS-BT-FECHA (WS-I)         TO B11.
059000     MOVE WS-BT-USR-ID (WS-I)        TO B22.
059100     MOVE WS-BT-ACCION (WS-I)        TO B32.
059200     MOVE WS-BT-DESCRIP (WS-I)       TO B63.
059300
059400     PERFORM 40800-WRITE-REPTBIT.
059500
059600 FIN-40100.
059700     EXIT.
059800
059900 40200-IMPRIMO-TITULOS.
060000*----------------------
060100
060200     ADD 1                           TO WS-HOJA.
060300
060400     MOVE SPACES                     TO WLINBIT.
060500     MOVE 'BITRPT  '                 TO BT1.
060600     MOVE WS-FA-TEXTO                TO BT11.
060700     MOVE 'REPORTE DE BITACORA DE AUDITORIA' TO BT32.
060800     MOVE WS-HOJA                    TO WS-HOJA-ED.
060900     MOVE WS-HOJA-ED                 TO BT63.
061000     PERFORM 40800-WRITE-REPTBIT.
061100
061200     MOVE SPACES                     TO WLINBIT.
061300     MOVE 'OPERADOR'                 TO BT1.
061400     MOVE PRB-OPERADOR-ID             TO BT11.
061500     PERFORM 40800-WRITE-REPTBIT.
061600
061700     MOVE SPACES                     TO WLINBIT.
061800     PERFORM 40800-WRITE-REPTBIT.
061900
062000     MOVE SPACES                     TO WLINBIT.
062100     MOVE 'BIT-ID'                   TO BT1.
062200     MOVE 'FECHA'                    TO BT11.
062300     MOVE 'OPERADOR'                 TO BT22.
062400     MOVE 'ACCION'                   TO BT32.
062500     MOVE 'DESCRIPCION'              TO BT63.
062600     PERFORM 40800-WRITE-REPTBIT.
062700
062800     MOVE SPACES                     TO WLINBIT.
062900     MOVE ALL '-'                    TO WLINBIT (1:120).
063000     PERFORM 40800-WRITE-REPTBIT.
063100
063200     MOVE 5                          TO WS-LINEA.
063300
063400 FIN-40200.
063500     EXIT.
063600
063700 40800-WRITE-REPTBIT.
063800*--------------------
063900
064000     MOVE '40800-WRITE-REPTBIT'      TO WS-PARRAFO.
064100
064200     WRITE REG-REPTBIT-FD FROM WLINBIT.
064300
064400     EVALUATE TRUE
064500         WHEN 88-FS-REPTBIT-OK
064600              ADD 1                  TO WS-GRABADOS-REPTBIT
064700         WHEN OTHER
064800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
064900              MOVE 'REPTBIT '        TO WCANCELA-RECURSO
065000              MOVE 'WRITE'           TO WCANCELA-OPERACION
065100              MOVE FS-REPTBIT        TO WCANCELA-CODRET
065200              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
065300              PERFORM 99999-CANCELO
065400     END-EVALUATE.
065500
065600 FIN-40800.
065700     EXIT.
065800
065900 30000-FINALIZO.
066000*--------------
066100
066200     PERFORM 30100-TOTALES-CONTROL.
066300
066400     PERFORM 31000-CIERRO-ARCHIVOS.
066500
066600     STOP RUN.
066700
066800 FIN-30000.
066900     EXIT.
067000
067100 30100-TOTALES-CONTROL.
067200*---------------------
067300
067400     DISPLAY ' '.
067500     DISPLAY '*******************************************'.
067600     DISPLAY 'REPORTE DE CONTROL DE CORRIDA PGM: BITRPT'.
067700     DISPLAY '*******************************************'.
067800     DISPLAY '* REGISTROS LEIDOS DE LA BITACORA    : '
067900                                         WS-LEIDOS-BITACORA.
068000     DISPLAY '* REGISTROS SELECCIONADOS            : '
068050                                       WS-SELECCIONADOS-BITACORA.
068200     DISPLAY '* DESCARTADOS POR CAPACIDAD DE TABLA : '
068300                                         WS-DESCARTADOS-CAPACIDAD.
068400     DISPLAY '* LINEAS GRABADAS EN EL REPORTE      : '
068500                                         WS-GRABADOS-REPTBIT.
068600     DISPLAY '*******************************************'.
068700     DISPLAY ' '.
068800
068900 FIN-30100.
069000     EXIT.
069100
069200 31000-CIERRO-ARCHIVOS.
069300*---------------------
069400
069500     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
069600
069700     IF 88-OPEN-BITACORA-SI
069800        SET 88-OPEN-BITACORA-NO      TO TRUE
069900        CLOSE BITACORA
070000     END-IF.
070100
070200     IF 88-OPEN-REPTBIT-SI
070300        SET 88-OPEN-REPTBIT-NO       TO TRUE
070400        CLOSE REPTBIT
070500     END-IF.
070600
070700 FIN-31000.
070800     EXIT.
070900
071000 99999-CANCELO.
071100
071200     PERFORM 31000-CIERRO-ARCHIVOS.
071300
071400     CALL 'CANCELA' USING WCANCELA.
071500
071600     STOP RUN.
071700
071800 FIN-99999.
071900     EXIT.
