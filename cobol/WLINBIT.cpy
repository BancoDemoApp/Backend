000100*----------------------------------------------------------------*
000200* WLINBIT - LINEA DE IMPRESION DEL REPORTE DE BITACORA          *
000300* ARCHIVO REPTBIT.DAT - 132 COLUMNAS                             *
000400*----------------------------------------------------------------*
000500 01  WLINBIT.
000600     05 B1                        PIC X(09).
000700     05 FILLER                    PIC X(01).
000800     05 B11                       PIC X(10).
000900     05 FILLER                    PIC X(01).
001000     05 B22                       PIC X(09).
001100     05 FILLER                    PIC X(01).
001200     05 B32                       PIC X(30).
001300     05 FILLER                    PIC X(01).
001400     05 B63                       PIC X(60).
001500     05 FILLER                    PIC X(09).
001600
001700 01  WLINBIT-TITULOS REDEFINES WLINBIT.
001800     05 BT1                       PIC X(09).
001900     05 FILLER                    PIC X(01).
002000     05 BT11                      PIC X(10).
002100     05 FILLER                    PIC X(01).
002200     05 BT22                      PIC X(09).
002300     05 FILLER                    PIC X(01).
002400     05 BT32                      PIC X(30).
002500     05 FILLER                    PIC X(01).
002600     05 BT63                      PIC X(60).
002700     05 FILLER                    PIC X(09).
