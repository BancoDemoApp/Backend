000100*----------------------------------------------------------------*
000200* WSOLMOV - SOLICITUD DE MOVIMIENTO (ENTRADA AL PROGRAMA CTAMOV) *
000300* ARCHIVO SOLMOV.DAT - SECUENCIAL, ORDEN DE LLEGADA              *
000400* LONGITUD DE REGISTRO: 175                                      *
000500*----------------------------------------------------------------*
000600 01  REG-SOLMOV.
000700     05 SOL-USR-ID                PIC 9(09).
000800     05 SOL-TIPO                  PIC X(13).
000900     05 SOL-IMPORTE                PIC S9(08)V9(02).
001000     05 SOL-CTA-ID                 PIC 9(09).
001100     05 SOL-EMAIL-CLIENTE          PIC X(100).
001200     05 SOL-CTA-DESTINO-NUM        PIC X(14).
001300     05 SOL-FECHA                  PIC X(10).
001400     05 FILLER                    PIC X(10).
