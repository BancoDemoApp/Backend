000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    CTAALTA.
000400 AUTHOR.        E. PALMEYRO.
000500 INSTALLATION.  BANCO DEL ISTMO S.A. - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.  12/03/89.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*-----------------------------------------------------------
001000* MOTOR DE ALTA DE CUENTAS.  LEE EL ARCHIVO DE SOLICITUDES
001100* DE APERTURA (SOLCTA) GENERADO POR EL FRENTE DE ATENCION Y
001200* POR CADA SOLICITUD DA DE ALTA UNA CUENTA EN EL MAESTRO DE
001300* CUENTAS (CUENTA), ASIGNANDO UN NUMERO DE CUENTA UNICO.
001400*-----------------------------------------------------------
001500* POR CADA SOLICITUD VALIDAR:
001600*       ERRORES: * OPERADOR NO INFORMADO O NO NUMERICO
001700*                * OPERADOR INEXISTENTE
001800*                * OPERADOR NO ES DE ROL OPERADOR
001900*                * CLIENTE (EMAIL) NO INFORMADO
002000*                * CLIENTE INEXISTENTE
002100*                * CLIENTE NO ES DE ROL CLIENTE
002200*                * TIPO DE CUENTA INVALIDO (AHORROS/CORRIENTE)
002300*                * NO SE PUDO GENERAR NUMERO DE CUENTA UNICO
002400*                  EN 10 INTENTOS
002500*       ALTA DE CUENTA EFECTUADA
002600*
002700* TODA CUENTA SE ABRE EN ESTADO ACTIVA Y CON SALDO CERO.
002800*-----------------------------------------------------------
002900* HISTORIAL DE MODIFICACIONES
003000*-----------------------------------------------------------
003100* 12/03/89 EPA ORIGEN               - PROGRAMA ORIGINAL, ABM      ORIGEN  
003200*                                     CONTRA MAESTRO UNICO        ORIGEN  
003300* 05/08/91 EPA OT-0231              - SE DESDOBLA EL ABM DE       OT0231  
003400*                                     CLIENTES; ESTE PROGRAMA     OT0231  
003500*                                     QUEDA SOLO PARA ALTA DE     OT0231  
003600*                                     CUENTAS                     OT0231  
003700* 14/02/94 RSO OT-0489              - GENERACION AUTOMATICA       OT0489  
003800*                                     DEL NUMERO DE CUENTA        OT0489  
003900*                                     (10 INTENTOS MAXIMO)        OT0489  
004000* 09/09/96 RSO OT-0601              - SE GRABA BITACORA DE        OT0601  
004100*                                     AUDITORIA POR CADA ALTA     OT0601  
004200* 30/09/98 MFI OT-0743 (Y2K)        - FECHA DE ALTA DE CUENTA     OT0743  
004300*                                     A 4 POSICIONES DE ANIO      OT0743  
004400* 14/03/99 MFI OT-0758 (Y2K)        - PRUEBA DE CORRIDA CON       OT0758  
004500*                                     FECHAS 1999/2000            OT0758  
004600* 19/07/01 MFI OT-0841              - VALIDACION DE ROL DE        OT0841  
004700*                                     OPERADOR Y DE CLIENTE       OT0841  
004800* 05/05/03 RSO OT-0906              - CONTROL DE DUPLICADOS       OT0906  
004900*                                     EN LA CLAVE ALTERNA DE      OT0906  
005000*                                     NUMERO DE CUENTA            OT0906  
005100*-----------------------------------------------------------
005200
005300 ENVIRONMENT DIVISION.
005400*--------------------
005500
005600 CONFIGURATION SECTION.
005700*---------------------
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200*--------------------
006300
006400 FILE-CONTROL.
006500*------------
006600
006700     SELECT SOLCTA           ASSIGN TO 'SOLCTA'
006800                             ORGANIZATION IS LINE SEQUENTIAL
006900                             FILE STATUS  IS FS-SOLCTA.
007000
007100     SELECT USUARIO          ASSIGN TO 'USUARIO'
007200                             ORGANIZATION IS INDEXED
007300                             ACCESS MODE  IS DYNAMIC
007400                             RECORD KEY   IS USR-ID-FD
007500                             ALTERNATE KEY   USR-EMAIL-FD
007600                                             WITH DUPLICATES
007700                             FILE STATUS  IS FS-USUARIO.
007800
007900     SELECT CUENTA           ASSIGN TO 'CUENTA'
008000                             ORGANIZATION IS INDEXED
008100                             ACCESS MODE  IS DYNAMIC
008200                             RECORD KEY   IS CTA-ID-FD
008300                             ALTERNATE KEY   CTA-NUMERO-FD
008400                                             WITH DUPLICATES
008500                             FILE STATUS  IS FS-CUENTA.
008600
008700     SELECT BITACORA         ASSIGN TO 'BITACORA'
008800                             ORGANIZATION IS LINE SEQUENTIAL
008900                             FILE STATUS  IS FS-BITACORA.
009000
009100 DATA DIVISION.
009200*-------------
009300
009400 FILE SECTION.
009500*------------
009600
009700 FD  SOLCTA
009800     RECORDING MODE IS F
009900     BLOCK 0.
010000 01  REG-SOLCTA-FD                 PIC X(128).
010100
010200 FD  USUARIO
010300     RECORDING MODE IS F
010400     BLOCK 0.
010500 01  REG-USUARIO-FD.
010600     03 USR-ID-FD                  PIC 9(09).
010700     03 FILLER                     PIC X(100).
010800     03 USR-EMAIL-FD                PIC X(100).
010900     03 FILLER                     PIC X(41).
011000
011100 FD  CUENTA
011200     RECORDING MODE IS F
011300     BLOCK 0.
011400 01  REG-CUENTA-FD.
011500     03 CTA-ID-FD                  PIC 9(09).
011600     03 CTA-NUMERO-FD               PIC X(14).
011700     03 FILLER                     PIC X(45).
011800
011900 FD  BITACORA
012000     RECORDING MODE IS F
012100     BLOCK 0.
012200 01  REG-BITACORA-FD               PIC X(179).
012300
012400 WORKING-STORAGE SECTION.
012500*-----------------------
012600 77  CTE-PROGRAMA                  PIC X(20) VALUE 'CTAALTA'.
012700
012800 77  FS-SOLCTA                     PIC X(02) VALUE ' '.
012900     88 88-FS-SOLCTA-OK                       VALUE '00'.
013000     88 88-FS-SOLCTA-EOF                      VALUE '10'.
013100
013200 77  WS-OPEN-SOLCTA                PIC X     VALUE 'N'.
013300     88 88-OPEN-SOLCTA-SI                     VALUE 'S'.
013400     88 88-OPEN-SOLCTA-NO                     VALUE 'N'.
013500
013600 77  WS-LEIDOS-SOLCTA               PIC 9(09) COMP VALUE 0.
013700 77  WS-LEIDOS-SOLCTA-ED            PIC ZZZ,ZZZ,ZZ9.
013800
013900 77  FS-USUARIO                    PIC X(02) VALUE ' '.
014000     88 88-FS-USUARIO-OK                      VALUE '00'.
014100     88 88-FS-USUARIO-EOF                     VALUE '10'.
014200     88 88-FS-USUARIO-INVALIDKEY               VALUE '21'.
014300     88 88-FS-USUARIO-DUPKEY                   VALUE '22'.
014400     88 88-FS-USUARIO-NOKEY                    VALUE '23'.
014500
014600 77  WS-OPEN-USUARIO                PIC X     VALUE 'N'.
014700     88 88-OPEN-USUARIO-SI                     VALUE 'S'.
014800     88 88-OPEN-USUARIO-NO                     VALUE 'N'.
014900
015000 77  WS-LEIDOS-USUARIO              PIC 9(09) COMP VALUE 0.
015100 77  WS-LEIDOS-USUARIO-ED           PIC ZZZ,ZZZ,ZZ9.
015200
015300 77  FS-CUENTA                     PIC X(02) VALUE ' '.
015400     88 88-FS-CUENTA-OK                       VALUE '00'.
015500     88 88-FS-CUENTA-EOF                      VALUE '10'.
015600     88 88-FS-CUENTA-INVALIDKEY                VALUE '21'.
015700     88 88-FS-CUENTA-DUPKEY                    VALUE '22'.
015800     88 88-FS-CUENTA-NOKEY                     VALUE '23'.
015900
016000 77  WS-OPEN-CUENTA                 PIC X     VALUE 'N'.
016100     88 88-OPEN-CUENTA-SI                      VALUE 'S'.
016200     88 88-OPEN-CUENTA-NO                      VALUE 'N'.
016300
016400 77  WS-LEIDOS-CUENTA                PIC 9(09) COMP VALUE 0.
016500 77  WS-GRABADOS-CUENTA               PIC 9(09) COMP VALUE 0.
016600 77  WS-GRABADOS-CUENTA-ED            PIC ZZZ,ZZZ,ZZ9.
016700
016800 77  FS-BITACORA                   PIC X(02) VALUE ' '.
016900     88 88-FS-BITACORA-OK                     VALUE '00'.
017000
017100 77  WS-OPEN-BITACORA               PIC X     VALUE 'N'.
017200     88 88-OPEN-BITACORA-SI                    VALUE 'S'.
017300     88 88-OPEN-BITACORA-NO                    VALUE 'N'.
017400
017500 77  WS-GRABADOS-BITACORA            PIC 9(09) COMP VALUE 0.
017600 77  WS-GRABADOS-BITACORA-ED         PIC ZZZ,ZZZ,ZZ9.
017700
017800 77  WS-CANT-ALTAS                  PIC 9(09) COMP VALUE 0.
017900 77  WS-CANT-ERRONEOS                PIC 9(09) COMP VALUE 0.
018000 77  WS-CANT-ED                      PIC ZZZ,ZZZ,ZZ9.
018100
018200 77  WS-SOLCTA-ERROR                 PIC X     VALUE 'N'.
018300     88 88-SOLCTA-ERROR-SI                      VALUE 'S'.
018400     88 88-SOLCTA-ERROR-NO                      VALUE 'N'.
018500
018600 77  WS-MJE-ERROR                    PIC X(80) VALUE ' '.
018700 77  WS-PARRAFO                      PIC X(50) VALUE ' '.
018800
018900 77  WS-INTENTO                      PIC 9(02) COMP VALUE 0.
019000 77  WCN-MAX-INTENTOS                PIC 9(02) COMP VALUE 10.
019100 77  WS-NUMERO-OK                    PIC X     VALUE 'N'.
019200     88 88-NUMERO-OK-SI                        VALUE 'S'.
019300     88 88-NUMERO-OK-NO                         VALUE 'N'.
019400
019500 77  WS-PROX-ID-CUENTA               PIC 9(09) COMP VALUE 0.
019600 77  WS-PROX-ID-BITACORA             PIC 9(09) COMP VALUE 0.
019700 77  WS-VN-0                          PIC 9(05) COMP VALUE 0.
019800
019900 01  WS-CANDIDATO-NUMERO.
020000     05 WCN-PREFIJO                 PIC 9(03).
020100     05 WCN-GUION1                  PIC X(01) VALUE '-'.
020200     05 WCN-SERIE                   PIC 9(07).
020300     05 WCN-GUION2                  PIC X(01) VALUE '-'.
020400     05 WCN-DIGITO                  PIC 9(02).
020500
020600 01  WS-CANDIDATO-ALFA REDEFINES WS-CANDIDATO-NUMERO.
020700     05 WCN-TEXTO                   PIC X(14).
020800
020900 77  WS-RESTO-GENERACION             PIC 9(08) COMP.
021000
021100 01  WS-SEMILLA-RANDOM.
021200     05 WS-SR-HORA                  PIC 9(02).
021300     05 WS-SR-MIN                   PIC 9(02).
021400     05 WS-SR-SEG                   PIC 9(02).
021500     05 WS-SR-CENT                  PIC 9(02).
021600
021700 01  WS-SEMILLA-ALFA REDEFINES WS-SEMILLA-RANDOM.
021800     05 WS-SR-TEXTO                 PIC X(08).
021900
022000 01  WS-FECHA-ACCEPT.
022100     05 WS-FA-ANIO2                 PIC 9(02).
022200     05 WS-FA-MES                   PIC 9(02).
022300     05 WS-FA-DIA                   PIC 9(02).
022400
022500 01  WS-FECHA-ALTA.
022600     05 WS-FAL-ANIO                 PIC 9(04).
022700     05 WS-FAL-GUION1                PIC X(01) VALUE '-'.
022800     05 WS-FAL-MES                   PIC 9(02).
022900     05 WS-FAL-GUION2                PIC X(01) VALUE '-'.
023000     05 WS-FAL-DIA                   PIC 9(02).
023100
023200 01  WS-FECHA-ALTA-NUMERICA REDEFINES WS-FECHA-ALTA.
023300     05 WS-FALN-ANIO                 PIC 9(04).
023400     05 FILLER                       PIC X(01).
023500     05 WS-FALN-MES                  PIC 9(02).
023600     05 FILLER                       PIC X(01).
023700     05 WS-FALN-DIA                  PIC 9(02).
023800
023900*-----------------------------------------------
024000* DEFINICION DE LA SOLICITUD DE APERTURA DE CTA
024100*-----------------------------------------------
024200 COPY WSOLCTA.
024300
024400*------------------------------------
024500* DEFINICION DEL MAESTRO DE USUARIOS
024600*------------------------------------
024700 COPY WUSUARIO.
024800
024900*------------------------------------
025000* DEFINICION DEL MAESTRO DE CUENTAS
025100*------------------------------------
025200 COPY WCUENTA.
025300
025400*------------------------------------
025500* DEFINICION DE LA BITACORA
025600*------------------------------------
025700 COPY WBITACOR.
025800
025900*---------------------------------------------------
026000* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
026100*---------------------------------------------------
026200 COPY WCANCELA.
026300
026400 PROCEDURE DIVISION.
026500*------------------
026600
026700 00000-CUERPO-PRINCIPAL.
026800*-----------------------
026900
027000     PERFORM 10000-INICIO.
027100
027200     PERFORM 20000-PROCESO
027300       UNTIL 88-FS-SOLCTA-EOF.
027400
027500     PERFORM 30000-FINALIZO.
027600
027700     STOP RUN.
027800
027900 10000-INICIO.
028000*-------------
028100
028200     INITIALIZE WCANCELA.
028300     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
028400
028500     PERFORM 10100-ABRO-ARCHIVOS.
028600
028700     PERFORM 10110-CALCULO-PROX-IDS.
028800
028900     PERFORM 10200-1RA-LECTURA-SOLCTA.
029000
029100 FIN-10000.
029200     EXIT.
029300
029400 10100-ABRO-ARCHIVOS.
029500*-------------------
029600
029700     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
029800
029900     OPEN INPUT  SOLCTA.
030000     EVALUATE FS-SOLCTA
030100         WHEN '00'
030200              SET 88-OPEN-SOLCTA-SI  TO TRUE
030300         WHEN OTHER
030400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
030500              MOVE 'SOLCTA  '        TO WCANCELA-RECURSO
030600              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
030700              MOVE FS-SOLCTA         TO WCANCELA-CODRET
030800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
030900              PERFORM 99999-CANCELO
031000     END-EVALUATE.
031100
031200     OPEN INPUT  USUARIO.
031300     EVALUATE FS-USUARIO
031400         WHEN '00'
031500              SET 88-OPEN-USUARIO-SI TO TRUE
031600         WHEN OTHER
031700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
031800              MOVE 'USUARIO '        TO WCANCELA-RECURSO
031900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
032000              MOVE FS-USUARIO        TO WCANCELA-CODRET
032100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
032200              PERFORM 99999-CANCELO
032300     END-EVALUATE.
032400
032500     OPEN I-O    CUENTA.
032600     EVALUATE FS-CUENTA
032700         WHEN '00'
032800              SET 88-OPEN-CUENTA-SI  TO TRUE
032900         WHEN OTHER
033000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
033100              MOVE 'CUENTA  '        TO WCANCELA-RECURSO
033200              MOVE 'OPEN I-O  '      TO WCANCELA-OPERACION
033300              MOVE FS-CUENTA         TO WCANCELA-CODRET
033400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
033500              PERFORM 99999-CANCELO
033600     END-EVALUATE.
033700
033800     OPEN EXTEND BITACORA.
033900     EVALUATE FS-BITACORA
034000         WHEN '00'
034100              SET 88-OPEN-BITACORA-SI TO TRUE
034200         WHEN OTHER
034300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
034400              MOVE 'BITACORA'        TO WCANCELA-RECURSO
034500              MOVE 'OPEN EXTEND'     TO WCANCELA-OPERACION
034600              MOVE FS-BITACORA       TO WCANCELA-CODRET
034700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
034800              PERFORM 99999-CANCELO
034900     END-EVALUATE.
035000
035100 FIN-10100.
035200     EXIT.
035300
035400 10110-CALCULO-PROX-IDS.
035500*----------------------
035600* 09/09/96 RSO - EL MAESTRO DE CUENTAS Y LA BITACORA NO
035700* TIENEN CAMPO DE SECUENCIA AUTOMATICA; ESTA RUTINA BARRE
035800* EL MAESTRO DE CUENTAS Y TOMA LA HORA DEL RELOJ COMO BASE
035900* PARA EL PROXIMO ID DE BITACORA A GRABAR EN ESTA CORRIDA.
036000
036100     MOVE 1                          TO WS-PROX-ID-CUENTA.
036200
036300     PERFORM 11150-READ-CUENTA-PRIMERO.
036400
036500     PERFORM 10115-ACUMULO-PROX-ID
036600       UNTIL 88-FS-CUENTA-EOF.
036700
036800     ACCEPT WS-SEMILLA-RANDOM FROM TIME.
036900     COMPUTE WS-PROX-ID-BITACORA =
037000             (WS-SR-HORA * 360000) + (WS-SR-MIN * 6000)
037100           + (WS-SR-SEG  * 100)    +  WS-SR-CENT.
037200
037300 FIN-10110.
037400     EXIT.
037500
037600 10115-ACUMULO-PROX-ID.
037700*----------------------
037800
037900     IF CTA-ID > WS-PROX-ID-CUENTA
038000        COMPUTE WS-PROX-ID-CUENTA = CTA-ID + 1
038100     END-IF.
038200
038300     PERFORM 11160-READ-CUENTA-SIGUIENTE.
038400
038500 FIN-10115.
038600     EXIT.
038700
038800 10200-1RA-LECTURA-SOLCTA.
038900*-------------------------
039000
039100     PERFORM 11000-READ-SOLCTA.
039200
039300     IF 88-FS-SOLCTA-EOF
039400        DISPLAY '************************************'
039500        DISPLAY '***    ARCHIVO SOLCTA VACIO      ***'
039600        DISPLAY '************************************'
039700     END-IF.
039800
039900 FIN-10200.
040000     EXIT.
040100
040200 11000-READ-SOLCTA.
040300*-------------------
040400
040500     MOVE '11000-READ-SOLCTA  '      TO WS-PARRAFO.
040600
040700     INITIALIZE REG-SOLCTA.
040800
040900     READ SOLCTA   INTO REG-SOLCTA.
041000
041100     EVALUATE TRUE
041200         WHEN 88-FS-SOLCTA-OK
041300              ADD 1                  TO WS-LEIDOS-SOLCTA
041400         WHEN 88-FS-SOLCTA-EOF
041500              MOVE ALL '*'           TO REG-SOLCTA
041600         WHEN OTHER
041700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
041800              MOVE 'SOLCTA'          TO WCANCELA-RECURSO
041900              MOVE 'READ'            TO WCANCELA-OPERACION
042000              MOVE FS-SOLCTA         TO WCANCELA-CODRET
042100              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
042200              PERFORM 99999-CANCELO
042300     END-EVALUATE.
042400
042500 FIN-11000.
042600     EXIT.
042700
042800 11100-READ-USUARIO-POR-ID.
042900*-------------------------
043000* BUSQUEDA DEL OPERADOR POR SU ID (CLAVE PRIMARIA).
043100
043200     MOVE '11100-READ-USUARIO-ID'    TO WS-PARRAFO.
043300
043400     INITIALIZE REG-USUARIO.
043500
043600     MOVE SCT-OPERADOR-ID            TO USR-ID-FD
043700                                         USR-ID IN REG-USUARIO.
043800
043900     READ USUARIO INTO REG-USUARIO
044000          KEY IS USR-ID-FD.
044100
044200     EVALUATE TRUE
044300         WHEN 88-FS-USUARIO-OK
044400              ADD 1                  TO WS-LEIDOS-USUARIO
044500         WHEN 88-FS-USUARIO-INVALIDKEY
044600              MOVE ALL '*'           TO REG-USUARIO
044700         WHEN OTHER
044800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
044900              MOVE 'USUARIO'         TO WCANCELA-RECURSO
045000              MOVE 'READ'            TO WCANCELA-OPERACION
045100              MOVE FS-USUARIO        TO WCANCELA-CODRET
045200              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
045300              PERFORM 99999-CANCELO
045400     END-EVALUATE.
045500
045600 FIN-11100.
045700     EXIT.
045800
045900 11120-READ-USUARIO-POR-EMAIL.
046000*----------------------------
046100* BUSQUEDA DEL CLIENTE POR EMAIL (CLAVE ALTERNA CON
046200* DUPLICADOS - SE TOMA LA PRIMERA OCURRENCIA).
046300
046400     MOVE '11120-READ-USR-EMAIL'     TO WS-PARRAFO.
046500
046600     INITIALIZE REG-USUARIO.
046700
046800     MOVE SCT-EMAIL-CLIENTE          TO USR-EMAIL-FD.
046900
047000     READ USUARIO INTO REG-USUARIO
047100          KEY IS USR-EMAIL-FD.
047200
047300     EVALUATE TRUE
047400         WHEN 88-FS-USUARIO-OK
047500              ADD 1                  TO WS-LEIDOS-USUARIO
047600         WHEN 88-FS-USUARIO-INVALIDKEY
047700              MOVE ALL '*'           TO REG-USUARIO
047800         WHEN OTHER
047900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
048000              MOVE 'USUARIO'         TO WCANCELA-RECURSO
048100              MOVE 'READ'            TO WCANCELA-OPERACION
048200              MOVE FS-USUARIO        TO WCANCELA-CODRET
048300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
048400              PERFORM 99999-CANCELO
048500     END-EVALUATE.
048600
048700 FIN-11120.
048800     EXIT.
048900
049000 11140-READ-CUENTA-POR-NUMERO.
049100*----------------------------
049200* VERIFICACION DE UNICIDAD DEL CANDIDATO DE NUMERO DE CTA.
049300
049400     MOVE '11140-READ-CTA-NUMERO'    TO WS-PARRAFO.
049500
049600     MOVE WCN-TEXTO                  TO CTA-NUMERO-FD.
049700
049800     READ CUENTA
049900          KEY IS CTA-NUMERO-FD.
050000
050100     EVALUATE TRUE
050200         WHEN 88-FS-CUENTA-OK
050300              SET 88-NUMERO-OK-NO    TO TRUE
050400         WHEN 88-FS-CUENTA-INVALIDKEY
050500              SET 88-NUMERO-OK-SI    TO TRUE
050600         WHEN OTHER
050700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
050800              MOVE 'CUENTA'          TO WCANCELA-RECURSO
050900              MOVE 'READ'            TO WCANCELA-OPERACION
051000              MOVE FS-CUENTA         TO WCANCELA-CODRET
051100              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
051200              PERFORM 99999-CANCELO
051300     END-EVALUATE.
051400
051500 FIN-11140.
051600     EXIT.
051700
051800 11150-READ-CUENTA-PRIMERO.
051900*-------------------------
052000
052100     MOVE '11150-READ-CTA-PRIMERO'   TO WS-PARRAFO.
052200
052300     MOVE LOW-VALUES                 TO CTA-ID-FD.
052400
052500     START CUENTA KEY IS NOT LESS THAN CTA-ID-FD.
052600
052700     EVALUATE TRUE
052800         WHEN 88-FS-CUENTA-OK
052900              PERFORM 11160-READ-CUENTA-SIGUIENTE
053000         WHEN 88-FS-CUENTA-NOKEY
053100              SET 88-FS-CUENTA-EOF   TO TRUE
053200         WHEN OTHER
053300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
053400              MOVE 'CUENTA'          TO WCANCELA-RECURSO
053500              MOVE 'START'           TO WCANCELA-OPERACION
053600              MOVE FS-CUENTA         TO WCANCELA-CODRET
053700              MOVE 'ERROR EN START'  TO WCANCELA-MENSAJE
053800              PERFORM 99999-CANCELO
053900     END-EVALUATE.
054000
054100 FIN-11150.
054200     EXIT.
054300
054400 11160-READ-CUENTA-SIGUIENTE.
054500*---------------------------
054600
054700     MOVE '11160-READ-CTA-SIGTE'     TO WS-PARRAFO.
054800
054900     READ CUENTA NEXT RECORD INTO REG-CUENTA.
055000
055100     EVALUATE TRUE
055200         WHEN 88-FS-CUENTA-OK
055300              ADD 1                  TO WS-LEIDOS-CUENTA
055400         WHEN 88-FS-CUENTA-EOF
055500              CONTINUE
055600         WHEN OTHER
055700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
055800              MOVE 'CUENTA'          TO WCANCELA-RECURSO
055900              MOVE 'READ NEXT'       TO WCANCELA-OPERACION
056000              MOVE FS-CUENTA         TO WCANCELA-CODRET
056100              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
056200              PERFORM 99999-CANCELO
056300     END-EVALUATE.
056400
056500 FIN-11160.
056600     EXIT.
056700
056800 20000-PROCESO.
056900*-------------
057000
057100     PERFORM 20100-VALIDO-SOLICITUD.
057200
057300     IF 88-SOLCTA-ERROR-NO
057400        PERFORM 20200-GENERO-NUMERO
057500     END-IF.
057600
057700     IF 88-SOLCTA-ERROR-NO
057800     AND 88-NUMERO-OK-SI
057900        PERFORM 20300-ALTA-CUENTA
058000        PERFORM 20400-GRABO-BITACORA
058100        ADD 1                       TO WS-CANT-ALTAS
058200     ELSE
058300        IF 88-SOLCTA-ERROR-NO
058400           MOVE 'NO SE PUDO GENERAR NUMERO DE CUENTA UNICO'
058500             TO WS-MJE-ERROR
058600        END-IF
058700        ADD 1                       TO WS-CANT-ERRONEOS
058800     END-IF.
058900
059000     DISPLAY 'SOLCTA OPERADOR: ' SCT-OPERADOR-ID
059100             ' CLIENTE: '        SCT-EMAIL-CLIENTE
059200             ' RESULTADO: '      WS-MJE-ERROR.
059300
059400     PERFORM 11000-READ-SOLCTA.
059500
059600 FIN-20000.
059700     EXIT.
059800
059900 20100-VALIDO-SOLICITUD.
060000*-----------------------
060100
060200     MOVE ' '                        TO WS-MJE-ERROR.
060300     SET  88-SOLCTA-ERROR-NO         TO TRUE.
060400
060500     IF  SCT-OPERADOR-ID NOT NUMERIC
060600     OR  SCT-OPERADOR-ID = ZERO
060700         SET  88-SOLCTA-ERROR-SI     TO TRUE
060800         MOVE 'OPERADOR NO INFORMADO O NO NUMERICO'
060900           TO WS-MJE-ERROR
061000     END-IF.
061100
061200     IF  88-SOLCTA-ERROR-NO
061300         PERFORM 11100-READ-USUARIO-POR-ID
061400         IF  88-FS-USUARIO-INVALIDKEY
061500             SET  88-SOLCTA-ERROR-SI TO TRUE
061600             MOVE 'OPERADOR INEXISTENTE'
061700               TO WS-MJE-ERROR
061800         ELSE
061900             IF  NOT USR-ES-OPERADOR
062000                 SET  88-SOLCTA-ERROR-SI TO TRUE
062100                 MOVE 'OPERADOR NO ES DE ROL OPERADOR'
062200                   TO WS-MJE-ERROR
062300             END-IF
062400         END-IF
062500     END-IF.
062600
062700     IF  88-SOLCTA-ERROR-NO
062800     AND (SCT-EMAIL-CLIENTE = SPACES
062900       OR SCT-EMAIL-CLIENTE = LOW-VALUES)
063000         SET  88-SOLCTA-ERROR-SI     TO TRUE
063100         MOVE 'CLIENTE (EMAIL) NO INFORMADO'
063200           TO WS-MJE-ERROR
063300     END-IF.
063400
063500     IF  88-SOLCTA-ERROR-NO
063600         PERFORM 11120-READ-USUARIO-POR-EMAIL
063700         IF  88-FS-USUARIO-INVALIDKEY
063800             SET  88-SOLCTA-ERROR-SI TO TRUE
063900             MOVE 'CLIENTE INEXISTENTE'
064000               TO WS-MJE-ERROR
064100         ELSE
064200             IF  NOT USR-ES-CLIENTE
064300                 SET  88-SOLCTA-ERROR-SI TO TRUE
064400                 MOVE 'CLIENTE NO ES DE ROL CLIENTE'
064500                   TO WS-MJE-ERROR
064600             END-IF
064700         END-IF
064800     END-IF.
064900
065000     IF  88-SOLCTA-ERROR-NO
065100         EVALUATE TRUE
065200             WHEN SCT-TIPO-CUENTA = 'Ahorros  '
065300             WHEN SCT-TIPO-CUENTA = 'Corriente'
065400                  CONTINUE
065500             WHEN OTHER
065600                  SET  88-SOLCTA-ERROR-SI TO TRUE
065700                  MOVE 'TIPO DE CUENTA INVALIDO'
065800                    TO WS-MJE-ERROR
065900         END-EVALUATE
066000     END-IF.
066100
066200 FIN-20100.
066300     EXIT.
066400
066500 20200-GENERO-NUMERO.
066600*--------------------
066700* 14/02/94 RSO - GENERACION DEL NUMERO DE CUENTA.  SE ARMA
066800* UN CANDIDATO DE 14 POSICIONES (4 DE SUCURSAL + 10 DE
066900* SERIE AL AZAR TOMADA DEL RELOJ) Y SE VERIFICA CONTRA LA
067000* CLAVE ALTERNA DEL MAESTRO; SI ESTA OCUPADA SE REINTENTA
067100* HASTA 10 VECES (IDEM RUTINA DE GENERACION DE TARJETAS).
067200
067300     MOVE 0                          TO WS-INTENTO.
067400     SET  88-NUMERO-OK-NO            TO TRUE.
067500
067600     PERFORM 20210-INTENTO-NUMERO
067700       WITH TEST AFTER
067800       UNTIL 88-NUMERO-OK-SI
067900          OR WS-INTENTO NOT < WCN-MAX-INTENTOS.
068000
068100 FIN-20200.
068200     EXIT.
068300
068400 20210-INTENTO-NUMERO.
068500*---------------------
068600
068700     ADD  1                          TO WS-INTENTO.
068800
068900     ACCEPT WS-SEMILLA-RANDOM         FROM TIME.
069000
069100* EL PREFIJO DE SUCURSAL VA DE 100 A 999, LA SERIE DE
069200* 1000000 A 9999999 Y EL DIGITO DE CONTROL DE 10 A 99,
069300* TOMANDO COMO BASE LA HORA DEL RELOJ MAS EL NUMERO DE
069400* INTENTO PARA QUE CADA REINTENTO DIFIERA DEL ANTERIOR.
069500* (RESTO DE DIVISION, NO SE USAN FUNCIONES INTRINSECAS)
069600
069700     COMPUTE WS-RESTO-GENERACION =
069800             (WS-SR-HORA * 37) + (WS-INTENTO * 07).
069900     DIVIDE WS-RESTO-GENERACION BY 900
070000            GIVING WS-VN-0
070100            REMAINDER WS-RESTO-GENERACION.
070200     COMPUTE WCN-PREFIJO = 100 + WS-RESTO-GENERACION.
070300
070400     COMPUTE WS-RESTO-GENERACION =
070500             (WS-SR-MIN  * 600000)
070600           + (WS-SR-SEG  * 10000)
070700           + (WS-SR-CENT * 100)
070800           + (WS-INTENTO * 97).
070900     DIVIDE WS-RESTO-GENERACION BY 9000000
071000            GIVING WS-VN-0
071100            REMAINDER WS-RESTO-GENERACION.
071200     COMPUTE WCN-SERIE = 1000000 + WS-RESTO-GENERACION.
071300
071400     COMPUTE WS-RESTO-GENERACION =
071500             WS-SR-SEG + WS-SR-CENT + WS-INTENTO.
071600     DIVIDE WS-RESTO-GENERACION BY 90
071700            GIVING WS-VN-0
071800            REMAINDER WS-RESTO-GENERACION.
071900     COMPUTE WCN-DIGITO = 10 + WS-RESTO-GENERACION.
072000
072100     PERFORM 11140-READ-CUENTA-POR-NUMERO.
072200
072300 FIN-20210.
072400     EXIT.
072500
072600 20300-ALTA-CUENTA.
072700*-------------------
072800
072900     INITIALIZE REG-CUENTA.
073000
073100     MOVE WS-PROX-ID-CUENTA           TO CTA-ID.
073200     ADD  1                           TO WS-PROX-ID-CUENTA.
073300
073400     MOVE WCN-TEXTO                   TO CTA-NUMERO.
073500     MOVE SCT-TIPO-CUENTA              TO CTA-TIPO.
073600     MOVE 0                            TO CTA-SALDO.
073700     SET  CTA-ACTIVA                   TO TRUE.
073800     MOVE USR-ID OF REG-USUARIO         TO CTA-USR-ID.
073900
074000     PERFORM 20900-WRITE-CUENTA.
074100
074200 FIN-20300.
074300     EXIT.
074400
074500 20400-GRABO-BITACORA.
074600*---------------------
074700
074800     INITIALIZE REG-BITACOR.
074900
075000     MOVE WS-PROX-ID-BITACORA          TO BIT-ID.
075100     ADD  1                            TO WS-PROX-ID-BITACORA.
075200
075300     MOVE SCT-OPERADOR-ID              TO BIT-USR-ID.
075400     MOVE 'Creación de cuenta'          TO BIT-ACCION.
075500
075600     ACCEPT WS-FECHA-ACCEPT FROM DATE.
075700     IF WS-FA-ANIO2 < 50
075800        MOVE '20'                      TO WS-FAL-ANIO (1:2)
075900     ELSE
076000        MOVE '19'                      TO WS-FAL-ANIO (1:2)
076100     END-IF.
076200     MOVE WS-FA-ANIO2                  TO WS-FAL-ANIO (3:2).
076300     MOVE WS-FA-MES                    TO WS-FAL-MES.
076400     MOVE WS-FA-DIA                    TO WS-FAL-DIA.
076500     MOVE WS-FECHA-ALTA                TO BIT-FECHA.
076600
076700     STRING
076800           'Cuenta nro. '    DELIMITED BY SIZE
076900           WCN-TEXTO         DELIMITED BY SIZE
077000           ' tipo '          DELIMITED BY SIZE
077100           SCT-TIPO-CUENTA   DELIMITED BY SIZE
077200           ' para cliente '  DELIMITED BY SIZE
077300           SCT-EMAIL-CLIENTE DELIMITED BY SIZE
077400       INTO
077500           BIT-DESCRIP
077600     END-STRING.
077700
077800     PERFORM 21000-WRITE-BITACORA.
077900
078000 FIN-20400.
078100     EXIT.
078200
078300 20900-WRITE-CUENTA.
078400*-------------------
078500
078600     MOVE '20900-WRITE-CUENTA'        TO WS-PARRAFO.
078700
078800     WRITE REG-CUENTA-FD FROM REG-CUENTA.
078900
079000     EVALUATE TRUE
079100         WHEN 88-FS-CUENTA-OK
079200              ADD 1                   TO WS-GRABADOS-CUENTA
079300         WHEN OTHER
079400              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
079500              MOVE 'CUENTA'           TO WCANCELA-RECURSO
079600              MOVE 'WRITE'            TO WCANCELA-OPERACION
079700              MOVE FS-CUENTA          TO WCANCELA-CODRET
079800              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
079900              PERFORM 99999-CANCELO
080000     END-EVALUATE.
080100
080200 FIN-20900.
080300     EXIT.
080400
080500 21000-WRITE-BITACORA.
080600*---------------------
080700
080800     MOVE '21000-WRITE-BITACORA'      TO WS-PARRAFO.
080900
081000     WRITE REG-BITACORA-FD FROM REG-BITACOR.
081100
081200     EVALUATE TRUE
081300         WHEN 88-FS-BITACORA-OK
081400              ADD 1                   TO WS-GRABADOS-BITACORA
081500         WHEN OTHER
081600              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
081700              MOVE 'BITACORA'         TO WCANCELA-RECURSO
081800              MOVE 'WRITE'            TO WCANCELA-OPERACION
081900              MOVE FS-BITACORA        TO WCANCELA-CODRET
082000              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
082100              PERFORM 99999-CANCELO
082200     END-EVALUATE.
082300
082400 FIN-21000.
082500     EXIT.
082600
082700 30000-FINALIZO.
082800*--------------
082900
083000     PERFORM 30100-TOTALES-CONTROL.
083100
083200     PERFORM 31000-CIERRO-ARCHIVOS.
083300
083400     STOP RUN.
083500
083600 FIN-30000.
083700     EXIT.
083800
083900 30100-TOTALES-CONTROL.
084000*---------------------
084100
084200     MOVE WS-LEIDOS-SOLCTA            TO WS-LEIDOS-SOLCTA-ED.
084300     MOVE WS-GRABADOS-CUENTA          TO WS-GRABADOS-CUENTA-ED.
084400     MOVE WS-GRABADOS-BITACORA        TO WS-GRABADOS-BITACORA-ED.
084500
084600     DISPLAY ' '.
084700     DISPLAY '****************************************'.
084800     DISPLAY 'TOTALES DE CONTROL PGM: CTAALTA         '.
084900     DISPLAY '****************************************'.
085000     DISPLAY '*                                      *'.
085100     DISPLAY '* CANT. SOLICITUDES LEIDAS          : '
085200                                         WS-LEIDOS-SOLCTA-ED.
085300
085400     MOVE WS-CANT-ALTAS                TO WS-CANT-ED.
085500     DISPLAY '*       CANT. ALTAS EFECTUADAS      : '
085600                                         WS-CANT-ED.
085700
085800     MOVE WS-CANT-ERRONEOS             TO WS-CANT-ED.
085900     DISPLAY '*       CANT. SOLICITUDES ERRONEAS  : '
086000                                         WS-CANT-ED.
086100
086200     DISPLAY '*                                      *'.
086300     DISPLAY '* CANT. CUENTAS GRABADAS            : '
086400                                         WS-GRABADOS-CUENTA-ED.
086500     DISPLAY '* CANT. REG. BITACORA GRABADOS      : '
086600                                         WS-GRABADOS-BITACORA-ED.
086700     DISPLAY '*                                      *'.
086800     DISPLAY '****************************************'.
086900     DISPLAY ' '.
087000
087100 FIN-30100.
087200     EXIT.
087300
087400 31000-CIERRO-ARCHIVOS.
087500*---------------------
087600
087700     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
087800
087900     IF 88-OPEN-SOLCTA-SI
088000        SET 88-OPEN-SOLCTA-NO            TO TRUE
088100        CLOSE SOLCTA
088200        EVALUATE TRUE
088300            WHEN 88-FS-SOLCTA-OK
088400                 CONTINUE
088500            WHEN OTHER
088600                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
088700                 MOVE 'SOLCTA  '         TO WCANCELA-RECURSO
088800                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
088900                 MOVE FS-SOLCTA          TO WCANCELA-CODRET
089000                 MOVE 'CIERRA SOLCTA  '  TO WCANCELA-MENSAJE
089100                 PERFORM 99999-CANCELO
089200        END-EVALUATE
089300     END-IF.
089400
089500     IF 88-OPEN-USUARIO-SI
089600        SET 88-OPEN-USUARIO-NO           TO TRUE
089700        CLOSE USUARIO
089800        EVALUATE TRUE
089900            WHEN 88-FS-USUARIO-OK
090000                 CONTINUE
090100            WHEN OTHER
090200                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
090300                 MOVE 'USUARIO '         TO WCANCELA-RECURSO
090400                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
090500                 MOVE FS-USUARIO         TO WCANCELA-CODRET
090600                 MOVE 'CIERRA USUARIO '  TO WCANCELA-MENSAJE
090700                 PERFORM 99999-CANCELO
090800        END-EVALUATE
090900     END-IF.
091000
091100     IF 88-OPEN-CUENTA-SI
091200        SET 88-OPEN-CUENTA-NO            TO TRUE
091300        CLOSE CUENTA
091400        EVALUATE TRUE
091500            WHEN 88-FS-CUENTA-OK
091600                 CONTINUE
091700            WHEN OTHER
091800                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
091900                 MOVE 'CUENTA  '         TO WCANCELA-RECURSO
092000                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
092100                 MOVE FS-CUENTA          TO WCANCELA-CODRET
092200                 MOVE 'CIERRA CUENTA  '  TO WCANCELA-MENSAJE
092300                 PERFORM 99999-CANCELO
092400        END-EVALUATE
092500     END-IF.
092600
092700     IF 88-OPEN-BITACORA-SI
092800        SET 88-OPEN-BITACORA-NO          TO TRUE
092900        CLOSE BITACORA
093000        EVALUATE TRUE
093100            WHEN 88-FS-BITACORA-OK
093200                 CONTINUE
093300            WHEN OTHER
093400                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
093500                 MOVE 'BITACORA'         TO WCANCELA-RECURSO
093600                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
093700                 MOVE FS-BITACORA        TO WCANCELA-CODRET
093800                 MOVE 'CIERRA BITACORA'  TO WCANCELA-MENSAJE
093900                 PERFORM 99999-CANCELO
094000        END-EVALUATE
094100     END-IF.
094200
094300 FIN-31000.
094400     EXIT.
094500
094600 99999-CANCELO.
094700
094800     PERFORM 31000-CIERRO-ARCHIVOS.
094900
095000     CALL 'CANCELA' USING WCANCELA.
095100
095200     STOP RUN.
095300
095400 FIN-99999.
095500     EXIT.
