000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.    CANCELA.
000400 AUTHOR.        E. PALMEYRO.
000500 INSTALLATION.  BANCO DEL ISTMO S.A. - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.  04/11/87.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*-------------------------------------------------------------*
001000* RUTINA COMUN DE CANCELACION DE PROCESOS BATCH.  ES LLAMADA  *
001100* POR CUALQUIER PROGRAMA DEL SISTEMA DE CUENTAS CUANDO UNA    *
001200* OPERACION DE E/S DEVUELVE UN FILE STATUS QUE NO PERMITE     *
001300* CONTINUAR LA CORRIDA.  IMPRIME EL AREA WCANCELA RECIBIDA Y  *
001400* FUERZA EL ABEND DEL PROGRAMA LLAMADOR.                      *
001500*-------------------------------------------------------------*
001600* HISTORIAL DE MODIFICACIONES
001700*-------------------------------------------------------------*
001800* 04/11/87 EPA ORIGEN               - RUTINA ORIGINAL DE ABEND    ORIGEN  
001900* 17/02/89 EPA OT-0118              - SE AGREGA TABLA DE          OT0118  
002000*                                     CODIGOS DE RETORNO 9X       OT0118  
002100* 09/09/91 EPA OT-0274              - FORMATO DE IMPRESION EN     OT0274  
002200*                                     132 COLUMNAS                OT0274  
002300* 23/06/94 RSO OT-0512              - SE RENOMBRA EL AREA DE      OT0512  
002400*                                     COMUNICACION A WCANCELA     OT0512  
002500*                                     PARA EL SISTEMA DE CTAS     OT0512  
002600* 11/01/96 RSO OT-0633              - CUENTA DE CANCELACIONES     OT0633  
002700*                                     POR TURNO DE CORRIDA        OT0633  
002800* 30/09/98 MFI OT-0741 (Y2K)        - FECHA DE CORRIDA DE 4       OT0741  
002900*                                     POSICIONES DE ANIO          OT0741  
003000* 14/03/99 MFI OT-0756 (Y2K)        - VERIFICACION FINAL DE       OT0756  
003100*                                     CAMPOS DE FECHA A 4 DIG.    OT0756  
003200* 19/07/01 MFI OT-0839              - SE AGREGA CODIGO DE         OT0839  
003300*                                     RETORNO 92 (LLAVE DUP.)     OT0839  
003400* 05/05/03 RSO OT-0905              - AJUSTE DE MENSAJE PARA      OT0905  
003500*                                     RECURSOS DE BITACORA        OT0905  
003600*-------------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900*-------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500*-------------------------------------------------------------*
004600
004700 WORKING-STORAGE SECTION.
004800*-------------------------------------------------------------*
004900 77  WS-CN-1                              PIC 9    COMP VALUE 1.
005000 77  WS-CN-0                              PIC 9    COMP VALUE 0.
005100 77  WS-CONT-CANCEL                       PIC 9(5) COMP VALUE 0.
005200 77  WS-CICLO                             PIC X         VALUE ' '.
005300     88 88-CICLO-INICIAL                            VALUE ' '.
005400     88 88-CICLO-CONTINUACION                       VALUE '1'.
005500
005600 01  WS-FECHA-CORRIDA.
005700     05 WS-FC-ANIO                        PIC 9(04).
005800     05 WS-FC-MES                         PIC 9(02).
005900     05 WS-FC-DIA                         PIC 9(02).
006000
006100 01  WS-FECHA-ACCEPT.
006200     05 WS-FA-ANIO2                       PIC 9(02).
006300     05 WS-FA-MES                         PIC 9(02).
006400     05 WS-FA-DIA                         PIC 9(02).
006500
006600 01  WS-FECHA-ACCEPT-ALFA REDEFINES WS-FECHA-ACCEPT.
006700     05 WS-FA-TEXTO                       PIC X(06).
006800
006900 01  WS-MSG-AREA.
007000     05 MSG                               PIC X(50) VALUE ' '.
007100     05 FILLER                            PIC X(10) VALUE ' '.
007200
007300 01  WS-MSG-NUMERICO REDEFINES WS-MSG-AREA.
007400     05 MSG-COD-NUM                       PIC 9(02).
007500     05 FILLER                            PIC X(58) VALUE ' '.
007600
007700 01  WS-CONTADOR-GRUPO.
007800     05 WS-CG-CANCEL-HOY                  PIC 9(05) COMP.
007900     05 WS-CG-CANCEL-ACUM                 PIC 9(07) COMP.
008000     05 FILLER                            PIC X(08) VALUE ' '.
008100
008200 01  WS-CONTADOR-ALFA REDEFINES WS-CONTADOR-GRUPO.
008300     05 WS-CA-TEXTO                       PIC X(12).
008400     05 FILLER                            PIC X(08) VALUE ' '.
008500
008600*-------------------------------------------------------------*
008700 LINKAGE SECTION.
008800*-------------------------------------------------------------*
008900* AREA DE COMUNICACION CON EL PROGRAMA LLAMADOR (COPY VIGENTE
009000* DESDE LA OT-0512).  CONTIENE PROGRAMA, PARRAFO, RECURSO DE
009100* E/S, OPERACION INTENTADA, CODIGO DE RETORNO Y MENSAJE LIBRE.
009200
009300 COPY WCANCELA.
009400
009500*-------------------------------------------------------------*
009600 PROCEDURE DIVISION USING WCANCELA.
009700*-------------------------------------------------------------*
009800
009900 0000-CUERPO-PRINCIPAL SECTION.
010000*-----------------------------
010100* 23/06/94 RSO - PARRAFO UNICO, SE MANTIENE DESDE EL ORIGEN
010200* PERO AHORA CONTRA EL AREA WCANCELA DEL SISTEMA DE CUENTAS.
010300
010400     ACCEPT WS-FECHA-ACCEPT FROM DATE.
010500     MOVE WS-FA-ANIO2  TO WS-FC-ANIO (3:2).
010600     IF WS-FA-ANIO2 < 50
010700        MOVE '20' TO WS-FC-ANIO (1:2)
010800     ELSE
010900        MOVE '19' TO WS-FC-ANIO (1:2)
011000     END-IF.
011100     MOVE WS-FA-MES    TO WS-FC-MES.
011200     MOVE WS-FA-DIA    TO WS-FC-DIA.
011300
011400     ADD WS-CN-1       TO WS-CONT-CANCEL.
011500
011600     EVALUATE WCANCELA-CODRET (1:2)
011700          WHEN '00' MOVE 'SUCCESS '            TO MSG
011800          WHEN '02' MOVE 'SUCCESS DUPLICATE '  TO MSG
011900          WHEN '04' MOVE 'SUCCESS INCOMPLETE ' TO MSG
012000          WHEN '05' MOVE 'SUCCESS OPTIONAL '   TO MSG
012100          WHEN '07' MOVE 'SUCCESS NO UNIT '    TO MSG
012200          WHEN '10' MOVE 'END OF FILE '        TO MSG
012300          WHEN '14' MOVE 'OUT OF KEY RANGE '   TO MSG
012400          WHEN '21' MOVE 'KEY INVALID '        TO MSG
012500          WHEN '22' MOVE 'KEY EXISTS '         TO MSG
012600          WHEN '23' MOVE 'KEY NOT EXISTS '     TO MSG
012700          WHEN '30' MOVE 'PERMANENT ERROR '    TO MSG
012800          WHEN '31' MOVE 'INCONSISTENT FILENAME ' TO MSG
012900          WHEN '34' MOVE 'BOUNDARY VIOLATION ' TO MSG
013000          WHEN '35' MOVE 'FILE NOT FOUND '     TO MSG
013100          WHEN '37' MOVE 'PERMISSION DENIED '  TO MSG
013200          WHEN '38' MOVE 'CLOSED WITH LOCK '  TO MSG
013300          WHEN '39' MOVE 'CONFLICT ATTRIBUTE ' TO MSG
013400          WHEN '41' MOVE 'ALREADY OPEN '      TO MSG
013500          WHEN '42' MOVE 'NOT OPEN '          TO MSG
013600          WHEN '43' MOVE 'READ NOT DONE '     TO MSG
013700          WHEN '44' MOVE 'RECORD OVERFLOW '   TO MSG
013800          WHEN '46' MOVE 'READ ERROR '        TO MSG
013900          WHEN '47' MOVE 'INPUT DENIED '      TO MSG
014000          WHEN '48' MOVE 'OUTPUT DENIED '     TO MSG
014100          WHEN '49' MOVE 'I/O DENIED '        TO MSG
014200          WHEN '51' MOVE 'RECORD LOCKED '     TO MSG
014300          WHEN '52' MOVE 'END-OF-PAGE '       TO MSG
014400          WHEN '57' MOVE 'I/O LINAGE '        TO MSG
014500          WHEN '61' MOVE 'FILE SHARING FAILURE ' TO MSG
014600          WHEN '91' MOVE 'FILE NOT AVAILABLE ' TO MSG
014700* 19/07/01 MFI - OT-0839 LLAVE DUPLICADA EN ALTERNATE KEY
014800          WHEN '92' MOVE 'DUPLICATE ALTERNATE KEY ' TO MSG
014900          WHEN OTHER MOVE 'CODIGO DE RETORNO NO CATALOGADO '
014901                                        TO MSG
015000     END-EVALUATE.
015100
015200     DISPLAY ' '.
015300     DISPLAY '************************************************'.
015400     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA   *****'.
015500     DISPLAY '************************************************'.
015600     DISPLAY '*                                               '.
015700     DISPLAY '* FECHA DE CORRIDA : ' WS-FECHA-CORRIDA.
015800     DISPLAY '* PROGRAMA         : ' WCANCELA-PROGRAMA.
015900     DISPLAY '* PARRAFO          : ' WCANCELA-PARRAFO.
016000     DISPLAY '* RECURSO          : ' WCANCELA-RECURSO.
016100     DISPLAY '* OPERACION        : ' WCANCELA-OPERACION.
016200     DISPLAY '* COD RETORNO      : ' WCANCELA-CODRET.
016300     DISPLAY '* MENSAJE SISTEMA  : ' MSG.
016400     DISPLAY '* MENSAJE PROGRAMA : ' WCANCELA-MENSAJE.
016500     DISPLAY '* CANCELACIONES DE ESTA CORRIDA : ' WS-CONT-CANCEL.
016600     DISPLAY '*                                               '.
016700     DISPLAY '************************************************'.
016800     DISPLAY '*           SE CANCELA EL PROCESO              *'.
016900     DISPLAY '************************************************'.
017000
017100     GOBACK.
