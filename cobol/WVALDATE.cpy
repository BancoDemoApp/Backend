000100*----------------------------------------------------------------*
000200* WVALDATE - AREA DE COMUNICACION CON LA RUTINA UTLVNUM         *
000300* SE PASA LA FECHA A VALIDAR Y SE RECIBE EL CODIGO DE RETORNO   *
000400*----------------------------------------------------------------*
000500 01  WVALDATE.
000600     05 VDT-FECHA                 PIC X(10).
000700     05 VDT-CODRET                PIC X(02).
000800        88 VDT-FECHA-VALIDA                 VALUE '00'.
000900        88 VDT-FECHA-INVALIDA               VALUE '99'.
001000     05 FILLER                    PIC X(08).
