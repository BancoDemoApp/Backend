000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    CTAMOV.
000400 AUTHOR.        E. PALMEYRO.
000500 INSTALLATION.  BANCO DEL ISTMO S.A. - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.  20/06/89.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*-----------------------------------------------------------
001000* MOTOR DE CONTABILIZACION DE MOVIMIENTOS (DEPOSITO, RETIRO
001100* Y TRANSFERENCIA).  LEE EL ARCHIVO DE SOLICITUDES DE MOVI-
001200* MIENTO (SOLMOV) EN ORDEN DE LLEGADA Y POR CADA SOLICITUD
001300* VALIDA, APLICA EL MOVIMIENTO CONTRA EL MAESTRO DE CUENTAS,
001400* GRABA EL DIARIO (MOVIM) Y LA BITACORA DE AUDITORIA.
001500*-----------------------------------------------------------
001600* POR CADA SOLICITUD VALIDAR:
001700*       ERRORES: * CUENTA ORIGEN INEXISTENTE
001800*                * IMPORTE NO NUMERICO O NO MAYOR A CERO
001900*                * TIPO DE MOVIMIENTO INVALIDO
002000*                * DEPOSITO/RETIRO REQUIEREN SOLICITANTE
002100*                  OPERADOR Y EMAIL DE CLIENTE TITULAR
002200*                * TRANSFERENCIA REQUIERE SOLICITANTE
002300*                  CLIENTE TITULAR DE LA CUENTA ORIGEN
002400*
002500* EL DIARIO SE GRABA PARA TODA SOLICITUD QUE PASE LA VALI-
002600* DACION, INCLUSO CUANDO EL MOVIMIENTO QUEDA CANCELADA POR
002700* FALTA DE FONDOS O CUENTA DESTINO INEXISTENTE.
002800*-----------------------------------------------------------
002900* HISTORIAL DE MODIFICACIONES
003000*-----------------------------------------------------------
003100* 20/06/89 EPA ORIGEN               - PROGRAMA ORIGINAL,          ORIGEN  
003200*                                     CARGA DE VENTAS DEL DIA     ORIGEN  
003300*                                     CONTRA TABLA EN MEMORIA     ORIGEN  
003400* 11/09/92 EPA OT-0298              - SE RECONVIERTE A LA         OT0298  
003500*                                     CONTABILIZACION DE          OT0298  
003600*                                     MOVIMIENTOS DE CUENTA       OT0298  
003700* 23/06/94 RSO OT-0514              - SE AGREGAN LOS TRES         OT0514  
003800*                                     TIPOS DE MOVIMIENTO Y       OT0514  
003900*                                     LA VALIDACION DE ROL        OT0514  
004000* 17/01/97 RSO OT-0639              - REPORTE DE CONTROL DE       OT0639  
004100*                                     FIN DE CORRIDA CON          OT0639  
004200*                                     CUADRE DE SALDOS            OT0639  
004300* 30/09/98 MFI OT-0744 (Y2K)        - FECHA DE MOVIMIENTO A       OT0744  
004400*                                     4 POSICIONES DE ANIO        OT0744  
004500* 14/03/99 MFI OT-0759 (Y2K)        - PRUEBA DE CORRIDA CON       OT0759  
004600*                                     FECHAS 1999/2000            OT0759  
004700* 19/07/01 MFI OT-0842              - SE GRABA BITACORA AUN       OT0842  
004800*                                     EN MOVIMIENTOS CON          OT0842  
004900*                                     ESTADO CANCELADA            OT0842  
005000* 05/05/03 RSO OT-0907              - CUADRE DE SALDOS DE         OT0907  
005100*                                     CIERRE EN EL REPORTE        OT0907  
005200*                                     DE CONTROL                  OT0907  
005300* 14/11/03 RSO OT-0914              - EL DIARIO MOVIM PASA DE     OT0914  
005400*                                     SECUENCIAL A INDEXADO       OT0914  
005500*                                     POR MOV-ID PARA PERMITIR    OT0914  
005600*                                     LA LOCALIZACION DIRECTA     OT0914  
005700*                                     QUE REQUIERE EL PROGRAMA    OT0914  
005800*                                     DE CANCELACION (CTACANC)    OT0914  
005900* 02/02/04 RSO OT-0921              - LA VALIDACION DE EMAIL      OT0921  
006000*                                     DE CLIENTE TITULAR EN       OT0921  
006100*                                     DEPOSITO/RETIRO COMPARABA   OT0921  
006200*                                     CONTRA EL USUARIO DEL       OT0921  
006300*                                     SOLICITANTE EN VEZ DEL      OT0921  
006400*                                     TITULAR DE LA CUENTA        OT0921  
006500*                                     ORIGEN.  SE AGREGA LA       OT0921  
006600*                                     LECTURA DEL TITULAR Y SE    OT0921  
006700*                                     RECHAZA LA SOLICITUD        OT0921  
006800*                                     CUANDO NO COINCIDE          OT0921  
006900*-----------------------------------------------------------
007000
007100 ENVIRONMENT DIVISION.
007200*--------------------
007300
007400 CONFIGURATION SECTION.
007500*---------------------
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800
007900 INPUT-OUTPUT SECTION.
008000*--------------------
008100
008200 FILE-CONTROL.
008300*------------
008400
008500     SELECT SOLMOV           ASSIGN TO 'SOLMOV'
008600                             ORGANIZATION IS LINE SEQUENTIAL
008700                             FILE STATUS  IS FS-SOLMOV.
008800
008900     SELECT USUARIO          ASSIGN TO 'USUARIO'
009000                             ORGANIZATION IS INDEXED
009100                             ACCESS MODE  IS DYNAMIC
009200                             RECORD KEY   IS USR-ID-FD
009300                             ALTERNATE KEY   USR-EMAIL-FD
009400                                             WITH DUPLICATES
009500                             FILE STATUS  IS FS-USUARIO.
009600
009700     SELECT CUENTA           ASSIGN TO 'CUENTA'
009800                             ORGANIZATION IS INDEXED
009900                             ACCESS MODE  IS DYNAMIC
010000                             RECORD KEY   IS CTA-ID-FD
010100                             ALTERNATE KEY   CTA-NUMERO-FD
010200                                             WITH DUPLICATES
010300                             FILE STATUS  IS FS-CUENTA.
010400
010500     SELECT MOVIM             ASSIGN TO 'MOVIM'
010600                             ORGANIZATION IS INDEXED
010700                             ACCESS MODE  IS DYNAMIC
010800                             RECORD KEY   IS MOV-ID-FD
010900                             FILE STATUS  IS FS-MOVIM.
011000
011100     SELECT BITACORA         ASSIGN TO 'BITACORA'
011200                             ORGANIZATION IS LINE SEQUENTIAL
011300                             FILE STATUS  IS FS-BITACORA.
011400
011500 DATA DIVISION.
011600*-------------
011700
011800 FILE SECTION.
011900*------------
012000
012100 FD  SOLMOV
012200     RECORDING MODE IS F
012300     BLOCK 0.
012400 01  REG-SOLMOV-FD                 PIC X(175).
012500
012600 FD  USUARIO
012700     RECORDING MODE IS F
012800     BLOCK 0.
012900 01  REG-USUARIO-FD.
013000     03 USR-ID-FD                  PIC 9(09).
013100     03 FILLER                     PIC X(100).
013200     03 USR-EMAIL-FD                PIC X(100).
013300     03 FILLER                     PIC X(41).
013400
013500 FD  CUENTA
013600     RECORDING MODE IS F
013700     BLOCK 0.
013800 01  REG-CUENTA-FD.
013900     03 CTA-ID-FD                  PIC 9(09).
014000     03 CTA-NUMERO-FD               PIC X(14).
014100     03 FILLER                     PIC X(45).
014200
014300 FD  MOVIM
014400     RECORDING MODE IS F
014500     BLOCK 0.
014600 01  REG-MOVIM-FD.
014700     03 MOV-ID-FD                  PIC 9(09).
014800     03 FILLER                     PIC X(79).
014900
015000 FD  BITACORA
015100     RECORDING MODE IS F
015200     BLOCK 0.
015300 01  REG-BITACORA-FD               PIC X(179).
015400
015500 WORKING-STORAGE SECTION.
015600*-----------------------
015700 77  CTE-PROGRAMA                  PIC X(20) VALUE 'CTAMOV'.
015800
015900 77  FS-SOLMOV                     PIC X(02) VALUE ' '.
016000     88 88-FS-SOLMOV-OK                       VALUE '00'.
016100     88 88-FS-SOLMOV-EOF                      VALUE '10'.
016200
016300 77  WS-OPEN-SOLMOV                PIC X     VALUE 'N'.
016400     88 88-OPEN-SOLMOV-SI                     VALUE 'S'.
016500     88 88-OPEN-SOLMOV-NO                     VALUE 'N'.
016600
016700 77  WS-LEIDOS-SOLMOV               PIC 9(09) COMP VALUE 0.
016800 77  WS-LEIDOS-SOLMOV-ED            PIC ZZZ,ZZZ,ZZ9.
016900
017000 77  FS-USUARIO                    PIC X(02) VALUE ' '.
017100     88 88-FS-USUARIO-OK                      VALUE '00'.
017200     88 88-FS-USUARIO-EOF                     VALUE '10'.
017300     88 88-FS-USUARIO-INVALIDKEY               VALUE '21'.
017400     88 88-FS-USUARIO-DUPKEY                   VALUE '22'.
017500     88 88-FS-USUARIO-NOKEY                    VALUE '23'.
017600
017700 77  WS-OPEN-USUARIO                PIC X     VALUE 'N'.
017800     88 88-OPEN-USUARIO-SI                     VALUE 'S'.
017900     88 88-OPEN-USUARIO-NO                      VALUE 'N'.
018000
018100 77  WS-LEIDOS-USUARIO              PIC 9(09) COMP VALUE 0.
018200
018300 77  FS-CUENTA                     PIC X(02) VALUE ' '.
018400     88 88-FS-CUENTA-OK                       VALUE '00'.
018500     88 88-FS-CUENTA-EOF                      VALUE '10'.
018600     88 88-FS-CUENTA-INVALIDKEY                VALUE '21'.
018700     88 88-FS-CUENTA-DUPKEY                    VALUE '22'.
018800     88 88-FS-CUENTA-NOKEY                     VALUE '23'.
018900
019000 77  WS-OPEN-CUENTA                 PIC X     VALUE 'N'.
019100     88 88-OPEN-CUENTA-SI                      VALUE 'S'.
019200     88 88-OPEN-CUENTA-NO                       VALUE 'N'.
019300
019400 77  WS-LEIDOS-CUENTA                PIC 9(09) COMP VALUE 0.
019500 77  WS-REGRABADOS-CUENTA            PIC 9(09) COMP VALUE 0.
019600 77  WS-REGRABADOS-CUENTA-ED         PIC ZZZ,ZZZ,ZZ9.
019700
019800 77  FS-MOVIM                      PIC X(02) VALUE ' '.
019900     88 88-FS-MOVIM-OK                        VALUE '00'.
020000
020100 77  WS-OPEN-MOVIM                  PIC X     VALUE 'N'.
020200     88 88-OPEN-MOVIM-SI                       VALUE 'S'.
020300     88 88-OPEN-MOVIM-NO                       VALUE 'N'.
020400
020500 77  WS-GRABADOS-MOVIM               PIC 9(09) COMP VALUE 0.
020600 77  WS-GRABADOS-MOVIM-ED            PIC ZZZ,ZZZ,ZZ9.
020700
020800 77  FS-BITACORA                   PIC X(02) VALUE ' '.
020900     88 88-FS-BITACORA-OK                     VALUE '00'.
021000
021100 77  WS-OPEN-BITACORA               PIC X     VALUE 'N'.
021200     88 88-OPEN-BITACORA-SI                    VALUE 'S'.
021300     88 88-OPEN-BITACORA-NO                    VALUE 'N'.
021400
021500 77  WS-GRABADOS-BITACORA            PIC 9(09) COMP VALUE 0.
021600 77  WS-GRABADOS-BITACORA-ED         PIC ZZZ,ZZZ,ZZ9.
021700
021800 77  WS-SOLMOV-ERROR                 PIC X     VALUE 'N'.
021900     88 88-SOLMOV-ERROR-SI                      VALUE 'S'.
022000     88 88-SOLMOV-ERROR-NO                      VALUE 'N'.
022100
022200 77  WS-MJE-ERROR                    PIC X(80) VALUE ' '.
022300 77  WS-PARRAFO                      PIC X(50) VALUE ' '.
022400
022500 77  WS-CANT-RECHAZADOS              PIC 9(09) COMP VALUE 0.
022600 77  WS-CANT-COMPLETADAS             PIC 9(09) COMP VALUE 0.
022700 77  WS-CANT-CANCELADAS              PIC 9(09) COMP VALUE 0.
022800 77  WS-CANT-ED                      PIC ZZZ,ZZZ,ZZ9.
022900
023000 77  WS-TOT-DEPOSITADO                PIC S9(10)V9(02) COMP-3
023100                                      VALUE 0.
023200 77  WS-TOT-RETIRADO                  PIC S9(10)V9(02) COMP-3
023300                                      VALUE 0.
023400 77  WS-TOT-TRANSFERIDO                PIC S9(10)V9(02) COMP-3
023500                                      VALUE 0.
023600 77  WS-SALDO-APERTURA                 PIC S9(10)V9(02) COMP-3
023700                                      VALUE 0.
023800 77  WS-SALDO-CIERRE                   PIC S9(10)V9(02) COMP-3
023900                                      VALUE 0.
024000
024100 77  WS-TOT-ED                        PIC Z,ZZZ,ZZZ,ZZ9.99-.
024200
024300 77  WS-PROX-ID-MOVIM                 PIC 9(09) COMP VALUE 0.
024400 77  WS-PROX-ID-BITACORA               PIC 9(09) COMP VALUE 0.
024500
024600 77  WS-IMPORTE-ED                     PIC ZZZ,ZZZ,ZZ9.99.
024700
024800 77  WS-MOV-DESTINO-ENCONTRADA         PIC X     VALUE 'N'.
024900     88 88-DESTINO-ENCONTRADA-SI                 VALUE 'S'.
025000     88 88-DESTINO-ENCONTRADA-NO                  VALUE 'N'.
025100
025200 01  WS-SEMILLA-RANDOM.
025300     05 WS-SR-HORA                  PIC 9(02).
025400     05 WS-SR-MIN                   PIC 9(02).
025500     05 WS-SR-SEG                   PIC 9(02).
025600     05 WS-SR-CENT                  PIC 9(02).
025700
025800 01  WS-FECHA-ACCEPT.
025900     05 WS-FA-ANIO2                 PIC 9(02).
026000     05 WS-FA-MES                   PIC 9(02).
026100     05 WS-FA-DIA                   PIC 9(02).
026200
026300 01  WS-FECHA-ACCEPT-ALFA REDEFINES WS-FECHA-ACCEPT.
026400     05 WS-FA-TEXTO                 PIC X(06).
026500
026600 01  WS-SEMILLA-ALFA REDEFINES WS-SEMILLA-RANDOM.
026700     05 WS-SR-TEXTO                 PIC X(08).
026800
026900 01  WS-CUENTA-ORIGEN-GUARDADA.
027000     05 WCO-CTA-ID                  PIC 9(09).
027100     05 WCO-CTA-NUMERO              PIC X(14).
027200     05 WCO-CTA-SALDO               PIC S9(08)V9(02).
027300
027400 01  WS-CUENTA-ORIGEN-ALFA REDEFINES WS-CUENTA-ORIGEN-GUARDADA.
027500     05 FILLER                      PIC X(25).
027600
027700*-----------------------------------------------
027800* DEFINICION DE LA SOLICITUD DE MOVIMIENTO
027900*-----------------------------------------------
028000 COPY WSOLMOV.
028100
028200*------------------------------------
028300* DEFINICION DEL MAESTRO DE USUARIOS
028400*------------------------------------
028500 COPY WUSUARIO.
028600
028700*-----------------------------------------------------------
028800* 02/02/04 RSO OT-0921 - DEFINICION DEL TITULAR DE LA CUENTA      OT0921  
028900* ORIGEN (DISTINTO DEL SOLICITANTE EN DEPOSITO/RETIRO) PARA
029000* LA VALIDACION DE EMAIL DE CLIENTE TITULAR.
029100*-----------------------------------------------------------
029200 COPY WUSUARIO
029300      REPLACING REG-USUARIO BY REG-USUARIO-TITULAR.
029400
029500*------------------------------------
029600* DEFINICION DEL MAESTRO DE CUENTAS
029700*------------------------------------
029800 COPY WCUENTA.
029900
030000*-----------------------------------------------
030100* DEFINICION DE LA CUENTA DESTINO (TRANSFERENCIA)
030200*-----------------------------------------------
030300 COPY WCUENTA
030400      REPLACING REG-CUENTA BY REG-CUENTA-DESTINO.
030500
030600*------------------------------------
030700* DEFINICION DEL DIARIO DE MOVIMIENTOS
030800*------------------------------------
030900 COPY WMOVIM.
031000
031100*------------------------------------
031200* DEFINICION DE LA BITACORA
031300*------------------------------------
031400 COPY WBITACOR.
031500
031600*---------------------------------------------------
031700* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
031800*---------------------------------------------------
031900 COPY WCANCELA.
032000
032100 PROCEDURE DIVISION.
032200*------------------
032300
032400 00000-CUERPO-PRINCIPAL.
032500*-----------------------
032600
032700     PERFORM 10000-INICIO.
032800
032900     PERFORM 20000-PROCESO
033000       UNTIL 88-FS-SOLMOV-EOF.
033100
033200     PERFORM 30000-FINALIZO.
033300
033400     STOP RUN.
033500
033600 10000-INICIO.
033700*-------------
033800
033900     INITIALIZE WCANCELA.
034000     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
034100
034200     PERFORM 10100-ABRO-ARCHIVOS.
034300
034400     PERFORM 10110-CALCULO-SALDO-APERTURA.
034500
034600     ACCEPT WS-SEMILLA-RANDOM        FROM TIME.
034700     COMPUTE WS-PROX-ID-MOVIM =
034800             (WS-SR-HORA * 360000) + (WS-SR-MIN * 6000)
034900           + (WS-SR-SEG  * 100)    +  WS-SR-CENT + 1.
035000     COMPUTE WS-PROX-ID-BITACORA = WS-PROX-ID-MOVIM + 500000.
035100
035200     PERFORM 10200-1RA-LECTURA-SOLMOV.
035300
035400 FIN-10000.
035500     EXIT.
035600
035700 10100-ABRO-ARCHIVOS.
035800*-------------------
035900
036000     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
036100
036200     OPEN INPUT  SOLMOV.
036300     EVALUATE FS-SOLMOV
036400         WHEN '00'
036500              SET 88-OPEN-SOLMOV-SI  TO TRUE
036600         WHEN OTHER
036700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
036800              MOVE 'SOLMOV  '        TO WCANCELA-RECURSO
036900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
037000              MOVE FS-SOLMOV         TO WCANCELA-CODRET
037100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
037200              PERFORM 99999-CANCELO
037300     END-EVALUATE.
037400
037500     OPEN INPUT  USUARIO.
037600     EVALUATE FS-USUARIO
037700         WHEN '00'
037800              SET 88-OPEN-USUARIO-SI TO TRUE
037900         WHEN OTHER
038000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
038100              MOVE 'USUARIO '        TO WCANCELA-RECURSO
038200              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
038300              MOVE FS-USUARIO        TO WCANCELA-CODRET
038400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
038500              PERFORM 99999-CANCELO
038600     END-EVALUATE.
038700
038800     OPEN I-O    CUENTA.
038900     EVALUATE FS-CUENTA
039000         WHEN '00'
039100              SET 88-OPEN-CUENTA-SI  TO TRUE
039200         WHEN OTHER
039300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
039400              MOVE 'CUENTA  '        TO WCANCELA-RECURSO
039500              MOVE 'OPEN I-O  '      TO WCANCELA-OPERACION
039600              MOVE FS-CUENTA         TO WCANCELA-CODRET
039700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
039800              PERFORM 99999-CANCELO
039900     END-EVALUATE.
040000
040100     OPEN I-O    MOVIM.
040200     EVALUATE FS-MOVIM
040300         WHEN '00'
040400              SET 88-OPEN-MOVIM-SI   TO TRUE
040500         WHEN OTHER
040600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
040700              MOVE 'MOVIM   '        TO WCANCELA-RECURSO
040800              MOVE 'OPEN I-O  '      TO WCANCELA-OPERACION
040900              MOVE FS-MOVIM          TO WCANCELA-CODRET
041000              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
041100              PERFORM 99999-CANCELO
041200     END-EVALUATE.
041300
041400     OPEN EXTEND BITACORA.
041500     EVALUATE FS-BITACORA
041600         WHEN '00'
041700              SET 88-OPEN-BITACORA-SI TO TRUE
041800         WHEN OTHER
041900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
042000              MOVE 'BITACORA'        TO WCANCELA-RECURSO
042100              MOVE 'OPEN EXTEND'     TO WCANCELA-OPERACION
042200              MOVE FS-BITACORA       TO WCANCELA-CODRET
042300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
042400              PERFORM 99999-CANCELO
042500     END-EVALUATE.
042600
042700 FIN-10100.
042800     EXIT.
042900
043000 10110-CALCULO-SALDO-APERTURA.
043100*----------------------------
043200* 05/05/03 RSO - SE BARRE EL MAESTRO DE CUENTAS UNA VEZ AL
043300* INICIO DE LA CORRIDA PARA EL CUADRE DEL REPORTE DE CON-
043400* TROL (SALDO DE APERTURA = SUMA DE TODOS LOS SALDOS).
043500
043600     MOVE 0                          TO WS-SALDO-APERTURA.
043700
043800     PERFORM 11160-READ-CUENTA-PRIMERO.
043900
044000     PERFORM 10115-ACUMULO-APERTURA
044100       UNTIL 88-FS-CUENTA-EOF.
044200
044300 FIN-10110.
044400     EXIT.
044500
044600 10115-ACUMULO-APERTURA.
044700*----------------------
044800
044900     ADD  CTA-SALDO                  TO WS-SALDO-APERTURA.
045000
045100     PERFORM 11170-READ-CUENTA-SIGUIENTE.
045200
045300 FIN-10115.
045400     EXIT.
045500
045600 10200-1RA-LECTURA-SOLMOV.
045700*-------------------------
045800
045900     PERFORM 11000-READ-SOLMOV.
046000
046100     IF 88-FS-SOLMOV-EOF
046200        DISPLAY '************************************'
046300        DISPLAY '***    ARCHIVO SOLMOV VACIO      ***'
046400        DISPLAY '************************************'
046500     END-IF.
046600
046700 FIN-10200.
046800     EXIT.
046900
047000 11000-READ-SOLMOV.
047100*-------------------
047200
047300     MOVE '11000-READ-SOLMOV  '      TO WS-PARRAFO.
047400
047500     INITIALIZE REG-SOLMOV.
047600
047700     READ SOLMOV   INTO REG-SOLMOV.
047800
047900     EVALUATE TRUE
048000         WHEN 88-FS-SOLMOV-OK
048100              ADD 1                  TO WS-LEIDOS-SOLMOV
048200         WHEN 88-FS-SOLMOV-EOF
048300              MOVE ALL '*'           TO REG-SOLMOV
048400         WHEN OTHER
048500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
048600              MOVE 'SOLMOV'          TO WCANCELA-RECURSO
048700              MOVE 'READ'            TO WCANCELA-OPERACION
048800              MOVE FS-SOLMOV         TO WCANCELA-CODRET
048900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
049000              PERFORM 99999-CANCELO
049100     END-EVALUATE.
049200
049300 FIN-11000.
049400     EXIT.
049500
049600 11100-READ-USUARIO-POR-ID.
049700*-------------------------
049800
049900     MOVE '11100-READ-USUARIO-ID'    TO WS-PARRAFO.
050000
050100     INITIALIZE REG-USUARIO.
050200
050300     MOVE SOL-USR-ID      TO USR-ID-FD IN REG-USUARIO-FD.
050400
050500     READ USUARIO INTO REG-USUARIO
050600          KEY IS USR-ID-FD.
050700
050800     EVALUATE TRUE
050900         WHEN 88-FS-USUARIO-OK
051000              ADD 1                  TO WS-LEIDOS-USUARIO
051100         WHEN 88-FS-USUARIO-INVALIDKEY
051200              CONTINUE
051300         WHEN OTHER
051400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
051500              MOVE 'USUARIO'         TO WCANCELA-RECURSO
051600              MOVE 'READ'            TO WCANCELA-OPERACION
051700              MOVE FS-USUARIO        TO WCANCELA-CODRET
051800              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
051900              PERFORM 99999-CANCELO
052000     END-EVALUATE.
052100
052200 FIN-11100.
052300     EXIT.
052400
052500 11110-READ-USUARIO-TITULAR.
052600*--------------------------
052700* 02/02/04 RSO OT-0921 - LEE EL USUARIO TITULAR DE LA CUENTA      OT0921  
052800* ORIGEN (CTA-USR-ID), DISTINTO DEL SOLICITANTE, PARA COTEJAR
052900* EL EMAIL INFORMADO EN LA SOLICITUD DE DEPOSITO/RETIRO.
053000
053100     MOVE '11110-READ-USR-TITULAR'   TO WS-PARRAFO.
053200
053300     INITIALIZE REG-USUARIO-TITULAR.
053400
053500     MOVE CTA-USR-ID IN REG-CUENTA    TO USR-ID-FD.
053600
053700     READ USUARIO INTO REG-USUARIO-TITULAR
053800          KEY IS USR-ID-FD.
053900
054000     EVALUATE TRUE
054100         WHEN 88-FS-USUARIO-OK
054200              ADD 1                  TO WS-LEIDOS-USUARIO
054300         WHEN 88-FS-USUARIO-INVALIDKEY
054400              CONTINUE
054500         WHEN OTHER
054600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
054700              MOVE 'USUARIO'         TO WCANCELA-RECURSO
054800              MOVE 'READ'            TO WCANCELA-OPERACION
054900              MOVE FS-USUARIO        TO WCANCELA-CODRET
055000              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
055100              PERFORM 99999-CANCELO
055200     END-EVALUATE.
055300
055400 FIN-11110.
055500     EXIT.
055600
055700 11120-READ-CUENTA-ORIGEN.
055800*------------------------
055900
056000     MOVE '11120-READ-CTA-ORIGEN'    TO WS-PARRAFO.
056100
056200     INITIALIZE REG-CUENTA.
056300
056400     MOVE SOL-CTA-ID      TO CTA-ID-FD IN REG-CUENTA-FD.
056500
056600     READ CUENTA INTO REG-CUENTA
056700          KEY IS CTA-ID-FD.
056800
056900     EVALUATE TRUE
057000         WHEN 88-FS-CUENTA-OK
057100              ADD 1                  TO WS-LEIDOS-CUENTA
057200         WHEN 88-FS-CUENTA-INVALIDKEY
057300              CONTINUE
057400         WHEN OTHER
057500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
057600              MOVE 'CUENTA'          TO WCANCELA-RECURSO
057700              MOVE 'READ'            TO WCANCELA-OPERACION
057800              MOVE FS-CUENTA         TO WCANCELA-CODRET
057900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
058000              PERFORM 99999-CANCELO
058100     END-EVALUATE.
058200
058300 FIN-11120.
058400     EXIT.
058500
058600 11130-READ-CUENTA-DESTINO.
058700*-------------------------
058800
058900     MOVE '11130-READ-CTA-DESTINO'   TO WS-PARRAFO.
059000
059100     INITIALIZE REG-CUENTA-DESTINO.
059200     SET  88-DESTINO-ENCONTRADA-NO   TO TRUE.
059300
059400     MOVE SOL-CTA-DESTINO-NUM  TO CTA-NUMERO-FD IN REG-CUENTA-FD.
059500
059600     READ CUENTA INTO REG-CUENTA-DESTINO
059700          KEY IS CTA-NUMERO-FD.
059800
059900     EVALUATE TRUE
060000         WHEN 88-FS-CUENTA-OK
060100              SET  88-DESTINO-ENCONTRADA-SI TO TRUE
060200         WHEN 88-FS-CUENTA-INVALIDKEY
060300              CONTINUE
060400         WHEN OTHER
060500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
060600              MOVE 'CUENTA'          TO WCANCELA-RECURSO
060700              MOVE 'READ'            TO WCANCELA-OPERACION
060800              MOVE FS-CUENTA         TO WCANCELA-CODRET
060900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
061000              PERFORM 99999-CANCELO
061100     END-EVALUATE.
061200
061300 FIN-11130.
061400     EXIT.
061500
061600 11160-READ-CUENTA-PRIMERO.
061700*-------------------------
061800
061900     MOVE '11160-READ-CTA-PRIMERO'   TO WS-PARRAFO.
062000
062100     MOVE LOW-VALUES                 TO CTA-ID-FD.
062200
062300     START CUENTA KEY IS NOT LESS THAN CTA-ID-FD.
062400
062500     EVALUATE TRUE
062600         WHEN 88-FS-CUENTA-OK
062700              PERFORM 11170-READ-CUENTA-SIGUIENTE
062800         WHEN 88-FS-CUENTA-NOKEY
062900              SET 88-FS-CUENTA-EOF   TO TRUE
063000         WHEN OTHER
063100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
063200              MOVE 'CUENTA'          TO WCANCELA-RECURSO
063300              MOVE 'START'           TO WCANCELA-OPERACION
063400              MOVE FS-CUENTA         TO WCANCELA-CODRET
063500              MOVE 'ERROR EN START'  TO WCANCELA-MENSAJE
063600              PERFORM 99999-CANCELO
063700     END-EVALUATE.
063800
063900 FIN-11160.
064000     EXIT.
064100
064200 11170-READ-CUENTA-SIGUIENTE.
064300*---------------------------
064400
064500     MOVE '11170-READ-CTA-SIGTE'     TO WS-PARRAFO.
064600
064700     READ CUENTA NEXT RECORD INTO REG-CUENTA.
064800
064900     EVALUATE TRUE
065000         WHEN 88-FS-CUENTA-OK
065100              ADD 1                  TO WS-LEIDOS-CUENTA
065200         WHEN 88-FS-CUENTA-EOF
065300              CONTINUE
065400         WHEN OTHER
065500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
065600              MOVE 'CUENTA'          TO WCANCELA-RECURSO
065700              MOVE 'READ NEXT'       TO WCANCELA-OPERACION
065800              MOVE FS-CUENTA         TO WCANCELA-CODRET
065900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
066000              PERFORM 99999-CANCELO
066100     END-EVALUATE.
066200
066300 FIN-11170.
066400     EXIT.
066500
066600 20000-PROCESO.
066700*-------------
066800
066900     PERFORM 20100-VALIDO-SOLICITUD.
067000
067100     IF 88-SOLMOV-ERROR-SI
067200        ADD 1                        TO WS-CANT-RECHAZADOS
067300     ELSE
067400        MOVE CTA-ID     IN REG-CUENTA TO WCO-CTA-ID
067500        MOVE CTA-NUMERO IN REG-CUENTA TO WCO-CTA-NUMERO
067600        MOVE CTA-SALDO  IN REG-CUENTA TO WCO-CTA-SALDO
067700
067800        EVALUATE TRUE
067900            WHEN SOL-TIPO = 'Deposito     '
068000                 PERFORM 20200-APLICO-DEPOSITO
068100            WHEN SOL-TIPO = 'Retiro       '
068200                 PERFORM 20300-APLICO-RETIRO
068300            WHEN SOL-TIPO = 'Transferencia'
068400                 PERFORM 20400-APLICO-TRANSFERENCIA
068500        END-EVALUATE
068600
068700        PERFORM 20800-GRABO-MOVIMIENTO
068800        PERFORM 20900-GRABO-BITACORA
068900     END-IF.
069000
069100     PERFORM 11000-READ-SOLMOV.
069200
069300 FIN-20000.
069400     EXIT.
069500
069600 20100-VALIDO-SOLICITUD.
069700*-----------------------
069800
069900     MOVE ' '                        TO WS-MJE-ERROR.
070000     SET  88-SOLMOV-ERROR-NO         TO TRUE.
070100
070200     PERFORM 11120-READ-CUENTA-ORIGEN.
070300
070400     IF  88-FS-CUENTA-INVALIDKEY
070500         SET  88-SOLMOV-ERROR-SI     TO TRUE
070600         MOVE 'CUENTA ORIGEN INEXISTENTE'
070700           TO WS-MJE-ERROR
070800     END-IF.
070900
071000     IF  88-SOLMOV-ERROR-NO
071100     AND (SOL-IMPORTE NOT NUMERIC
071200       OR SOL-IMPORTE NOT > 0)
071300         SET  88-SOLMOV-ERROR-SI     TO TRUE
071400         MOVE 'IMPORTE NO NUMERICO O NO MAYOR A CERO'
071500           TO WS-MJE-ERROR
071600     END-IF.
071700
071800     IF  88-SOLMOV-ERROR-NO
071900         EVALUATE TRUE
072000             WHEN SOL-TIPO = 'Deposito     '
072100             WHEN SOL-TIPO = 'Retiro       '
072200             WHEN SOL-TIPO = 'Transferencia'
072300                  CONTINUE
072400             WHEN OTHER
072500                  SET  88-SOLMOV-ERROR-SI TO TRUE
072600                  MOVE 'TIPO DE MOVIMIENTO INVALIDO'
072700                    TO WS-MJE-ERROR
072800         END-EVALUATE
072900     END-IF.
073000
073100     IF  88-SOLMOV-ERROR-NO
073200         PERFORM 11100-READ-USUARIO-POR-ID
073300     END-IF.
073400
073500     IF  88-SOLMOV-ERROR-NO
073600     AND (SOL-TIPO = 'Deposito     '
073700       OR SOL-TIPO = 'Retiro       ')
073800         IF  88-FS-USUARIO-INVALIDKEY
073900         OR  NOT USR-ES-OPERADOR
074000             SET  88-SOLMOV-ERROR-SI TO TRUE
074100             MOVE 'SOLICITANTE DEBE SER OPERADOR'
074200               TO WS-MJE-ERROR
074300         ELSE
074400             IF  SOL-EMAIL-CLIENTE = SPACES
074500                 SET  88-SOLMOV-ERROR-SI TO TRUE
074600                 MOVE 'FALTA EMAIL DE CLIENTE TITULAR'
074700                   TO WS-MJE-ERROR
074800             ELSE
074900                 PERFORM 11110-READ-USUARIO-TITULAR
075000                 IF  88-FS-USUARIO-INVALIDKEY
075100                 OR  SOL-EMAIL-CLIENTE NOT =
075200                         USR-EMAIL IN REG-USUARIO-TITULAR
075300                     SET  88-SOLMOV-ERROR-SI TO TRUE
075400                     MOVE 'EMAIL NO COINCIDE CON EL TITULAR'
075500                       TO WS-MJE-ERROR
075600                 END-IF
075700             END-IF
075800         END-IF
075900     END-IF.
076000
076100     IF  88-SOLMOV-ERROR-NO
076200     AND SOL-TIPO = 'Transferencia'
076300         IF  88-FS-USUARIO-INVALIDKEY
076400         OR  NOT USR-ES-CLIENTE
076500         OR  USR-ID IN REG-USUARIO NOT =
076600                 CTA-USR-ID IN REG-CUENTA
076700             SET  88-SOLMOV-ERROR-SI TO TRUE
076800             MOVE 'SOLICITANTE DEBE SER CLIENTE TITULAR'
076900               TO WS-MJE-ERROR
077000         END-IF
077100     END-IF.
077200
077300 FIN-20100.
077400     EXIT.
077500
077600 20200-APLICO-DEPOSITO.
077700*----------------------
077800
077900     ADD  SOL-IMPORTE                 TO CTA-SALDO IN REG-CUENTA.
078000     SET  MOV-COMPLETADA               TO TRUE.
078100     ADD  SOL-IMPORTE                 TO WS-TOT-DEPOSITADO.
078200
078300     PERFORM 20950-REWRITE-CUENTA.
078400
078500     ADD  1                          TO WS-CANT-COMPLETADAS.
078600
078700 FIN-20200.
078800     EXIT.
078900
079000 20300-APLICO-RETIRO.
079100*--------------------
079200
079300     IF  CTA-SALDO IN REG-CUENTA NOT < SOL-IMPORTE
079400         SUBTRACT SOL-IMPORTE         FROM CTA-SALDO IN REG-CUENTA
079500         SET  MOV-COMPLETADA          TO TRUE
079600         ADD  SOL-IMPORTE             TO WS-TOT-RETIRADO
079700         PERFORM 20950-REWRITE-CUENTA
079800         ADD  1                       TO WS-CANT-COMPLETADAS
079900     ELSE
080000         SET  MOV-CANCELADA           TO TRUE
080100         ADD  1                       TO WS-CANT-CANCELADAS
080200     END-IF.
080300
080400 FIN-20300.
080500     EXIT.
080600
080700 20400-APLICO-TRANSFERENCIA.
080800*---------------------------
080900
081000     PERFORM 11130-READ-CUENTA-DESTINO.
081100
081200     IF  88-DESTINO-ENCONTRADA-NO
081300         SET  MOV-CANCELADA           TO TRUE
081400         ADD  1                       TO WS-CANT-CANCELADAS
081500     ELSE
081600         IF  SOL-IMPORTE NOT > CTA-SALDO IN REG-CUENTA
081700             SUBTRACT SOL-IMPORTE     FROM CTA-SALDO IN REG-CUENTA
081800             ADD      SOL-IMPORTE     TO   CTA-SALDO
081900                                           IN REG-CUENTA-DESTINO
082000             SET  MOV-COMPLETADA      TO TRUE
082100             ADD  SOL-IMPORTE         TO WS-TOT-TRANSFERIDO
082200             PERFORM 20950-REWRITE-CUENTA
082300             PERFORM 20960-REWRITE-CUENTA-DESTINO
082400             ADD  1                   TO WS-CANT-COMPLETADAS
082500         ELSE
082600             SET  MOV-CANCELADA       TO TRUE
082700             ADD  1                   TO WS-CANT-CANCELADAS
082800         END-IF
082900     END-IF.
083000
083100 FIN-20400.
083200     EXIT.
083300
083400 20800-GRABO-MOVIMIENTO.
083500*-----------------------
083600
083700     INITIALIZE REG-MOVIM.
083800
083900     MOVE WS-PROX-ID-MOVIM            TO MOV-ID.
084000     ADD  1                           TO WS-PROX-ID-MOVIM.
084100
084200     MOVE SOL-TIPO                    TO MOV-TIPO.
084300     MOVE SOL-IMPORTE                 TO MOV-IMPORTE.
084400     MOVE SOL-FECHA                   TO MOV-FECHA.
084500     MOVE SOL-CTA-ID                  TO MOV-CTA-ID.
084600     MOVE 0                           TO MOV-OPERADOR-ID
084700                                          MOV-CTA-DESTINO-ID.
084800
084900     IF  SOL-TIPO = 'Deposito     ' OR SOL-TIPO = 'Retiro       '
085000         MOVE SOL-USR-ID              TO MOV-OPERADOR-ID
085100     END-IF.
085200
085300     IF  SOL-TIPO = 'Transferencia'
085400     AND MOV-COMPLETADA
085500         MOVE CTA-ID IN REG-CUENTA-DESTINO TO MOV-CTA-DESTINO-ID
085600     END-IF.
085700
085800     PERFORM 21000-WRITE-MOVIM.
085900
086000 FIN-20800.
086100     EXIT.
086200
086300 20900-GRABO-BITACORA.
086400*---------------------
086500
086600     INITIALIZE REG-BITACOR.
086700
086800     MOVE WS-PROX-ID-BITACORA          TO BIT-ID.
086900     ADD  1                            TO WS-PROX-ID-BITACORA.
087000
087100     MOVE SOL-USR-ID                   TO BIT-USR-ID.
087200     MOVE SOL-TIPO                     TO BIT-ACCION.
087300     MOVE SOL-FECHA                    TO BIT-FECHA.
087400
087500     MOVE MOV-IMPORTE                  TO WS-IMPORTE-ED.
087600
087700     STRING
087800           'Transacción '   DELIMITED BY SIZE
087900           SOL-TIPO         DELIMITED BY SIZE
088000           ' de '           DELIMITED BY SIZE
088100           WS-IMPORTE-ED    DELIMITED BY SIZE
088200           ' en cuenta '    DELIMITED BY SIZE
088300           WCO-CTA-NUMERO   DELIMITED BY SIZE
088400           ' con estado '   DELIMITED BY SIZE
088500           MOV-ESTADO       DELIMITED BY SIZE
088550           '.'              DELIMITED BY SIZE
088600       INTO
088700           BIT-DESCRIP
088800     END-STRING.
088900
089000     PERFORM 21100-WRITE-BITACORA.
089100
089200 FIN-20900.
089300     EXIT.
089400
089500 20950-REWRITE-CUENTA.
089600*---------------------
089700
089800     MOVE '20950-REWRITE-CUENTA'      TO WS-PARRAFO.
089900
090000     REWRITE REG-CUENTA-FD FROM REG-CUENTA.
090100
090200     EVALUATE TRUE
090300         WHEN 88-FS-CUENTA-OK
090400              ADD 1                   TO WS-REGRABADOS-CUENTA
090500         WHEN OTHER
090600              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
090700              MOVE 'CUENTA'           TO WCANCELA-RECURSO
090800              MOVE 'REWRITE'          TO WCANCELA-OPERACION
090900              MOVE FS-CUENTA          TO WCANCELA-CODRET
091000              MOVE 'ERROR EN REWRITE' TO WCANCELA-MENSAJE
091100              PERFORM 99999-CANCELO
091200     END-EVALUATE.
091300
091400 FIN-20950.
091500     EXIT.
091600
091700 20960-REWRITE-CUENTA-DESTINO.
091800*----------------------------
091900
092000     MOVE '20960-REWRITE-CTA-DST'     TO WS-PARRAFO.
092100
092200     REWRITE REG-CUENTA-FD FROM REG-CUENTA-DESTINO.
092300
092400     EVALUATE TRUE
092500         WHEN 88-FS-CUENTA-OK
092600              ADD 1                   TO WS-REGRABADOS-CUENTA
092700         WHEN OTHER
092800              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
092900              MOVE 'CUENTA'           TO WCANCELA-RECURSO
093000              MOVE 'REWRITE'          TO WCANCELA-OPERACION
093100              MOVE FS-CUENTA          TO WCANCELA-CODRET
093200              MOVE 'ERROR EN REWRITE' TO WCANCELA-MENSAJE
093300              PERFORM 99999-CANCELO
093400     END-EVALUATE.
093500
093600 FIN-20960.
093700     EXIT.
093800
093900 21000-WRITE-MOVIM.
094000*------------------
094100
094200     MOVE '21000-WRITE-MOVIM'         TO WS-PARRAFO.
094300
094400     WRITE REG-MOVIM-FD FROM REG-MOVIM.
094500
094600     EVALUATE TRUE
094700         WHEN 88-FS-MOVIM-OK
094800              ADD 1                   TO WS-GRABADOS-MOVIM
094900         WHEN OTHER
095000              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
095100              MOVE 'MOVIM   '         TO WCANCELA-RECURSO
095200              MOVE 'WRITE'            TO WCANCELA-OPERACION
095300              MOVE FS-MOVIM           TO WCANCELA-CODRET
095400              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
095500              PERFORM 99999-CANCELO
095600     END-EVALUATE.
095700
095800 FIN-21000.
095900     EXIT.
096000
096100 21100-WRITE-BITACORA.
096200*---------------------
096300
096400     MOVE '21100-WRITE-BITACORA'      TO WS-PARRAFO.
096500
096600     WRITE REG-BITACORA-FD FROM REG-BITACOR.
096700
096800     EVALUATE TRUE
096900         WHEN 88-FS-BITACORA-OK
097000              ADD 1                   TO WS-GRABADOS-BITACORA
097100         WHEN OTHER
097200              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
097300              MOVE 'BITACORA'         TO WCANCELA-RECURSO
097400              MOVE 'WRITE'            TO WCANCELA-OPERACION
097500              MOVE FS-BITACORA        TO WCANCELA-CODRET
097600              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
097700              PERFORM 99999-CANCELO
097800     END-EVALUATE.
097900
098000 FIN-21100.
098100     EXIT.
098200
098300 30000-FINALIZO.
098400*--------------
098500
098600     PERFORM 30100-CALCULO-SALDO-CIERRE.
098700
098800     PERFORM 30200-TOTALES-CONTROL.
098900
099000     PERFORM 31000-CIERRO-ARCHIVOS.
099100
099200     STOP RUN.
099300
099400 FIN-30000.
099500     EXIT.
099600
099700 30100-CALCULO-SALDO-CIERRE.
099800*--------------------------
099900
100000     MOVE 0                           TO WS-SALDO-CIERRE.
100100
100200     PERFORM 11160-READ-CUENTA-PRIMERO.
100300
100400     PERFORM 30105-ACUMULO-CIERRE
100500       UNTIL 88-FS-CUENTA-EOF.
100600
100700 FIN-30100.
100800     EXIT.
100900
101000 30105-ACUMULO-CIERRE.
101100*---------------------
101200
101300     ADD  CTA-SALDO                   TO WS-SALDO-CIERRE.
101400
101500     PERFORM 11170-READ-CUENTA-SIGUIENTE.
101600
101700 FIN-30105.
101800     EXIT.
101900
102000 30200-TOTALES-CONTROL.
102100*---------------------
102200* 17/01/97 RSO - REPORTE DE CONTROL DE FIN DE CORRIDA. SE
102300* VERIFICA QUE SALDO APERTURA + DEPOSITOS - RETIROS SEA
102400* IGUAL AL SALDO DE CIERRE (LAS TRANSFERENCIAS COMPLETADAS
102500* SON NEUTRAS EN LA SUMATORIA).
102600
102700     MOVE WS-LEIDOS-SOLMOV            TO WS-LEIDOS-SOLMOV-ED.
102800
102900     DISPLAY ' '.
103000     DISPLAY '****************************************'.
103100     DISPLAY 'REPORTE DE CONTROL DE CORRIDA PGM: CTAMOV'.
103200     DISPLAY '****************************************'.
103300     DISPLAY '*                                      *'.
103400     DISPLAY '* SOLICITUDES LEIDAS                : '
103500                                         WS-LEIDOS-SOLMOV-ED.
103600
103700     MOVE WS-CANT-RECHAZADOS          TO WS-CANT-ED.
103800     DISPLAY '* RECHAZADAS POR VALIDACION          : '
103900                                         WS-CANT-ED.
104000
104100     MOVE WS-CANT-COMPLETADAS         TO WS-CANT-ED.
104200     DISPLAY '* CONTABILIZADAS COMPLETADA          : '
104300                                         WS-CANT-ED.
104400
104500     MOVE WS-CANT-CANCELADAS          TO WS-CANT-ED.
104600     DISPLAY '* CONTABILIZADAS CANCELADA           : '
104700                                         WS-CANT-ED.
104800
104900     DISPLAY '*                                      *'.
105000
105100     MOVE WS-TOT-DEPOSITADO            TO WS-TOT-ED.
105200     DISPLAY '* TOTAL DEPOSITADO                   : '
105300                                         WS-TOT-ED.
105400
105500     MOVE WS-TOT-RETIRADO              TO WS-TOT-ED.
105600     DISPLAY '* TOTAL RETIRADO                     : '
105700                                         WS-TOT-ED.
105800
105900     MOVE WS-TOT-TRANSFERIDO           TO WS-TOT-ED.
106000     DISPLAY '* TOTAL TRANSFERIDO (COMPLETADAS)    : '
106100                                         WS-TOT-ED.
106200
106300     DISPLAY '*                                      *'.
106400
106500     MOVE WS-SALDO-APERTURA            TO WS-TOT-ED.
106600     DISPLAY '* SUMA SALDOS DE APERTURA            : '
106700                                         WS-TOT-ED.
106800
106900     MOVE WS-SALDO-CIERRE              TO WS-TOT-ED.
107000     DISPLAY '* SUMA SALDOS DE CIERRE              : '
107100                                         WS-TOT-ED.
107200
107300     IF  WS-SALDO-APERTURA + WS-TOT-DEPOSITADO
107400                            - WS-TOT-RETIRADO = WS-SALDO-CIERRE
107500         DISPLAY '* CUADRE DE SALDOS                   : OK'
107600     ELSE
107700         DISPLAY '* CUADRE DE SALDOS                   : ERROR'
107800     END-IF.
107900
108000     DISPLAY '*                                      *'.
108100     DISPLAY '****************************************'.
108200     DISPLAY ' '.
108300
108400 FIN-30200.
108500     EXIT.
108600
108700 31000-CIERRO-ARCHIVOS.
108800*---------------------
108900
109000     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
109100
109200     IF 88-OPEN-SOLMOV-SI
109300        SET 88-OPEN-SOLMOV-NO            TO TRUE
109400        CLOSE SOLMOV
109500        EVALUATE TRUE
109600            WHEN 88-FS-SOLMOV-OK
109700                 CONTINUE
109800            WHEN OTHER
109900                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
110000                 MOVE 'SOLMOV  '         TO WCANCELA-RECURSO
110100                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
110200                 MOVE FS-SOLMOV          TO WCANCELA-CODRET
110300                 MOVE 'CIERRA SOLMOV  '  TO WCANCELA-MENSAJE
110400                 PERFORM 99999-CANCELO
110500        END-EVALUATE
110600     END-IF.
110700
110800     IF 88-OPEN-USUARIO-SI
110900        SET 88-OPEN-USUARIO-NO           TO TRUE
111000        CLOSE USUARIO
111100        EVALUATE TRUE
111200            WHEN 88-FS-USUARIO-OK
111300                 CONTINUE
111400            WHEN OTHER
111500                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
111600                 MOVE 'USUARIO '         TO WCANCELA-RECURSO
111700                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
111800                 MOVE FS-USUARIO         TO WCANCELA-CODRET
111900                 MOVE 'CIERRA USUARIO '  TO WCANCELA-MENSAJE
112000                 PERFORM 99999-CANCELO
112100        END-EVALUATE
112200     END-IF.
112300
112400     IF 88-OPEN-CUENTA-SI
112500        SET 88-OPEN-CUENTA-NO            TO TRUE
112600        CLOSE CUENTA
112700        EVALUATE TRUE
112800            WHEN 88-FS-CUENTA-OK
112900                 CONTINUE
113000            WHEN OTHER
113100                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
113200                 MOVE 'CUENTA  '         TO WCANCELA-RECURSO
113300                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
113400                 MOVE FS-CUENTA          TO WCANCELA-CODRET
113500                 MOVE 'CIERRA CUENTA  '  TO WCANCELA-MENSAJE
113600                 PERFORM 99999-CANCELO
113700        END-EVALUATE
113800     END-IF.
113900
114000     IF 88-OPEN-MOVIM-SI
114100        SET 88-OPEN-MOVIM-NO             TO TRUE
114200        CLOSE MOVIM
114300        EVALUATE TRUE
114400            WHEN 88-FS-MOVIM-OK
114500                 CONTINUE
114600            WHEN OTHER
114700                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
114800                 MOVE 'MOVIM   '         TO WCANCELA-RECURSO
114900                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
115000                 MOVE FS-MOVIM           TO WCANCELA-CODRET
115100                 MOVE 'CIERRA MOVIM   '  TO WCANCELA-MENSAJE
115200                 PERFORM 99999-CANCELO
115300        END-EVALUATE
115400     END-IF.
115500
115600     IF 88-OPEN-BITACORA-SI
115700        SET 88-OPEN-BITACORA-NO          TO TRUE
115800        CLOSE BITACORA
115900        EVALUATE TRUE
116000            WHEN 88-FS-BITACORA-OK
116100                 CONTINUE
116200            WHEN OTHER
116300                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
116400                 MOVE 'BITACORA'         TO WCANCELA-RECURSO
116500                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
116600                 MOVE FS-BITACORA        TO WCANCELA-CODRET
116700                 MOVE 'CIERRA BITACORA'  TO WCANCELA-MENSAJE
116800                 PERFORM 99999-CANCELO
116900        END-EVALUATE
117000     END-IF.
117100
117200 FIN-31000.
117300     EXIT.
117400
117500 99999-CANCELO.
117600
117700     PERFORM 31000-CIERRO-ARCHIVOS.
117800
117900     CALL 'CANCELA' USING WCANCELA.
118000
118100     STOP RUN.
118200
118300 FIN-99999.
118400     EXIT.
