000100*----------------------------------------------------------------*
000200* WSOLCTA - SOLICITUD DE APERTURA DE CUENTA (ENTRADA A CTAALTA) *
000300* ARCHIVO SOLCTA.DAT - SECUENCIAL, ORDEN DE LLEGADA              *
000400* LONGITUD DE REGISTRO: 128                                      *
000500*----------------------------------------------------------------*
000600 01  REG-SOLCTA.
000700     05 SCT-OPERADOR-ID           PIC 9(09).
000800     05 SCT-EMAIL-CLIENTE          PIC X(100).
000900     05 SCT-TIPO-CUENTA            PIC X(09).
001000     05 FILLER                    PIC X(10).
