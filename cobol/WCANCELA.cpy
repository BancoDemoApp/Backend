000100*----------------------------------------------------------------*
000200* WCANCELA - AREA DE COMUNICACION CON LA RUTINA DE CANCELACION   *
000300* SE USA DESDE TODOS LOS PROGRAMAS DEL SISTEMA DE CUENTAS PARA   *
000400* REPORTAR UN ERROR FATAL DE E/S Y TERMINAR EL PROCESO.          *
000500*----------------------------------------------------------------*
000600 01  WCANCELA.
000700     05 WCANCELA-PROGRAMA        PIC X(20).
000800     05 WCANCELA-PARRAFO         PIC X(20).
000900     05 WCANCELA-RECURSO         PIC X(08).
001000     05 WCANCELA-OPERACION       PIC X(10).
001100     05 WCANCELA-CODRET          PIC X(04).
001200     05 WCANCELA-MENSAJE         PIC X(80).
