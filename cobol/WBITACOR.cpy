000100*----------------------------------------------------------------*
000200* WBITACOR - BITACORA DE AUDITORIA                               *
000300* ARCHIVO BITACORA.DAT - SECUENCIAL, EXTENDIDO (EXTEND)          *
000400* LONGITUD DE REGISTRO: 179                                      *
000500*----------------------------------------------------------------*
000600 01  REG-BITACOR.
000700     05 BIT-ID                   PIC 9(09).
000800     05 BIT-USR-ID                PIC 9(09).
000900     05 BIT-ACCION                PIC X(30).
001000     05 BIT-DESCRIP               PIC X(120).
001100     05 BIT-FECHA                 PIC X(10).
001200     05 FILLER                    PIC X(01).
