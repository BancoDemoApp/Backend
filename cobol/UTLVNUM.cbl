000100 IDENTIFICATION DIVISION.
000200*-------------------------------------------------------------*
000300 PROGRAM-ID.    UTLVNUM.
000400 AUTHOR.        E. PALMEYRO.
000500 INSTALLATION.  BANCO DEL ISTMO S.A. - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.  01/10/88.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*-------------------------------------------------------------*
001000* RUTINA DE VALIDACION DE FECHAS EN FORMATO AAAA-MM-DD.  ES   *
001100* INVOCADA POR LOS PROGRAMAS QUE ACEPTAN UN RANGO DE FECHAS   *
001200* POR TARJETA DE PARAMETROS (REPORTE DE MOVIMIENTOS, REPORTE  *
001300* DE BITACORA) PARA RECHAZAR CORRIDAS CON FECHAS MAL FORMADAS *
001400* ANTES DE COMENZAR LA SELECCION DE REGISTROS.                *
001500*-------------------------------------------------------------*
001600* HISTORIAL DE MODIFICACIONES
001700*-------------------------------------------------------------*
001800* 01/10/88 EPA ORIGEN               - RUTINA GENERICA DE          ORIGEN  
001900*                                     VALIDACION NUMERICA         ORIGEN  
002000*                                     DUTLVNUM (USO VARIOS)       ORIGEN  
002100* 14/05/92 EPA OT-0355              - SE LIMITA EL ALCANCE A      OT0355  
002200*                                     VALIDACION DE CAMPOS        OT0355  
002300*                                     NUMERICOS DE FECHA          OT0355  
002400* 23/06/94 RSO OT-0513              - SE REESCRIBE PARA           OT0513  
002500*                                     FORMATO AAAA-MM-DD DEL      OT0513  
002600*                                     SISTEMA DE CUENTAS          OT0513  
002700* 08/11/97 RSO OT-0648              - VALIDACION DE DIAS POR      OT0648  
002800*                                     MES Y ANIO BISIESTO         OT0648  
002900* 30/09/98 MFI OT-0742 (Y2K)        - EL ANIO SE VALIDA A 4       OT0742  
003000*                                     POSICIONES, SE ELIMINA      OT0742  
003100*                                     LA VENTANA DE SIGLO         OT0742  
003200* 14/03/99 MFI OT-0757 (Y2K)        - PRUEBA FINAL DE CORRIDA     OT0757  
003300*                                     CON ANIOS 1999 Y 2000       OT0757  
003400* 19/07/01 MFI OT-0840              - SE AGREGA VALIDACION DE     OT0840  
003500*                                     LOS GUIONES SEPARADORES     OT0840  
003600*-------------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900*-------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500*-------------------------------------------------------------*
004600
004700 WORKING-STORAGE SECTION.
004800*-------------------------------------------------------------*
004900 77  WS-VN-1                              PIC 9    COMP VALUE 1.
005000 77  WS-VN-0                              PIC 9    COMP VALUE 0.
005100 77  WS-BISIESTO                          PIC X         VALUE 'N'.
005200     88 88-ES-BISIESTO                              VALUE 'S'.
005300     88 88-NO-BISIESTO                              VALUE 'N'.
005400
005500 01  WS-FECHA-PARTIDA.
005600     05 WS-FP-ANIO                        PIC 9(04).
005700     05 WS-FP-GUION1                      PIC X(01).
005800     05 WS-FP-MES                         PIC 9(02).
005900     05 WS-FP-GUION2                      PIC X(01).
006000     05 WS-FP-DIA                         PIC 9(02).
006100
006200 01  WS-FECHA-NUMERICA REDEFINES WS-FECHA-PARTIDA.
006300     05 WS-FN-ANIO-N                      PIC 9(04).
006400     05 FILLER                            PIC X(01).
006500     05 WS-FN-MES-N                       PIC 9(02).
006600     05 FILLER                            PIC X(01).
006700     05 WS-FN-DIA-N                       PIC 9(02).
006800
006900 01  WS-TABLA-DIAS-MES.
007000     05 WS-DIAS-MES OCCURS 12 TIMES        PIC 9(02) COMP.
007100
007200 01  WS-TABLA-DIAS-ALFA REDEFINES WS-TABLA-DIAS-MES.
007300     05 WS-DIAS-MES-X                      PIC X(24).
007400
007500 01  WS-RESTO-BISIESTO                    PIC 9(02) COMP.
007600
007700 01  WS-FECHA-PARTIDA-ALFA REDEFINES WS-FECHA-PARTIDA.
007800     05 WS-FP-TEXTO                       PIC X(10).
007900
008000*-------------------------------------------------------------*
008100 LINKAGE SECTION.
008200*-------------------------------------------------------------*
008300 COPY WVALDATE.
008400
008500*-------------------------------------------------------------*
008600 PROCEDURE DIVISION USING WVALDATE.
008700*-------------------------------------------------------------*
008800
008900 0000-CUERPO-PRINCIPAL SECTION.
009000*-----------------------------
009100
009200     MOVE '00' TO VDT-CODRET.
009300     MOVE 31 TO WS-DIAS-MES (1).
009400     MOVE 28 TO WS-DIAS-MES (2).
009500     MOVE 31 TO WS-DIAS-MES (3).
009600     MOVE 30 TO WS-DIAS-MES (4).
009700     MOVE 31 TO WS-DIAS-MES (5).
009800     MOVE 30 TO WS-DIAS-MES (6).
009900     MOVE 31 TO WS-DIAS-MES (7).
010000     MOVE 31 TO WS-DIAS-MES (8).
010100     MOVE 30 TO WS-DIAS-MES (9).
010200     MOVE 31 TO WS-DIAS-MES (10).
010300     MOVE 30 TO WS-DIAS-MES (11).
010400     MOVE 31 TO WS-DIAS-MES (12).
010500
010600     MOVE VDT-FECHA TO WS-FECHA-PARTIDA.
010700
010800     IF WS-FP-GUION1 NOT = '-'
010900     OR WS-FP-GUION2 NOT = '-'
011000         MOVE '99' TO VDT-CODRET
011100         GO TO FIN-0000
011200     END-IF.
011300
011400     IF WS-FN-ANIO-N NOT NUMERIC
011500     OR WS-FN-MES-N  NOT NUMERIC
011600     OR WS-FN-DIA-N  NOT NUMERIC
011700         MOVE '99' TO VDT-CODRET
011800         GO TO FIN-0000
011900     END-IF.
012000
012100     IF WS-FN-MES-N < 1 OR WS-FN-MES-N > 12
012200         MOVE '99' TO VDT-CODRET
012300         GO TO FIN-0000
012400     END-IF.
012500
012600     PERFORM 0100-CALCULO-BISIESTO THRU FIN-0100.
012700
012800     IF WS-FN-MES-N = 2 AND 88-ES-BISIESTO
012900         IF WS-FN-DIA-N < 1 OR WS-FN-DIA-N > 29
013000             MOVE '99' TO VDT-CODRET
013100         END-IF
013200     ELSE
013300         IF WS-FN-DIA-N < 1
013400         OR WS-FN-DIA-N > WS-DIAS-MES (WS-FN-MES-N)
013500             MOVE '99' TO VDT-CODRET
013600         END-IF
013700     END-IF.
013800
013900 FIN-0000.
014000     GOBACK.
014100
014200 0100-CALCULO-BISIESTO.
014300*---------------------
014400* 08/11/97 RSO - UN ANIO ES BISIESTO SI ES DIVISIBLE POR 4 Y
014500* NO DIVISIBLE POR 100, SALVO QUE TAMBIEN SEA DIVISIBLE POR
014600* 400 (REGLA GREGORIANA COMPLETA).
014700
014800     MOVE 'N' TO WS-BISIESTO.
014900     DIVIDE WS-FN-ANIO-N BY 4 GIVING WS-RESTO-BISIESTO
015000         REMAINDER WS-RESTO-BISIESTO.
015100     IF WS-RESTO-BISIESTO = WS-VN-0
015200         MOVE 'S' TO WS-BISIESTO
015300         DIVIDE WS-FN-ANIO-N BY 100 GIVING WS-RESTO-BISIESTO
015400             REMAINDER WS-RESTO-BISIESTO
015500         IF WS-RESTO-BISIESTO = WS-VN-0
015600             MOVE 'N' TO WS-BISIESTO
015700             DIVIDE WS-FN-ANIO-N BY 400 GIVING WS-RESTO-BISIESTO
015800                 REMAINDER WS-RESTO-BISIESTO
015900             IF WS-RESTO-BISIESTO = WS-VN-0
016000                 MOVE 'S' TO WS-BISIESTO
016100             END-IF
016200         END-IF
016300     END-IF.
016400
016500 FIN-0100.
016600     EXIT.
