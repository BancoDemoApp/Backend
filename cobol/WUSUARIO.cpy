000100*----------------------------------------------------------------*
000200* WUSUARIO - MAESTRO DE USUARIOS (CLIENTES Y OPERADORES)         *
000300* ARCHIVO USUARIO.DAT - CLAVE PRIMARIA USR-ID                    *
000400* CLAVE ALTERNA USR-EMAIL (BUSQUEDA DE CLIENTES POR CORREO)      *
000500* LONGITUD DE REGISTRO: 250                                      *
000600*----------------------------------------------------------------*
000700 01  REG-USUARIO.
000800     05 USR-ID                   PIC 9(09).
000900     05 USR-NOMBRE                PIC X(100).
001000     05 USR-EMAIL                 PIC X(100).
001100     05 USR-TELEFONO              PIC X(15).
001200     05 USR-TIPO                  PIC X(08).
001300        88 USR-ES-CLIENTE                  VALUE 'Cliente '.
001400        88 USR-ES-OPERADOR                 VALUE 'Operador'.
001500     05 USR-FEC-ALTA               PIC X(10).
001600     05 FILLER                    PIC X(08).
