000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    CTACANC.
000400 AUTHOR.        R. SOLIS.
000500 INSTALLATION.  BANCO DEL ISTMO S.A. - DEPTO DE SISTEMAS.
000600 DATE-WRITTEN.  22/06/94.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*-----------------------------------------------------------
001000* MOTOR DE CANCELACION DE TRANSACCIONES PENDIENTES.  LEE EL
001100* ARCHIVO DE SOLICITUDES DE CANCELACION (SOLCANC) Y POR CADA
001200* SOLICITUD LOCALIZA EL MOVIMIENTO EN EL DIARIO (MOVIM) POR
001300* SU NUMERO; SOLO SE PUEDE CANCELAR UN MOVIMIENTO QUE ESTE
001400* EN ESTADO PENDIENTE.  TODA CANCELACION EFECTIVAMENTE APLICADA
001500* QUEDA ASENTADA EN LA BITACORA DE AUDITORIA.
001600*-----------------------------------------------------------
001700* EN LA PRACTICA EL MOTOR DE CONTABILIZACION (CTAMOV) NUNCA
001800* DEJA UN MOVIMIENTO EN ESTADO PENDIENTE -- ESE ESTADO SOLO
001900* SE DA EN MOVIMIENTOS INGRESADOS POR OTRA VIA AL DIARIO.
002000*-----------------------------------------------------------
002100* HISTORIAL DE MODIFICACIONES
002200*-----------------------------------------------------------
002300* 22/06/94 RSO ORIGEN               - PROGRAMA ORIGINAL           ORIGEN  
002400* 08/11/97 RSO OT-0649              - SE EXIGE ROL OPERADOR       OT0649  
002500*                                     AL SOLICITANTE              OT0649  
002600* 30/09/98 MFI OT-0745 (Y2K)        - FECHA DE BITACORA A 4       OT0745  
002700*                                     POSICIONES DE ANIO          OT0745  
002800* 14/03/99 MFI OT-0758 (Y2K)        - PRUEBA DE CORRIDA CON       OT0758  
002900*                                     FECHAS 1999/2000            OT0758  
003000* 14/11/03 RSO OT-0914              - SE ADECUA A LA NUEVA        OT0914  
003100*                                     ORGANIZACION INDEXADA       OT0914  
003200*                                     DEL DIARIO MOVIM            OT0914  
003300*-----------------------------------------------------------
003400
003500 ENVIRONMENT DIVISION.
003600*--------------------
003700
003800 CONFIGURATION SECTION.
003900*---------------------
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400*--------------------
004500
004600 FILE-CONTROL.
004700*------------
004800
004900     SELECT SOLCANC           ASSIGN TO 'SOLCANC'
005000                             ORGANIZATION IS LINE SEQUENTIAL
005100                             FILE STATUS  IS FS-SOLCANC.
005200
005300     SELECT USUARIO          ASSIGN TO 'USUARIO'
005400                             ORGANIZATION IS INDEXED
005500                             ACCESS MODE  IS DYNAMIC
005600                             RECORD KEY   IS USR-ID-FD
005700                             ALTERNATE KEY   USR-EMAIL-FD
005800                                             WITH DUPLICATES
005900                             FILE STATUS  IS FS-USUARIO.
006000
006100     SELECT MOVIM             ASSIGN TO 'MOVIM'
006200                             ORGANIZATION IS INDEXED
006300                             ACCESS MODE  IS DYNAMIC
006400                             RECORD KEY   IS MOV-ID-FD
006500                             FILE STATUS  IS FS-MOVIM.
006600
006700     SELECT BITACORA         ASSIGN TO 'BITACORA'
006800                             ORGANIZATION IS LINE SEQUENTIAL
006900                             FILE STATUS  IS FS-BITACORA.
007000
007100 DATA DIVISION.
007200*-------------
007300
007400 FILE SECTION.
007500*------------
007600
007700 FD  SOLCANC
007800     RECORDING MODE IS F
007900     BLOCK 0.
008000 01  REG-SOLCANC-FD                 PIC X(24).
008100
008200 FD  USUARIO
008300     RECORDING MODE IS F
008400     BLOCK 0.
008500 01  REG-USUARIO-FD.
008600     03 USR-ID-FD                  PIC 9(09).
008700     03 FILLER                     PIC X(100).
008800     03 USR-EMAIL-FD                PIC X(100).
008900     03 FILLER                     PIC X(41).
009000
009100 FD  MOVIM
009200     RECORDING MODE IS F
009300     BLOCK 0.
009400 01  REG-MOVIM-FD.
009500     03 MOV-ID-FD                  PIC 9(09).
009600     03 FILLER                     PIC X(79).
009700
009800 FD  BITACORA
009900     RECORDING MODE IS F
010000     BLOCK 0.
010100 01  REG-BITACORA-FD               PIC X(179).
010200
010300 WORKING-STORAGE SECTION.
010400*-----------------------
010500 77  CTE-PROGRAMA                  PIC X(20) VALUE 'CTACANC'.
010600
010700 77  FS-SOLCANC                     PIC X(02) VALUE ' '.
010800     88 88-FS-SOLCANC-OK                       VALUE '00'.
010900     88 88-FS-SOLCANC-EOF                      VALUE '10'.
011000
011100 77  WS-OPEN-SOLCANC                 PIC X     VALUE 'N'.
011200     88 88-OPEN-SOLCANC-SI                      VALUE 'S'.
011300     88 88-OPEN-SOLCANC-NO                      VALUE 'N'.
011400
011500 77  WS-LEIDOS-SOLCANC                PIC 9(09) COMP VALUE 0.
011600 77  WS-LEIDOS-SOLCANC-ED             PIC ZZZ,ZZZ,ZZ9.
011700
011800 77  FS-USUARIO                    PIC X(02) VALUE ' '.
011900     88 88-FS-USUARIO-OK                      VALUE '00'.
012000     88 88-FS-USUARIO-EOF                     VALUE '10'.
012100     88 88-FS-USUARIO-INVALIDKEY               VALUE '21'.
012200     88 88-FS-USUARIO-DUPKEY                   VALUE '22'.
012300     88 88-FS-USUARIO-NOKEY                    VALUE '23'.
012400
012500 77  WS-OPEN-USUARIO                PIC X     VALUE 'N'.
012600     88 88-OPEN-USUARIO-SI                     VALUE 'S'.
012700     88 88-OPEN-USUARIO-NO                      VALUE 'N'.
012800
012900 77  WS-LEIDOS-USUARIO              PIC 9(09) COMP VALUE 0.
013000
013100 77  FS-MOVIM                      PIC X(02) VALUE ' '.
013200     88 88-FS-MOVIM-OK                        VALUE '00'.
013300     88 88-FS-MOVIM-INVALIDKEY                 VALUE '21'.
013400     88 88-FS-MOVIM-NOKEY                      VALUE '23'.
013500
013600 77  WS-OPEN-MOVIM                  PIC X     VALUE 'N'.
013700     88 88-OPEN-MOVIM-SI                       VALUE 'S'.
013800     88 88-OPEN-MOVIM-NO                        VALUE 'N'.
013900
014000 77  WS-LEIDOS-MOVIM                 PIC 9(09) COMP VALUE 0.
014100 77  WS-REGRABADOS-MOVIM              PIC 9(09) COMP VALUE 0.
014200
014300 77  FS-BITACORA                   PIC X(02) VALUE ' '.
014400     88 88-FS-BITACORA-OK                     VALUE '00'.
014500
014600 77  WS-OPEN-BITACORA               PIC X     VALUE 'N'.
014700     88 88-OPEN-BITACORA-SI                    VALUE 'S'.
014800     88 88-OPEN-BITACORA-NO                    VALUE 'N'.
014900
015000 77  WS-GRABADOS-BITACORA            PIC 9(09) COMP VALUE 0.
015100 77  WS-GRABADOS-BITACORA-ED         PIC ZZZ,ZZZ,ZZ9.
015200
015300 77  WS-SOLCANC-ERROR                PIC X     VALUE 'N'.
015400     88 88-SOLCANC-ERROR-SI                     VALUE 'S'.
015500     88 88-SOLCANC-ERROR-NO                     VALUE 'N'.
015600
015700 77  WS-MJE-ERROR                    PIC X(80) VALUE ' '.
015800 77  WS-PARRAFO                      PIC X(50) VALUE ' '.
015900
016000 77  WS-CANT-CANCELADAS              PIC 9(09) COMP VALUE 0.
016100 77  WS-CANT-RECHAZADOS               PIC 9(09) COMP VALUE 0.
016200 77  WS-CANT-ED                      PIC ZZZ,ZZZ,ZZ9.
016300
016400 77  WS-PROX-ID-BITACORA              PIC 9(09) COMP VALUE 0.
016500
016600 01  WS-SEMILLA-RANDOM.
016700     05 WS-SR-HORA                  PIC 9(02).
016800     05 WS-SR-MIN                   PIC 9(02).
016900     05 WS-SR-SEG                   PIC 9(02).
017000     05 WS-SR-CENT                  PIC 9(02).
017100
017200 01  WS-SEMILLA-ALFA REDEFINES WS-SEMILLA-RANDOM.
017300     05 WS-SR-TEXTO                 PIC X(08).
017400
017500 01  WS-FECHA-ACCEPT.
017600     05 WS-FA-ANIO2                 PIC 9(02).
017700     05 WS-FA-MES                   PIC 9(02).
017800     05 WS-FA-DIA                   PIC 9(02).
017900
018000 01  WS-FECHA-ACCEPT-ALFA REDEFINES WS-FECHA-ACCEPT.
018100     05 WS-FA-TEXTO                 PIC X(06).
018200
018300 01  WS-FECHA-BITACORA.
018400     05 WFB-ANIO                    PIC 9(04).
018500     05 WFB-GUION1                  PIC X(01) VALUE '-'.
018600     05 WFB-MES                     PIC 9(02).
018700     05 WFB-GUION2                  PIC X(01) VALUE '-'.
018800     05 WFB-DIA                     PIC 9(02).
018900
019000 01  WS-FECHA-BITACORA-NUM REDEFINES WS-FECHA-BITACORA.
019100     05 WFBN-ANIO                   PIC 9(04).
019200     05 FILLER                      PIC X(01).
019300     05 WFBN-MES                    PIC 9(02).
019400     05 FILLER                      PIC X(01).
019500     05 WFBN-DIA                    PIC 9(02).
019600
019700 01  WS-MOV-ID-ALFA.
019800     05 WMI-TEXTO                   PIC X(09).
019900
020000*------------------------------------
020100* DEFINICION DE LA SOLICITUD DE CANCELACION
020200*------------------------------------
020300 COPY WSOLCANC.
020400
020500*------------------------------------
020600* DEFINICION DEL MAESTRO DE USUARIOS
020700*------------------------------------
020800 COPY WUSUARIO.
020900
021000*------------------------------------
021100* DEFINICION DEL DIARIO DE MOVIMIENTOS
021200*------------------------------------
021300 COPY WMOVIM.
021400
021500*------------------------------------
021600* DEFINICION DE LA BITACORA
021700*------------------------------------
021800 COPY WBITACOR.
021900
022000*---------------------------------------------------
022100* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
022200*---------------------------------------------------
022300 COPY WCANCELA.
022400
022500 PROCEDURE DIVISION.
022600*------------------
022700
022800 00000-CUERPO-PRINCIPAL.
022900*-----------------------
023000
023100     PERFORM 10000-INICIO.
023200
023300     PERFORM 20000-PROCESO
023400       UNTIL 88-FS-SOLCANC-EOF.
023500
023600     PERFORM 30000-FINALIZO.
023700
023800     STOP RUN.
023900
024000 10000-INICIO.
024100*-------------
024200
024300     INITIALIZE WCANCELA.
024400     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
024500
024600     PERFORM 10100-ABRO-ARCHIVOS.
024700
024800     ACCEPT WS-SEMILLA-RANDOM        FROM TIME.
024900     COMPUTE WS-PROX-ID-BITACORA =
025000             (WS-SR-HORA * 360000) + (WS-SR-MIN * 6000)
025100           + (WS-SR-SEG  * 100)    +  WS-SR-CENT + 800000.
025200
025300     ACCEPT WS-FECHA-ACCEPT          FROM DATE.
025400     MOVE WS-FA-ANIO2  TO WFB-ANIO (3:2).
025500     IF WS-FA-ANIO2 < 50
025600        MOVE '20'                    TO WFB-ANIO (1:2)
025700     ELSE
025800        MOVE '19'                    TO WFB-ANIO (1:2)
025900     END-IF.
026000     MOVE WS-FA-MES                  TO WFB-MES.
026100     MOVE WS-FA-DIA                  TO WFB-DIA.
026200
026300     PERFORM 10200-1RA-LECTURA-SOLCANC.
026400
026500 FIN-10000.
026600     EXIT.
026700
026800 10100-ABRO-ARCHIVOS.
026900*-------------------
027000
027100     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
027200
027300     OPEN INPUT  SOLCANC.
027400     EVALUATE FS-SOLCANC
027500         WHEN '00'
027600              SET 88-OPEN-SOLCANC-SI TO TRUE
027700         WHEN OTHER
027800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
027900              MOVE 'SOLCANC '        TO WCANCELA-RECURSO
028000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
028100              MOVE FS-SOLCANC        TO WCANCELA-CODRET
028200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
028300              PERFORM 99999-CANCELO
028400     END-EVALUATE.
028500
028600     OPEN INPUT  USUARIO.
028700     EVALUATE FS-USUARIO
028800         WHEN '00'
028900              SET 88-OPEN-USUARIO-SI TO TRUE
029000         WHEN OTHER
029100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
029200              MOVE 'USUARIO '        TO WCANCELA-RECURSO
029300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
029400              MOVE FS-USUARIO        TO WCANCELA-CODRET
029500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
029600              PERFORM 99999-CANCELO
029700     END-EVALUATE.
029800
029900     OPEN I-O    MOVIM.
030000     EVALUATE FS-MOVIM
030100         WHEN '00'
030200              SET 88-OPEN-MOVIM-SI   TO TRUE
030300         WHEN OTHER
030400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
030500              MOVE 'MOVIM   '        TO WCANCELA-RECURSO
030600              MOVE 'OPEN I-O  '      TO WCANCELA-OPERACION
030700              MOVE FS-MOVIM          TO WCANCELA-CODRET
030800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
030900              PERFORM 99999-CANCELO
031000     END-EVALUATE.
031100
031200     OPEN EXTEND BITACORA.
031300     EVALUATE FS-BITACORA
031400         WHEN '00'
031500              SET 88-OPEN-BITACORA-SI TO TRUE
031600         WHEN OTHER
031700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
031800              MOVE 'BITACORA'        TO WCANCELA-RECURSO
031900              MOVE 'OPEN EXTEND'     TO WCANCELA-OPERACION
032000              MOVE FS-BITACORA       TO WCANCELA-CODRET
032100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
032200              PERFORM 99999-CANCELO
032300     END-EVALUATE.
032400
032500 FIN-10100.
032600     EXIT.
032700
032800 10200-1RA-LECTURA-SOLCANC.
032900*--------------------------
033000
033100     PERFORM 11000-READ-SOLCANC.
033200
033300     IF 88-FS-SOLCANC-EOF
033400        DISPLAY '************************************'
033500        DISPLAY '***    ARCHIVO SOLCANC VACIO     ***'
033600        DISPLAY '************************************'
033700     END-IF.
033800
033900 FIN-10200.
034000     EXIT.
034100
034200 11000-READ-SOLCANC.
034300*-------------------
034400
034500     MOVE '11000-READ-SOLCANC'       TO WS-PARRAFO.
034600
034700     INITIALIZE REG-SOLCANC.
034800
034900     READ SOLCANC  INTO REG-SOLCANC.
035000
035100     EVALUATE TRUE
035200         WHEN 88-FS-SOLCANC-OK
035300              ADD 1                  TO WS-LEIDOS-SOLCANC
035400         WHEN 88-FS-SOLCANC-EOF
035500              MOVE ALL '*'           TO REG-SOLCANC
035600         WHEN OTHER
035700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
035800              MOVE 'SOLCANC'         TO WCANCELA-RECURSO
035900              MOVE 'READ'            TO WCANCELA-OPERACION
036000              MOVE FS-SOLCANC        TO WCANCELA-CODRET
036100              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
036200              PERFORM 99999-CANCELO
036300     END-EVALUATE.
036400
036500 FIN-11000.
036600     EXIT.
036700
036800 11100-READ-USUARIO-POR-ID.
036900*-------------------------
037000
037100     MOVE '11100-READ-USUARIO-ID'    TO WS-PARRAFO.
037200
037300     INITIALIZE REG-USUARIO.
037400
037500     MOVE SCN-OPERADOR-ID  TO USR-ID-FD IN REG-USUARIO-FD.
037600
037700     READ USUARIO INTO REG-USUARIO
037800          KEY IS USR-ID-FD.
037900
038000     EVALUATE TRUE
038100         WHEN 88-FS-USUARIO-OK
038200              ADD 1                  TO WS-LEIDOS-USUARIO
038300         WHEN 88-FS-USUARIO-INVALIDKEY
038400              CONTINUE
038500         WHEN OTHER
038600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
038700              MOVE 'USUARIO'         TO WCANCELA-RECURSO
038800              MOVE 'READ'            TO WCANCELA-OPERACION
038900              MOVE FS-USUARIO        TO WCANCELA-CODRET
039000              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
039100              PERFORM 99999-CANCELO
039200     END-EVALUATE.
039300
039400 FIN-11100.
039500     EXIT.
039600
039700 11200-READ-MOVIM-POR-ID.
039800*-----------------------
039900
040000     MOVE '11200-READ-MOVIM-ID'      TO WS-PARRAFO.
040100
040200     INITIALIZE REG-MOVIM.
040300
040400     MOVE SCN-MOV-ID       TO MOV-ID-FD IN REG-MOVIM-FD.
040500
040600     READ MOVIM INTO REG-MOVIM
040700          KEY IS MOV-ID-FD.
040800
040900     EVALUATE TRUE
041000         WHEN 88-FS-MOVIM-OK
041100              ADD 1                  TO WS-LEIDOS-MOVIM
041200         WHEN 88-FS-MOVIM-INVALIDKEY
041300              CONTINUE
041400         WHEN OTHER
041500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
041600              MOVE 'MOVIM   '        TO WCANCELA-RECURSO
041700              MOVE 'READ'            TO WCANCELA-OPERACION
041800              MOVE FS-MOVIM          TO WCANCELA-CODRET
041900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
042000              PERFORM 99999-CANCELO
042100     END-EVALUATE.
042200
042300 FIN-11200.
042400     EXIT.
042500
042600 20000-PROCESO.
042700*-------------
042800
042900     PERFORM 20100-VALIDO-SOLICITUD.
043000
043100     IF 88-SOLCANC-ERROR-SI
043200        ADD 1                         TO WS-CANT-RECHAZADOS
043400     ELSE
043500        SET  MOV-CANCELADA            TO TRUE
043600        PERFORM 20300-REWRITE-MOVIM
043700        ADD  1                        TO WS-CANT-CANCELADAS
043800        PERFORM 20400-GRABO-BITACORA-CANCEL
043900     END-IF.
044000
044100     PERFORM 11000-READ-SOLCANC.
044200
044300 FIN-20000.
044400     EXIT.
044500
044600 20100-VALIDO-SOLICITUD.
044700*-----------------------
044800
044900     MOVE ' '                        TO WS-MJE-ERROR.
045000     SET  88-SOLCANC-ERROR-NO        TO TRUE.
045100
045200     PERFORM 11100-READ-USUARIO-POR-ID.
045300
045400     IF  88-FS-USUARIO-INVALIDKEY
045500     OR  NOT USR-ES-OPERADOR
045600         SET  88-SOLCANC-ERROR-SI    TO TRUE
045700         MOVE 'SOLICITANTE DEBE SER OPERADOR'
045800           TO WS-MJE-ERROR
045900     END-IF.
046000
046100     IF  88-SOLCANC-ERROR-NO
046200         PERFORM 11200-READ-MOVIM-POR-ID
046300         IF  88-FS-MOVIM-INVALIDKEY
046400             SET  88-SOLCANC-ERROR-SI TO TRUE
046500             MOVE 'TRANSACCION INEXISTENTE'
046600               TO WS-MJE-ERROR
046700         ELSE
046800             IF  NOT MOV-PENDIENTE
046900                 SET  88-SOLCANC-ERROR-SI TO TRUE
047000                 MOVE 'SOLO SE CANCELA UNA TRANSACCION PENDIENTE'
047100                   TO WS-MJE-ERROR
047200             END-IF
047300         END-IF
047400     END-IF.
047500
047600 FIN-20100.
047700     EXIT.
047800
047900 20300-REWRITE-MOVIM.
048000*--------------------
048100
048200     MOVE '20300-REWRITE-MOVIM'      TO WS-PARRAFO.
048300
048400     REWRITE REG-MOVIM-FD FROM REG-MOVIM.
048500
048600     EVALUATE TRUE
048700         WHEN 88-FS-MOVIM-OK
048800              ADD 1                  TO WS-REGRABADOS-MOVIM
048900         WHEN OTHER
049000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
049100              MOVE 'MOVIM   '        TO WCANCELA-RECURSO
049200              MOVE 'REWRITE'         TO WCANCELA-OPERACION
049300              MOVE FS-MOVIM          TO WCANCELA-CODRET
049400              MOVE 'ERROR EN REWRITE' TO WCANCELA-MENSAJE
049500              PERFORM 99999-CANCELO
049600     END-EVALUATE.
049700
049800 FIN-20300.
049900     EXIT.
050000
050100 20400-GRABO-BITACORA-CANCEL.
050200*----------------------------
050300
050400     INITIALIZE REG-BITACOR.
050500
050600     MOVE WS-PROX-ID-BITACORA         TO BIT-ID.
050700     ADD  1                           TO WS-PROX-ID-BITACORA.
050800
050900     MOVE SCN-OPERADOR-ID             TO BIT-USR-ID.
051000     MOVE 'Cancelación de transacción' TO BIT-ACCION.
051100     MOVE WS-FECHA-BITACORA            TO BIT-FECHA.
051200
051300     MOVE SCN-MOV-ID                   TO WMI-TEXTO.
051400     STRING
051500           'Cancelación de la transacción numero '
051600                            DELIMITED BY SIZE
051700           WMI-TEXTO        DELIMITED BY SIZE
051800       INTO
051900           BIT-DESCRIP
052000     END-STRING.
052100
052200     PERFORM 21000-WRITE-BITACORA.
052300
052400 FIN-20400.
052500     EXIT.
052600
055500 21000-WRITE-BITACORA.
055600*---------------------
055700
055800     MOVE '21000-WRITE-BITACORA'      TO WS-PARRAFO.
055900
056000     WRITE REG-BITACORA-FD FROM REG-BITACOR.
056100
056200     EVALUATE TRUE
056300         WHEN 88-FS-BITACORA-OK
056400              ADD 1                   TO WS-GRABADOS-BITACORA
056500         WHEN OTHER
056600              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
056700              MOVE 'BITACORA'         TO WCANCELA-RECURSO
056800              MOVE 'WRITE'            TO WCANCELA-OPERACION
056900              MOVE FS-BITACORA        TO WCANCELA-CODRET
057000              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
057100              PERFORM 99999-CANCELO
057200     END-EVALUATE.
057300
057400 FIN-21000.
057500     EXIT.
057600
057700 30000-FINALIZO.
057800*--------------
057900
058000     PERFORM 30100-TOTALES-CONTROL.
058100
058200     PERFORM 31000-CIERRO-ARCHIVOS.
058300
058400     STOP RUN.
058500
058600 FIN-30000.
058700     EXIT.
058800
058900 30100-TOTALES-CONTROL.
059000*---------------------
059100
059200     MOVE WS-LEIDOS-SOLCANC          TO WS-LEIDOS-SOLCANC-ED.
059300
059400     DISPLAY ' '.
059500     DISPLAY '*****************************************'.
059600     DISPLAY 'REPORTE DE CONTROL DE CORRIDA PGM: CTACANC'.
059700     DISPLAY '*****************************************'.
059800     DISPLAY '*                                       *'.
059900     DISPLAY '* SOLICITUDES DE CANCELACION LEIDAS  : '
060000                                         WS-LEIDOS-SOLCANC-ED.
060100
060200     MOVE WS-CANT-RECHAZADOS          TO WS-CANT-ED.
060300     DISPLAY '* RECHAZADAS POR VALIDACION          : '
060400                                         WS-CANT-ED.
060500
060600     MOVE WS-CANT-CANCELADAS          TO WS-CANT-ED.
060700     DISPLAY '* TRANSACCIONES CANCELADAS           : '
060800                                         WS-CANT-ED.
060900
061000     DISPLAY '*                                       *'.
061100     DISPLAY '*****************************************'.
061200     DISPLAY ' '.
061300
061400 FIN-30100.
061500     EXIT.
061600
061700 31000-CIERRO-ARCHIVOS.
061800*---------------------
061900
062000     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
062100
062200     IF 88-OPEN-SOLCANC-SI
062300        SET 88-OPEN-SOLCANC-NO           TO TRUE
062400        CLOSE SOLCANC
062500        EVALUATE TRUE
062600            WHEN 88-FS-SOLCANC-OK
062700                 CONTINUE
062800            WHEN OTHER
062900                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
063000                 MOVE 'SOLCANC '         TO WCANCELA-RECURSO
063100                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
063200                 MOVE FS-SOLCANC         TO WCANCELA-CODRET
063300                 MOVE 'CIERRA SOLCANC '  TO WCANCELA-MENSAJE
063400                 PERFORM 99999-CANCELO
063500        END-EVALUATE
063600     END-IF.
063700
063800     IF 88-OPEN-USUARIO-SI
063900        SET 88-OPEN-USUARIO-NO           TO TRUE
064000        CLOSE USUARIO
064100        EVALUATE TRUE
064200            WHEN 88-FS-USUARIO-OK
064300                 CONTINUE
064400            WHEN OTHER
064500                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
064600                 MOVE 'USUARIO '         TO WCANCELA-RECURSO
064700                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
064800                 MOVE FS-USUARIO         TO WCANCELA-CODRET
064900                 MOVE 'CIERRA USUARIO '  TO WCANCELA-MENSAJE
065000                 PERFORM 99999-CANCELO
065100        END-EVALUATE
065200     END-IF.
065300
065400     IF 88-OPEN-MOVIM-SI
065500        SET 88-OPEN-MOVIM-NO             TO TRUE
065600        CLOSE MOVIM
065700        EVALUATE TRUE
065800            WHEN 88-FS-MOVIM-OK
065900                 CONTINUE
066000            WHEN OTHER
066100                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
066200                 MOVE 'MOVIM   '         TO WCANCELA-RECURSO
066300                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
066400                 MOVE FS-MOVIM           TO WCANCELA-CODRET
066500                 MOVE 'CIERRA MOVIM   '  TO WCANCELA-MENSAJE
066600                 PERFORM 99999-CANCELO
066700        END-EVALUATE
066800     END-IF.
066900
067000     IF 88-OPEN-BITACORA-SI
067100        SET 88-OPEN-BITACORA-NO          TO TRUE
067200        CLOSE BITACORA
067300        EVALUATE TRUE
067400            WHEN 88-FS-BITACORA-OK
067500                 CONTINUE
067600            WHEN OTHER
067700                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
067800                 MOVE 'BITACORA'         TO WCANCELA-RECURSO
067900                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
068000                 MOVE FS-BITACORA        TO WCANCELA-CODRET
068100                 MOVE 'CIERRA BITACORA'  TO WCANCELA-MENSAJE
068200                 PERFORM 99999-CANCELO
068300        END-EVALUATE
068400     END-IF.
068500
068600 FIN-31000.
068700     EXIT.
068800
068900 99999-CANCELO.
069000
069100     PERFORM 31000-CIERRO-ARCHIVOS.
069200
069300     CALL 'CANCELA' USING WCANCELA.
069400
069500     STOP RUN.
069600
069700 FIN-99999.
069800     EXIT.
