000100*----------------------------------------------------------------*
000200* WPARBUSC - TARJETA DE PARAMETROS DE BUSQUEDA DE CLIENTES/CTAS *
000300* ARCHIVO PARBUSC.DAT - UN SOLO REGISTRO POR CORRIDA             *
000400*----------------------------------------------------------------*
000500 01  REG-PARBUSC.
000600     05 PBU-MODO                  PIC X(01).
000700        88 PBU-MODO-CLIENTE                VALUE 'C'.
000800        88 PBU-MODO-CUENTA                 VALUE 'A'.
000900     05 PBU-CADENA-BUSQ            PIC X(100).
001000     05 FILLER                    PIC X(99).
