000100*----------------------------------------------------------------*
000200* WCUENTA - MAESTRO DE CUENTAS                                   *
000300* ARCHIVO CUENTA.DAT - CLAVE PRIMARIA CTA-ID                     *
000400* CLAVE ALTERNA CTA-NUMERO (BUSQUEDA POR NUMERO DE CUENTA)       *
000500* LONGITUD DE REGISTRO: 68                                       *
000600*----------------------------------------------------------------*
000700 01  REG-CUENTA.
000800     05 CTA-ID                   PIC 9(09).
000900     05 CTA-NUMERO                PIC X(14).
001000     05 CTA-TIPO                  PIC X(09).
001100        88 CTA-TIPO-AHORROS                VALUE 'Ahorros  '.
001200        88 CTA-TIPO-CORRIENTE              VALUE 'Corriente'.
001300     05 CTA-SALDO                 PIC S9(08)V9(02).
001400     05 CTA-ESTADO                PIC X(08).
001500        88 CTA-ACTIVA                       VALUE 'Activa  '.
001600        88 CTA-INACTIVA                     VALUE 'Inactiva'.
001700     05 CTA-USR-ID                PIC 9(09).
001800     05 FILLER                    PIC X(09).
